000100*----------------------------------------------------------
000200*    SLCLIEN.CBL -- FILE-CONTROL ENTRIES FOR THE CLIENT
000300*    MASTER, OLD-MASTER-IN / NEW-MASTER-OUT PAIR.  THE SHOP
000400*    RUNS A CLASSIC SEQUENTIAL-UPDATE PASS: CLIENT-MASTER-IN
000500*    IS THE MASTER AS OF YESTERDAY, CLIENT-MASTER-OUT IS THE
000600*    MASTER AS OF TODAY, BOTH IN CLIENT-ID SEQUENCE.
000700*----------------------------------------------------------
000800*    1996-04-02  R.ALFONSO   ORIGINAL BOOK.
000900*    2005-06-20  C.MENA      REWRITTEN FOR THE GYM PROJECT AS
001000*                            A SEQUENTIAL OLD/NEW MASTER PAIR
001100*                            (TICKET GYM-002) -- OTHER MASTER
001200*                            FILES IN THIS SHOP ARE INDEXED BUT THE
001300*                            THIS SYSTEM'S OWN DESIGN CALLS FOR A
001400*                            PLAIN SEQUENTIAL MASTER.
001500*----------------------------------------------------------
001600 
001700     SELECT CLIENT-MASTER-IN
001800            ASSIGN TO CLIENTMI
001900            ORGANIZATION IS SEQUENTIAL
002000            FILE STATUS IS WS-STAT-CLIENT-IN.
002100 
002200     SELECT CLIENT-MASTER-OUT
002300            ASSIGN TO CLIENTMO
002400            ORGANIZATION IS SEQUENTIAL
002500            FILE STATUS IS WS-STAT-CLIENT-OUT.
