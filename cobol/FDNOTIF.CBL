000100*----------------------------------------------------------
000200*    FDNOTIF.CBL -- NOTIFICATION-LOG RECORD.  ONE ENTRY
000300*    PER RENEWAL-REMINDER / OVERDUE-NOTICE EMITTED BY THE
000400*    RENEWAL-REMINDER RUN, APPENDED IN RUN ORDER.  READ
000500*    BACK AS INPUT FIRST SO A CLIENT ISN'T REMINDED TWICE
000600*    IN THE SAME WINDOW.
000700*----------------------------------------------------------
000800*    2005-07-05  C.MENA      ORIGINAL BOOK, TICKET GYM-011,
000900*                            100 BYTES.
001000*    2008-04-02  R.TORRES    ADDED NOTIF-DAYS-BEFORE (TICKET
001100*                            GYM-026 -- MULTIPLE REMINDER
001200*                            WINDOWS PER PAYMENT).  RECORD
001300*                            NOW RUNS 110 BYTES; THE OLD
001400*                            "100-BYTE" NAME STUCK ANYWAY.
001500*    2011-02-18  R.TORRES    ADDED WS-NOTIF-TABLE (TICKET
001600*                            GYM-036) SO THE REMINDER RUN AND
001700*                            THE REPORT RUN CAN BOTH HOLD THE
001800*                            LOG IN MEMORY AND SCAN IT BY
001900*                            PAYMENT-ID INSTEAD OF RE-READING
002000*                            THE FILE FOR EVERY PAYMENT --
002100*                            SAME SHAPE AS WS-CLIENT-TABLE.
002200*----------------------------------------------------------
002300 
002400 FD  NOTIFICATION-LOG
002500     LABEL RECORDS ARE STANDARD
002600     RECORD CONTAINS 110 CHARACTERS.
002700 01  NOTIFICATION-LOG-RECORD.
002800     05 NOTIF-ID                   PIC 9(6).
002900     05 NOTIF-PAYMENT-ID           PIC 9(6).
003000     05 NOTIF-EMAIL                PIC X(50).
003100     05 NOTIF-TYPE                 PIC X(20).
003200        88 NOTIF-IS-EXPIR-REMIND   VALUE "EXPIRATION-REMINDER".
003300        88 NOTIF-IS-OVERDUE        VALUE "OVERDUE-NOTICE".
003400        88 NOTIF-IS-RENEWAL-REMIND VALUE "RENEWAL-REMINDER".
003500     05 NOTIF-SENT-STAMP           PIC 9(14).
003600     05 NOTIF-STATUS               PIC X(6).
003700        88 NOTIF-WAS-SENT          VALUE "SENT".
003800        88 NOTIF-DID-FAIL          VALUE "FAILED".
003900     05 NOTIF-DAYS-BEFORE          PIC 9(2).
004000     05 FILLER                     PIC X(6).
004100 
004200*----------------------------------------------------------
004300*    WS-NOTIF-TABLE -- THE LOG LOADED TO MEMORY FOR THE
004400*    DURATION OF A RUN.  SAME "RAISE THE MAX AND RECOMPILE"
004500*    RULE AS WS-CLIENT-TABLE AND WS-PAYMENT-TABLE.
004600*----------------------------------------------------------
004700 01  WS-NOTIF-TABLE-MAX            PIC 9(5) COMP VALUE 10000.
004800 01  WS-NOTIF-TABLE-COUNT          PIC 9(5) COMP VALUE ZERO.
004900 
005000 01  WS-NOTIF-TABLE.
005100     05 WS-NOTIF-ENTRY OCCURS 10000 TIMES
005200                         INDEXED BY WS-NOTIF-IX
005300                                    WS-NOTIF-SRCH-IX.
005400        10 WS-NOTIF-ID                PIC 9(6).
005500        10 WS-NOTIF-PAYMENT-ID        PIC 9(6).
005600        10 WS-NOTIF-EMAIL             PIC X(50).
005700        10 WS-NOTIF-TYPE              PIC X(20).
005800           88 WS-NOTIF-IS-EXPIR-REMIND
005900                            VALUE "EXPIRATION-REMINDER".
006000           88 WS-NOTIF-IS-OVERDUE
006100                            VALUE "OVERDUE-NOTICE".
006200           88 WS-NOTIF-IS-RENEWAL-REMIND
006300                            VALUE "RENEWAL-REMINDER".
006400        10 WS-NOTIF-SENT-STAMP        PIC 9(14).
006500        10 WS-NOTIF-STATUS            PIC X(6).
006600           88 WS-NOTIF-WAS-SENT       VALUE "SENT".
006700           88 WS-NOTIF-DID-FAIL       VALUE "FAILED".
006800        10 WS-NOTIF-DAYS-BEFORE       PIC 9(2).
006900        10 FILLER                     PIC X(6).
