000100*----------------------------------------------------------
000200*    IDENTIFICATION DIVISION.
000300*----------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CLIENT-MAINTENANCE.
000600 AUTHOR.        C. MENA.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  06/21/2005.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
001100*----------------------------------------------------------
001200*    CHANGE LOG
001300*----------------------------------------------------------
001400*    06/21/2005  C.MENA      ORIGINAL BOOK, TICKET GYM-002.
001500*                            REPLACES THE OLD FRONT-DESK
001600*                            SIGN-IN BINDER ROUTINE --
001700*                            NOBODY SITS AT A TERMINAL HERE,
001800*                            THE DAY'S CREATE/UPDATE/
001900*                            DEACTIVATE CARDS COME IN ON
002000*                            CLIENT-REQUESTS AND POST IN ONE
002100*                            PASS AGAINST THE CLIENT MASTER.
002200*    02/13/2007  C.MENA      ADDED PROCESS-DEACTIVATE-REQUEST
002300*                            (TICKET GYM-019).
002400*    02/19/2007  C.MENA      ADDED PROCESS-PAUSE-REQUEST AND
002500*                            PROCESS-RESUME-REQUEST FOR
002600*                            SEASONAL MEMBERSHIP FREEZES
002700*                            (TICKET GYM-020).
002800*    01/06/1999  C.MENA      Y2K REVIEW -- ALL DATE FIELDS
002900*                            HERE ARE FULL 4-DIGIT-YEAR
003000*                            9(8), NOTHING TO CHANGE.
003100*    09/14/2011  R.TORRES    FOLDED THE OLD FRONT-DESK
003200*                            STATE-LOOKUP CARD-FILE IDEA
003300*                            INTO SEARCH-CLIENT-MASTER --
003400*                            OPERATIONS WANTED ONE NIGHTLY
003500*                            ROSTER LISTING INSTEAD OF A
003600*                            SEPARATE INQUIRY SCREEN (TICKET
003700*                            GYM-036).
003800*    03/05/2013  R.TORRES    REJECT A PAUSE REQUEST WHEN
003900*                            PAUSED-FROM IS AFTER PAUSED-TO --
004000*                            A TRANSPOSED DATE ON THE REQUEST
004100*                            CARD HAD BEEN FREEZING A CLIENT
004200*                            FOR YEARS INSTEAD OF WEEKS
004300*                            (TICKET GYM-042).
004400*    02/11/2013  R.TORRES    DROPPED THE NIGHTLY ROSTER LINE-
004500*                            PRINTER OUTPUT OFF SEARCH-CLIENT-
004600*                            MASTER -- NOBODY WAS READING IT.
004700*                            THE SEARCH FILTER NOW COMES OFF
004800*                            THE CONTROL CARD (RESOLVED
004900*                            THROUGH THE STATE-FILTER SYNONYM
005000*                            TABLE IN CONTROL-RECORD-LOAD) SO
005100*                            THE MATCH TEST IS FINALLY LIVE
005200*                            INSTEAD OF A HARD-CODED "NO
005300*                            FILTER" (TICKET GYM-044).
005400*    02/11/2013  R.TORRES    REJECT-FILE IS NOW LINE
005500*                            SEQUENTIAL, NOT SEQUENTIAL --
005600*                            IT'S A PRINT FILE, NOT A DATA
005700*                            FILE (TICKET GYM-044).
005800*----------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600 
006700     COPY "SLCLIEN.CBL".
006800     COPY "SLCLREQ.CBL".
006900     COPY "SLPYMNT.CBL".
007000     COPY "SLAUDIT.CBL".
007100     COPY "SLCNTRL.CBL".
007200 
007300     SELECT REJECT-FILE
007400            ASSIGN TO CLIREJCT
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WS-STAT-REJECT.
007700 
007800 
007900 DATA DIVISION.
008000 FILE SECTION.
008100 
008200     COPY "FDCLIEN.CBL".
008300     COPY "FDCLREQ.CBL".
008400     COPY "FDPYMNT.CBL".
008500     COPY "FDAUDIT.CBL".
008600     COPY "FDCNTRL.CBL".
008700 
008800 FD  REJECT-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 132 CHARACTERS.
009100 01  REJECT-LINE                    PIC X(132).
009200 
009300 WORKING-STORAGE SECTION.
009400 
009500     COPY "wsgym01.cbl".
009600     COPY "wsgymdt.cbl".
009700 
009800 01  WS-STAT-CLIENT-IN            PIC XX.
009900 01  WS-STAT-CLIENT-OUT           PIC XX.
010000 01  WS-STAT-CLIENT-REQ           PIC XX.
010100 01  WS-STAT-PAYMENT              PIC XX.
010200 01  WS-STAT-AUDIT                PIC XX.
010300 01  WS-STAT-CONTROL              PIC XX.
010400 01  WS-STAT-REJECT               PIC XX.
010500 
010600 01  W-COUNTERS.
010700     05 W-CREATED-COUNT           PIC 9(4) COMP VALUE ZERO.
010800     05 W-UPDATED-COUNT           PIC 9(4) COMP VALUE ZERO.
010900     05 W-DEACTIVATED-COUNT       PIC 9(4) COMP VALUE ZERO.
011000     05 W-PAUSED-COUNT            PIC 9(4) COMP VALUE ZERO.
011100     05 W-RESUMED-COUNT           PIC 9(4) COMP VALUE ZERO.
011200     05 W-REJECTED-COUNT          PIC 9(4) COMP VALUE ZERO.
011300     05 W-SEARCH-MATCH-COUNT         PIC 9(4) COMP VALUE ZERO.
011400     05 FILLER                    PIC X(02).
011500 01  W-COUNTERS-R REDEFINES W-COUNTERS.
011600     05 W-COUNTERS-COMBINED       PIC X(16).
011700 
011800 01  W-REJECT-REASON              PIC X(40).
011900 
012000 01  W-MATCH-INDEX                PIC 9(5) COMP.
012100 01  W-FOUND-CLIENT-INDEX         PIC 9(5) COMP.
012200 
012300 01  W-SEARCH-TEXT                PIC X(30) VALUE SPACES.
012400 01  W-SEARCH-ACTIVE-ONLY         PIC X VALUE "Y".
012500 01  W-SEARCH-STATE-FILTER        PIC X(10) VALUE SPACES.
012600 01  W-KEEP-THIS-CLIENT           PIC X VALUE "Y".
012700 
012800 01  W-CLIENT-STANDING            PIC X(10).
012900     88 W-STANDING-IS-PENDING     VALUE "PENDING".
013000     88 W-STANDING-IS-UP-TO-DATE  VALUE "UP-TO-DATE".
013100     88 W-STANDING-IS-EXPIRED     VALUE "EXPIRED".
013200 
013300 01  W-PAUSE-DETAIL-LINE          PIC X(50).
013400 01  W-PAUSE-DETAIL-LINE-R REDEFINES W-PAUSE-DETAIL-LINE.
013500     05 W-PAUSE-LINE-LABEL-1      PIC X(5).
013600     05 W-PAUSE-LINE-FROM         PIC 9(8).
013700     05 W-PAUSE-LINE-LABEL-2      PIC X(4).
013800     05 W-PAUSE-LINE-TO           PIC 9(8).
013900     05 FILLER                    PIC X(25).
014000 
014100*    W-PAUSE-FROM-DATE / W-PAUSE-TO-DATE -- ALTERNATE VIEWS OF
014200*    THE REQUEST CARD'S PAUSE WINDOW, USED ONLY TO VALIDATE
014300*    FROM AGAINST TO BEFORE THE FREEZE IS POSTED (TICKET
014400*    GYM-042).
014500 01  W-PAUSE-FROM-DATE            PIC 9(8).
014600 01  W-PAUSE-FROM-DATE-R REDEFINES W-PAUSE-FROM-DATE.
014700     05 W-PSF-CCYY                PIC 9(4).
014800     05 W-PSF-MM                  PIC 99.
014900     05 W-PSF-DD                  PIC 99.
015000 
015100 01  W-PAUSE-TO-DATE              PIC 9(8).
015200 01  W-PAUSE-TO-DATE-R REDEFINES W-PAUSE-TO-DATE.
015300     05 W-PST-CCYY                PIC 9(4).
015400     05 W-PST-MM                  PIC 99.
015500 01  REJ-DETAIL-LINE.
015600     05 REJ-D-REQUEST-TYPE        PIC X(1).
015700     05 FILLER                    PIC X(2)  VALUE SPACES.
015800     05 REJ-D-CLIENT-ID           PIC 9(6).
015900     05 FILLER                    PIC X(2)  VALUE SPACES.
016000     05 REJ-D-REASON              PIC X(40).
016100     05 FILLER                    PIC X(81) VALUE SPACES.
016200 
016300 PROCEDURE DIVISION.
016400 
016500 000-MAINTAIN-CLIENTS.
016600 
016700     DISPLAY "CLIENT-MAINTENANCE STARTING".
016800 
016900     OPEN I-O   GYM-CONTROL-FILE.
017000     OPEN INPUT CLIENT-MASTER-IN.
017100     OPEN OUTPUT CLIENT-MASTER-OUT.
017200     OPEN INPUT CLIENT-REQUESTS.
017300     OPEN INPUT PAYMENT-FILE.
017400     OPEN EXTEND AUDIT-LOG.
017500     OPEN OUTPUT REJECT-FILE.
017600 
017700     READ GYM-CONTROL-FILE.
017800 
017900     PERFORM 100-LOAD-CLIENT-MASTER THRU
018000             100-LOAD-CLIENT-MASTER-EXIT.
018100     PERFORM 150-LOAD-PAYMENT-FILE THRU
018200             150-LOAD-PAYMENT-FILE-EXIT.
018300 
018400     MOVE "N" TO W-END-OF-FILE.
018500     READ CLIENT-REQUESTS
018600         AT END MOVE "Y" TO W-END-OF-FILE.
018700     PERFORM 200-APPLY-ONE-REQUEST THRU
018800             200-APPLY-ONE-REQUEST-EXIT
018900         UNTIL END-OF-FILE.
019000 
019100     PERFORM 300-WRITE-CLIENT-MASTER-OUT THRU
019200             300-WRITE-CLIENT-MASTER-OUT-EXIT.
019300 
019400     MOVE SPACES              TO W-SEARCH-TEXT.
019500     MOVE "Y"                 TO W-SEARCH-ACTIVE-ONLY.
019600     MOVE GYMCTL-SEARCH-STATE-FILTER TO W-SEARCH-STATE-FILTER.
019700     PERFORM 400-SEARCH-CLIENT-MASTER THRU
019800             400-SEARCH-CLIENT-MASTER-EXIT.
019900 
020000     REWRITE GYM-CONTROL-RECORD.
020100 
020200     CLOSE CLIENT-MASTER-IN.
020300     CLOSE CLIENT-MASTER-OUT.
020400     CLOSE CLIENT-REQUESTS.
020500     CLOSE PAYMENT-FILE.
020600     CLOSE AUDIT-LOG.
020700     CLOSE REJECT-FILE.
020800     CLOSE GYM-CONTROL-FILE.
020900 
021000     DISPLAY "CLIENT-MAINTENANCE: CREATED    = " W-CREATED-COUNT.
021100     DISPLAY "CLIENT-MAINTENANCE: UPDATED    = " W-UPDATED-COUNT.
021200     DISPLAY "CLIENT-MAINTENANCE: DEACTIVATED= "
021300             W-DEACTIVATED-COUNT.
021400     DISPLAY "CLIENT-MAINTENANCE: PAUSED     = " W-PAUSED-COUNT.
021500     DISPLAY "CLIENT-MAINTENANCE: RESUMED    = " W-RESUMED-COUNT.
021600     DISPLAY "CLIENT-MAINTENANCE: REJECTED   = "
021700             W-REJECTED-COUNT.
021800     DISPLAY "CLIENT-MAINTENANCE: SEARCH MATCHES = "
021900             W-SEARCH-MATCH-COUNT.
022000     DISPLAY "CLIENT-MAINTENANCE COMPLETE".
022100 
022200     EXIT PROGRAM.
022300     STOP RUN.
022400 
022500 000-MAINTAIN-CLIENTS-EXIT.
022600     EXIT.
022700 
022800*----------------------------------------------------------
022900*    100-LOAD-CLIENT-MASTER -- BRINGS YESTERDAY'S MASTER
023000*    INTO WS-CLIENT-TABLE, IN CLIENT-ID SEQUENCE, SO EVERY
023100*    REQUEST CAN BE POSTED IN MEMORY BEFORE THE OUTPUT PASS.
023200*----------------------------------------------------------
023300 100-LOAD-CLIENT-MASTER.
023400 
023500     MOVE ZERO TO WS-CLIENT-TABLE-COUNT.
023600     MOVE "N"  TO W-END-OF-FILE.
023700 
023800     READ CLIENT-MASTER-IN
023900         AT END MOVE "Y" TO W-END-OF-FILE.
024000 
024100     PERFORM 110-LOAD-ONE-CLIENT THRU
024200             110-LOAD-ONE-CLIENT-EXIT
024300         UNTIL END-OF-FILE.
024400 
024500 100-LOAD-CLIENT-MASTER-EXIT.
024600     EXIT.
024700 
024800 110-LOAD-ONE-CLIENT.
024900 
025000     ADD 1 TO WS-CLIENT-TABLE-COUNT.
025100     SET WS-CLIENT-IX TO WS-CLIENT-TABLE-COUNT.
025200 
025300     MOVE CLI-IN-CLIENT-ID    TO WS-CLI-CLIENT-ID (WS-CLIENT-IX).
025400     MOVE CLI-IN-FIRST-NAME   TO WS-CLI-FIRST-NAME (WS-CLIENT-IX).
025500     MOVE CLI-IN-LAST-NAME    TO WS-CLI-LAST-NAME (WS-CLIENT-IX).
025600     MOVE CLI-IN-EMAIL        TO WS-CLI-EMAIL (WS-CLIENT-IX).
025700     MOVE CLI-IN-PHONE        TO WS-CLI-PHONE (WS-CLIENT-IX).
025800     MOVE CLI-IN-ACTIVE-FLAG  TO WS-CLI-ACTIVE-FLAG (WS-CLIENT-IX).
025900     MOVE CLI-IN-START-DATE   TO WS-CLI-START-DATE (WS-CLIENT-IX).
026000     MOVE CLI-IN-PAUSED-FROM  TO WS-CLI-PAUSED-FROM (WS-CLIENT-IX).
026100     MOVE CLI-IN-PAUSED-TO    TO WS-CLI-PAUSED-TO (WS-CLIENT-IX).
026200     MOVE CLI-IN-PAUSE-REASON TO WS-CLI-PAUSE-REASON (WS-CLIENT-IX).
026300     MOVE CLI-IN-NOTES        TO WS-CLI-NOTES (WS-CLIENT-IX).
026400 
026500     READ CLIENT-MASTER-IN
026600         AT END MOVE "Y" TO W-END-OF-FILE.
026700 
026800 110-LOAD-ONE-CLIENT-EXIT.
026900     EXIT.
027000 
027100*----------------------------------------------------------
027200*    150-LOAD-PAYMENT-FILE -- READ-ONLY LOAD, USED ONLY BY
027300*    SEARCH-CLIENT-MASTER TO DERIVE EACH CLIENT'S CURRENT
027400*    PERIOD-STATE.  THIS PROGRAM NEVER REWRITES PAYMENT-FILE.
027500*----------------------------------------------------------
027600 150-LOAD-PAYMENT-FILE.
027700 
027800     MOVE ZERO TO WS-PAYMENT-TABLE-COUNT.
027900     MOVE "N"  TO W-END-OF-FILE.
028000 
028100     READ PAYMENT-FILE
028200         AT END MOVE "Y" TO W-END-OF-FILE.
028300 
028400     PERFORM 160-LOAD-ONE-PAYMENT THRU
028500             160-LOAD-ONE-PAYMENT-EXIT
028600         UNTIL END-OF-FILE.
028700 
028800 150-LOAD-PAYMENT-FILE-EXIT.
028900     EXIT.
029000 
029100 160-LOAD-ONE-PAYMENT.
029200 
029300     ADD 1 TO WS-PAYMENT-TABLE-COUNT.
029400     SET WS-PAY-IX TO WS-PAYMENT-TABLE-COUNT.
029500 
029600     MOVE PAY-PAYMENT-ID      TO WS-PAY-PAYMENT-ID (WS-PAY-IX).
029700     MOVE PAY-CLIENT-ID       TO WS-PAY-CLIENT-ID (WS-PAY-IX).
029800     MOVE PAY-PAYMENT-DATE    TO WS-PAY-PAYMENT-DATE (WS-PAY-IX).
029900     MOVE PAY-EXPIRATION-DATE TO WS-PAY-EXPIRATION-DATE (WS-PAY-IX).
030000     MOVE PAY-AMOUNT          TO WS-PAY-AMOUNT (WS-PAY-IX).
030100     MOVE PAY-METHOD          TO WS-PAY-METHOD (WS-PAY-IX).
030200     MOVE PAY-PERIOD-MONTH    TO WS-PAY-PERIOD-MONTH (WS-PAY-IX).
030300     MOVE PAY-PERIOD-YEAR     TO WS-PAY-PERIOD-YEAR (WS-PAY-IX).
030400     MOVE PAY-STATE           TO WS-PAY-STATE (WS-PAY-IX).
030500     MOVE PAY-VOIDED-FLAG     TO WS-PAY-VOIDED-FLAG (WS-PAY-IX).
030600     MOVE PAY-VOIDED-BY       TO WS-PAY-VOIDED-BY (WS-PAY-IX).
030700     MOVE PAY-VOID-REASON     TO WS-PAY-VOID-REASON (WS-PAY-IX).
030800 
030900     READ PAYMENT-FILE
031000         AT END MOVE "Y" TO W-END-OF-FILE.
031100 
031200 160-LOAD-ONE-PAYMENT-EXIT.
031300     EXIT.
031400 
031500*----------------------------------------------------------
031600*    200-APPLY-ONE-REQUEST -- DISPATCHES ONE CLIENT-REQUESTS
031700*    CARD TO ITS PROCESSING PARAGRAPH.
031800*----------------------------------------------------------
031900 200-APPLY-ONE-REQUEST.
032000 
032100     MOVE SPACES TO W-REJECT-REASON.
032200 
032300     IF CRQ-IS-CREATE
032400        PERFORM PROCESS-CREATE-REQUEST THRU
032500                PROCESS-CREATE-REQUEST-EXIT
032600     ELSE
032700     IF CRQ-IS-UPDATE
032800        PERFORM PROCESS-UPDATE-REQUEST THRU
032900                PROCESS-UPDATE-REQUEST-EXIT
033000     ELSE
033100     IF CRQ-IS-DEACTIVATE
033200        PERFORM PROCESS-DEACTIVATE-REQUEST THRU
033300                PROCESS-DEACTIVATE-REQUEST-EXIT
033400     ELSE
033500     IF CRQ-IS-PAUSE
033600        PERFORM PROCESS-PAUSE-REQUEST THRU
033700                PROCESS-PAUSE-REQUEST-EXIT
033800     ELSE
033900     IF CRQ-IS-RESUME
034000        PERFORM PROCESS-RESUME-REQUEST THRU
034100                PROCESS-RESUME-REQUEST-EXIT
034200     ELSE
034300        MOVE "UNKNOWN REQUEST TYPE" TO W-REJECT-REASON
034400        PERFORM 900-WRITE-REJECT-LINE THRU
034500                900-WRITE-REJECT-LINE-EXIT.
034600 
034700     READ CLIENT-REQUESTS
034800         AT END MOVE "Y" TO W-END-OF-FILE.
034900 
035000 200-APPLY-ONE-REQUEST-EXIT.
035100     EXIT.
035200 
035300*----------------------------------------------------------
035400*    CREATE -- REJECT IF THE E-MAIL ALREADY EXISTS ON THE
035500*    MASTER; OTHERWISE APPEND WITH ACTIVE-FLAG "Y" AND
035600*    START-DATE = PROCESS-DATE (TICKET GYM-002).
035700*----------------------------------------------------------
035800 PROCESS-CREATE-REQUEST.
035900 
036000     MOVE "N" TO W-FOUND-CLIENT-RECORD.
036100     IF CRQ-EMAIL NOT = SPACES
036200        PERFORM 810-FIND-CLIENT-BY-EMAIL THRU
036300                810-FIND-CLIENT-BY-EMAIL-EXIT.
036400 
036500     IF FOUND-CLIENT-RECORD
036600        MOVE "EMAIL ALREADY ON FILE" TO W-REJECT-REASON
036700        PERFORM 900-WRITE-REJECT-LINE THRU
036800                900-WRITE-REJECT-LINE-EXIT
036900        GO TO PROCESS-CREATE-REQUEST-EXIT.
037000 
037100     IF WS-CLIENT-TABLE-COUNT NOT LESS THAN WS-CLIENT-TABLE-MAX
037200        MOVE "CLIENT TABLE FULL" TO W-REJECT-REASON
037300        PERFORM 900-WRITE-REJECT-LINE THRU
037400                900-WRITE-REJECT-LINE-EXIT
037500        GO TO PROCESS-CREATE-REQUEST-EXIT.
037600 
037700     ADD 1 TO GYMCTL-NEXT-CLIENT-ID.
037800     ADD 1 TO WS-CLIENT-TABLE-COUNT.
037900     SET WS-CLIENT-IX TO WS-CLIENT-TABLE-COUNT.
038000 
038100     MOVE GYMCTL-NEXT-CLIENT-ID TO WS-CLI-CLIENT-ID (WS-CLIENT-IX).
038200     MOVE CRQ-FIRST-NAME  TO WS-CLI-FIRST-NAME (WS-CLIENT-IX).
038300     MOVE CRQ-LAST-NAME   TO WS-CLI-LAST-NAME (WS-CLIENT-IX).
038400     MOVE CRQ-EMAIL       TO WS-CLI-EMAIL (WS-CLIENT-IX).
038500     MOVE CRQ-PHONE       TO WS-CLI-PHONE (WS-CLIENT-IX).
038600     MOVE "Y"             TO WS-CLI-ACTIVE-FLAG (WS-CLIENT-IX).
038700     MOVE GYMCTL-PROCESS-DATE TO WS-CLI-START-DATE (WS-CLIENT-IX).
038800     MOVE ZERO            TO WS-CLI-PAUSED-FROM (WS-CLIENT-IX).
038900     MOVE ZERO            TO WS-CLI-PAUSED-TO (WS-CLIENT-IX).
039000     MOVE SPACES          TO WS-CLI-PAUSE-REASON (WS-CLIENT-IX).
039100     MOVE CRQ-NOTES       TO WS-CLI-NOTES (WS-CLIENT-IX).
039200 
039300     ADD 1 TO W-CREATED-COUNT.
039400 
039500     MOVE "CREATE-CLIENT"        TO W-AUDIT-ACTION.
039600     MOVE "CLIENT"               TO W-AUDIT-ENTITY.
039700     MOVE GYMCTL-NEXT-CLIENT-ID  TO W-AUDIT-ENTITY-ID.
039800     MOVE SPACES                 TO W-AUDIT-OLD-VALUE.
039900     MOVE CRQ-EMAIL              TO W-AUDIT-NEW-VALUE.
040000     PERFORM WRITE-AUDIT-RECORD THRU WRITE-AUDIT-RECORD-EXIT.
040100 
040200 PROCESS-CREATE-REQUEST-EXIT.
040300     EXIT.
040400 
040500*----------------------------------------------------------
040600*    UPDATE -- REJECT IF THE CLIENT ID IS UNKNOWN OR THE
040700*    NEW E-MAIL BELONGS TO A DIFFERENT CLIENT; OTHERWISE
040800*    REPLACE NAME/E-MAIL/PHONE/NOTES.
040900*----------------------------------------------------------
041000 PROCESS-UPDATE-REQUEST.
041100 
041200     PERFORM 800-FIND-CLIENT-BY-ID THRU
041300             800-FIND-CLIENT-BY-ID-EXIT.
041400 
041500     IF NOT FOUND-CLIENT-RECORD
041600        MOVE "CLIENTE NO ENCONTRADO" TO W-REJECT-REASON
041700        PERFORM 900-WRITE-REJECT-LINE THRU
041800                900-WRITE-REJECT-LINE-EXIT
041900        GO TO PROCESS-UPDATE-REQUEST-EXIT.
042000 
042100     MOVE W-FOUND-CLIENT-INDEX TO W-MATCH-INDEX.
042200 
042300     IF CRQ-EMAIL NOT = SPACES
042400        MOVE "N" TO W-FOUND-CLIENT-RECORD
042500        PERFORM 810-FIND-CLIENT-BY-EMAIL THRU
042600                810-FIND-CLIENT-BY-EMAIL-EXIT
042700        IF FOUND-CLIENT-RECORD
042800           AND W-FOUND-CLIENT-INDEX NOT = W-MATCH-INDEX
042900              MOVE "EMAIL BELONGS TO ANOTHER CLIENT"
043000                                        TO W-REJECT-REASON
043100              PERFORM 900-WRITE-REJECT-LINE THRU
043200                      900-WRITE-REJECT-LINE-EXIT
043300              GO TO PROCESS-UPDATE-REQUEST-EXIT.
043400 
043500     SET WS-CLIENT-IX TO W-MATCH-INDEX.
043600 
043700     MOVE WS-CLI-EMAIL (WS-CLIENT-IX)  TO W-AUDIT-OLD-VALUE.
043800 
043900     MOVE CRQ-FIRST-NAME  TO WS-CLI-FIRST-NAME (WS-CLIENT-IX).
044000     MOVE CRQ-LAST-NAME   TO WS-CLI-LAST-NAME (WS-CLIENT-IX).
044100     MOVE CRQ-EMAIL       TO WS-CLI-EMAIL (WS-CLIENT-IX).
044200     MOVE CRQ-PHONE       TO WS-CLI-PHONE (WS-CLIENT-IX).
044300     MOVE CRQ-NOTES       TO WS-CLI-NOTES (WS-CLIENT-IX).
044400 
044500     ADD 1 TO W-UPDATED-COUNT.
044600 
044700     MOVE "UPDATE-CLIENT"                 TO W-AUDIT-ACTION.
044800     MOVE "CLIENT"                        TO W-AUDIT-ENTITY.
044900     MOVE WS-CLI-CLIENT-ID (WS-CLIENT-IX) TO W-AUDIT-ENTITY-ID.
045000     MOVE CRQ-EMAIL                       TO W-AUDIT-NEW-VALUE.
045100     PERFORM WRITE-AUDIT-RECORD THRU WRITE-AUDIT-RECORD-EXIT.
045200 
045300 PROCESS-UPDATE-REQUEST-EXIT.
045400     EXIT.
045500 
045600*----------------------------------------------------------
045700*    DEACTIVATE -- SET ACTIVE-FLAG "N"; AUDIT OLD "ACTIVE=
045800*    TRUE" / NEW "ACTIVE=FALSE" (TICKET GYM-019).
045900*----------------------------------------------------------
046000 PROCESS-DEACTIVATE-REQUEST.
046100 
046200     PERFORM 800-FIND-CLIENT-BY-ID THRU
046300             800-FIND-CLIENT-BY-ID-EXIT.
046400 
046500     IF NOT FOUND-CLIENT-RECORD
046600        MOVE "CLIENTE NO ENCONTRADO" TO W-REJECT-REASON
046700        PERFORM 900-WRITE-REJECT-LINE THRU
046800                900-WRITE-REJECT-LINE-EXIT
046900        GO TO PROCESS-DEACTIVATE-REQUEST-EXIT.
047000 
047100     SET WS-CLIENT-IX TO W-FOUND-CLIENT-INDEX.
047200     MOVE "N" TO WS-CLI-ACTIVE-FLAG (WS-CLIENT-IX).
047300 
047400     ADD 1 TO W-DEACTIVATED-COUNT.
047500 
047600     MOVE "DEACTIVATE-CLIENT"             TO W-AUDIT-ACTION.
047700     MOVE "CLIENT"                        TO W-AUDIT-ENTITY.
047800     MOVE WS-CLI-CLIENT-ID (WS-CLIENT-IX) TO W-AUDIT-ENTITY-ID.
047900     MOVE "ACTIVE=TRUE"                   TO W-AUDIT-OLD-VALUE.
048000     MOVE "ACTIVE=FALSE"                  TO W-AUDIT-NEW-VALUE.
048100     PERFORM WRITE-AUDIT-RECORD THRU WRITE-AUDIT-RECORD-EXIT.
048200 
048300 PROCESS-DEACTIVATE-REQUEST-EXIT.
048400     EXIT.
048500 
048600*----------------------------------------------------------
048700*    PAUSE -- SET PAUSED-FROM/PAUSED-TO/PAUSE-REASON FOR A
048800*    SEASONAL MEMBERSHIP FREEZE (TICKET GYM-020).
048900*----------------------------------------------------------
049000 PROCESS-PAUSE-REQUEST.
049100 
049200     PERFORM 800-FIND-CLIENT-BY-ID THRU
049300             800-FIND-CLIENT-BY-ID-EXIT.
049400 
049500     IF NOT FOUND-CLIENT-RECORD
049600        MOVE "CLIENTE NO ENCONTRADO" TO W-REJECT-REASON
049700        PERFORM 900-WRITE-REJECT-LINE THRU
049800                900-WRITE-REJECT-LINE-EXIT
049900        GO TO PROCESS-PAUSE-REQUEST-EXIT.
050000 
050100     SET WS-CLIENT-IX TO W-FOUND-CLIENT-INDEX.
050200 
050300     MOVE CRQ-PAUSED-FROM   TO GDCV-DATE-A.
050400     MOVE CRQ-PAUSED-TO     TO GDCV-DATE-B.
050500     PERFORM GYMDT-COMPARE-DATES THRU GYMDT-COMPARE-DATES-EXIT.
050600 
050700     IF GDCV-DATE-A-IS-GREATER
050800        MOVE "PAUSA RECHAZADA -- FECHAS INVERTIDAS"
050900                              TO W-REJECT-REASON
051000        PERFORM 900-WRITE-REJECT-LINE THRU
051100                900-WRITE-REJECT-LINE-EXIT
051200        GO TO PROCESS-PAUSE-REQUEST-EXIT.
051300 
051400     MOVE CRQ-PAUSED-FROM   TO W-PAUSE-FROM-DATE.
051500     MOVE CRQ-PAUSED-TO     TO W-PAUSE-TO-DATE.
051600 
051700     MOVE "NOT PAUSED" TO W-AUDIT-OLD-VALUE.
051800 
051900     MOVE CRQ-PAUSED-FROM   TO WS-CLI-PAUSED-FROM (WS-CLIENT-IX).
052000     MOVE CRQ-PAUSED-TO     TO WS-CLI-PAUSED-TO (WS-CLIENT-IX).
052100     MOVE CRQ-PAUSE-REASON  TO WS-CLI-PAUSE-REASON (WS-CLIENT-IX).
052200 
052300     ADD 1 TO W-PAUSED-COUNT.
052400 
052500     MOVE "FROM #"  TO W-PAUSE-LINE-LABEL-1.
052600     MOVE CRQ-PAUSED-FROM        TO W-PAUSE-LINE-FROM.
052700     MOVE " TO#"    TO W-PAUSE-LINE-LABEL-2.
052800     MOVE CRQ-PAUSED-TO          TO W-PAUSE-LINE-TO.
052900 
053000     MOVE "PAUSE-CLIENT"                  TO W-AUDIT-ACTION.
053100     MOVE "CLIENT"                        TO W-AUDIT-ENTITY.
053200     MOVE WS-CLI-CLIENT-ID (WS-CLIENT-IX) TO W-AUDIT-ENTITY-ID.
053300     MOVE W-PAUSE-DETAIL-LINE             TO W-AUDIT-NEW-VALUE.
053400     PERFORM WRITE-AUDIT-RECORD THRU WRITE-AUDIT-RECORD-EXIT.
053500 
053600 PROCESS-PAUSE-REQUEST-EXIT.
053700     EXIT.
053800 
053900*----------------------------------------------------------
054000*    RESUME -- CLEAR THE PAUSE FIELDS (TICKET GYM-020).
054100*----------------------------------------------------------
054200 PROCESS-RESUME-REQUEST.
054300 
054400     PERFORM 800-FIND-CLIENT-BY-ID THRU
054500             800-FIND-CLIENT-BY-ID-EXIT.
054600 
054700     IF NOT FOUND-CLIENT-RECORD
054800        MOVE "CLIENTE NO ENCONTRADO" TO W-REJECT-REASON
054900        PERFORM 900-WRITE-REJECT-LINE THRU
055000                900-WRITE-REJECT-LINE-EXIT
055100        GO TO PROCESS-RESUME-REQUEST-EXIT.
055200 
055300     SET WS-CLIENT-IX TO W-FOUND-CLIENT-INDEX.
055400 
055500     MOVE ZERO   TO WS-CLI-PAUSED-FROM (WS-CLIENT-IX).
055600     MOVE ZERO   TO WS-CLI-PAUSED-TO (WS-CLIENT-IX).
055700     MOVE SPACES TO WS-CLI-PAUSE-REASON (WS-CLIENT-IX).
055800 
055900     ADD 1 TO W-RESUMED-COUNT.
056000 
056100     MOVE "RESUME-CLIENT"                 TO W-AUDIT-ACTION.
056200     MOVE "CLIENT"                        TO W-AUDIT-ENTITY.
056300     MOVE WS-CLI-CLIENT-ID (WS-CLIENT-IX) TO W-AUDIT-ENTITY-ID.
056400     MOVE "PAUSED"                        TO W-AUDIT-OLD-VALUE.
056500     MOVE "NOT PAUSED"                    TO W-AUDIT-NEW-VALUE.
056600     PERFORM WRITE-AUDIT-RECORD THRU WRITE-AUDIT-RECORD-EXIT.
056700 
056800 PROCESS-RESUME-REQUEST-EXIT.
056900     EXIT.
057000 
057100*----------------------------------------------------------
057200*    800-FIND-CLIENT-BY-ID -- LINEAR SEARCH OF WS-CLIENT-
057300*    TABLE.  SETS W-FOUND-CLIENT-RECORD AND, WHEN FOUND,
057400*    W-FOUND-CLIENT-INDEX.
057500*----------------------------------------------------------
057600 800-FIND-CLIENT-BY-ID.
057700 
057800     MOVE "N" TO W-FOUND-CLIENT-RECORD.
057900     MOVE ZERO TO W-FOUND-CLIENT-INDEX.
058000     SET WS-CLIENT-SRCH-IX TO 1.
058100 
058200     PERFORM 805-TEST-ONE-ID THRU 805-TEST-ONE-ID-EXIT
058300         UNTIL WS-CLIENT-SRCH-IX > WS-CLIENT-TABLE-COUNT
058400            OR FOUND-CLIENT-RECORD.
058500 
058600 800-FIND-CLIENT-BY-ID-EXIT.
058700     EXIT.
058800 
058900 805-TEST-ONE-ID.
059000 
059100     IF WS-CLI-CLIENT-ID (WS-CLIENT-SRCH-IX) = CRQ-CLIENT-ID
059200         MOVE "Y" TO W-FOUND-CLIENT-RECORD
059300         SET W-FOUND-CLIENT-INDEX TO WS-CLIENT-SRCH-IX
059400     ELSE
059500         SET WS-CLIENT-SRCH-IX UP BY 1.
059600 
059700 805-TEST-ONE-ID-EXIT.
059800     EXIT.
059900 
060000*----------------------------------------------------------
060100*    810-FIND-CLIENT-BY-EMAIL -- SAME IDEA, MATCHED ON
060200*    E-MAIL, USED BY THE CREATE/UPDATE UNIQUENESS CHECK.
060300*----------------------------------------------------------
060400 810-FIND-CLIENT-BY-EMAIL.
060500 
060600     MOVE "N" TO W-FOUND-CLIENT-RECORD.
060700     MOVE ZERO TO W-FOUND-CLIENT-INDEX.
060800     SET WS-CLIENT-SRCH-IX TO 1.
060900 
061000     PERFORM 815-TEST-ONE-EMAIL THRU 815-TEST-ONE-EMAIL-EXIT
061100         UNTIL WS-CLIENT-SRCH-IX > WS-CLIENT-TABLE-COUNT
061200            OR FOUND-CLIENT-RECORD.
061300 
061400 810-FIND-CLIENT-BY-EMAIL-EXIT.
061500     EXIT.
061600 
061700 815-TEST-ONE-EMAIL.
061800 
061900     IF WS-CLI-EMAIL (WS-CLIENT-SRCH-IX) = CRQ-EMAIL
062000         MOVE "Y" TO W-FOUND-CLIENT-RECORD
062100         SET W-FOUND-CLIENT-INDEX TO WS-CLIENT-SRCH-IX
062200     ELSE
062300         SET WS-CLIENT-SRCH-IX UP BY 1.
062400 
062500 815-TEST-ONE-EMAIL-EXIT.
062600     EXIT.
062700 
062800*----------------------------------------------------------
062900*    900-WRITE-REJECT-LINE.
063000*----------------------------------------------------------
063100 900-WRITE-REJECT-LINE.
063200 
063300     ADD 1 TO W-REJECTED-COUNT.
063400 
063500     MOVE SPACES              TO REJ-DETAIL-LINE.
063600     MOVE CRQ-REQUEST-TYPE    TO REJ-D-REQUEST-TYPE.
063700     MOVE CRQ-CLIENT-ID       TO REJ-D-CLIENT-ID.
063800     MOVE W-REJECT-REASON     TO REJ-D-REASON.
063900 
064000     MOVE REJ-DETAIL-LINE TO REJECT-LINE.
064100     WRITE REJECT-LINE.
064200 
064300 900-WRITE-REJECT-LINE-EXIT.
064400     EXIT.
064500 
064600*----------------------------------------------------------
064700*    300-WRITE-CLIENT-MASTER-OUT -- THE TABLE STAYS IN
064800*    ASCENDING CLIENT-ID ORDER BECAUSE NEW CLIENTS ARE
064900*    ALWAYS ASSIGNED THE NEXT HIGHER ID, SO NO SORT PASS
065000*    IS NEEDED BEFORE WRITING THE NEW MASTER.
065100*----------------------------------------------------------
065200 300-WRITE-CLIENT-MASTER-OUT.
065300 
065400     SET WS-CLIENT-IX TO 1.
065500     PERFORM 310-WRITE-ONE-CLIENT THRU
065600             310-WRITE-ONE-CLIENT-EXIT
065700         UNTIL WS-CLIENT-IX > WS-CLIENT-TABLE-COUNT.
065800 
065900 300-WRITE-CLIENT-MASTER-OUT-EXIT.
066000     EXIT.
066100 
066200 310-WRITE-ONE-CLIENT.
066300 
066400     MOVE WS-CLI-CLIENT-ID (WS-CLIENT-IX)
066500                               TO CLI-OUT-CLIENT-ID.
066600     MOVE WS-CLI-FIRST-NAME (WS-CLIENT-IX)
066700                               TO CLI-OUT-FIRST-NAME.
066800     MOVE WS-CLI-LAST-NAME (WS-CLIENT-IX)
066900                               TO CLI-OUT-LAST-NAME.
067000     MOVE WS-CLI-EMAIL (WS-CLIENT-IX)
067100                               TO CLI-OUT-EMAIL.
067200     MOVE WS-CLI-PHONE (WS-CLIENT-IX)
067300                               TO CLI-OUT-PHONE.
067400     MOVE WS-CLI-ACTIVE-FLAG (WS-CLIENT-IX)
067500                               TO CLI-OUT-ACTIVE-FLAG.
067600     MOVE WS-CLI-START-DATE (WS-CLIENT-IX)
067700                               TO CLI-OUT-START-DATE.
067800     MOVE WS-CLI-PAUSED-FROM (WS-CLIENT-IX)
067900                               TO CLI-OUT-PAUSED-FROM.
068000     MOVE WS-CLI-PAUSED-TO (WS-CLIENT-IX)
068100                               TO CLI-OUT-PAUSED-TO.
068200     MOVE WS-CLI-PAUSE-REASON (WS-CLIENT-IX)
068300                               TO CLI-OUT-PAUSE-REASON.
068400     MOVE WS-CLI-NOTES (WS-CLIENT-IX)
068500                               TO CLI-OUT-NOTES.
068600 
068700     WRITE CLIENT-RECORD-OUT.
068800     SET WS-CLIENT-IX UP BY 1.
068900 
069000 310-WRITE-ONE-CLIENT-EXIT.
069100     EXIT.
069200 
069300*----------------------------------------------------------
069400*    400-SEARCH-CLIENT-MASTER -- THE CLIENT SEARCH UNIT.
069500*    CALLER SETS W-SEARCH-TEXT (SPACES = NO TEXT FILTER),
069600*    W-SEARCH-ACTIVE-ONLY ("Y"/"N"/SPACE = NO FILTER) AND
069700*    W-SEARCH-STATE-FILTER (SPACES = NO FILTER) BEFORE THE
069800*    PERFORM.  W-SEARCH-STATE-FILTER ARRIVES ALREADY
069900*    RESOLVED TO THE MASTER'S OWN STANDING TEXT BY
070000*    CONTROL-RECORD-LOAD (TICKET GYM-044); THE NIGHTLY
070100*    RUN CALLS THIS ONCE, UNFILTERED, TO TALLY THE
070200*    MATCH COUNT.  THE MATCHING LOGIC ITSELF IS GENERAL
070300*    PURPOSE.
070400*----------------------------------------------------------
070500 400-SEARCH-CLIENT-MASTER.
070600 
070700     SET WS-CLIENT-IX TO 1.
070800     PERFORM 410-TEST-ONE-CLIENT THRU
070900             410-TEST-ONE-CLIENT-EXIT
071000         UNTIL WS-CLIENT-IX > WS-CLIENT-TABLE-COUNT.
071100 
071200 400-SEARCH-CLIENT-MASTER-EXIT.
071300     EXIT.
071400 
071500 410-TEST-ONE-CLIENT.
071600 
071700     MOVE "Y" TO W-KEEP-THIS-CLIENT.
071800 
071900     IF W-SEARCH-TEXT NOT = SPACES
072000        IF WS-CLI-FIRST-NAME (WS-CLIENT-IX) NOT = W-SEARCH-TEXT
072100           AND WS-CLI-LAST-NAME (WS-CLIENT-IX) NOT = W-SEARCH-TEXT
072200           AND WS-CLI-EMAIL (WS-CLIENT-IX) NOT = W-SEARCH-TEXT
072300              MOVE "N" TO W-KEEP-THIS-CLIENT.
072400 
072500     IF W-KEEP-THIS-CLIENT = "Y"
072600        IF W-SEARCH-ACTIVE-ONLY = "Y"
072700           AND NOT WS-CLI-IS-ACTIVE (WS-CLIENT-IX)
072800              MOVE "N" TO W-KEEP-THIS-CLIENT.
072900     IF W-KEEP-THIS-CLIENT = "Y"
073000        IF W-SEARCH-ACTIVE-ONLY = "N"
073100           AND WS-CLI-IS-ACTIVE (WS-CLIENT-IX)
073200              MOVE "N" TO W-KEEP-THIS-CLIENT.
073300 
073400     IF W-KEEP-THIS-CLIENT = "Y"
073500        AND W-SEARCH-STATE-FILTER NOT = SPACES
073600           PERFORM 420-DERIVE-PERIOD-STATE THRU
073700                   420-DERIVE-PERIOD-STATE-EXIT
073800           IF W-CLIENT-STANDING NOT = W-SEARCH-STATE-FILTER
073900              MOVE "N" TO W-KEEP-THIS-CLIENT.
074000 
074100     IF W-KEEP-THIS-CLIENT = "Y"
074200        ADD 1 TO W-SEARCH-MATCH-COUNT.
074300 
074400     SET WS-CLIENT-IX UP BY 1.
074500 
074600 410-TEST-ONE-CLIENT-EXIT.
074700     EXIT.
074800 
074900*----------------------------------------------------------
075000*    420-DERIVE-PERIOD-STATE -- PERIOD-STATE(MONTH, YEAR) OF
075100*    PROCESS-DATE'S OWN MONTH/YEAR FOR THE CLIENT AT
075200*    WS-CLIENT-IX.  UP-TO-DATE IF A NON-VOIDED PAYMENT
075300*    EXISTS FOR THE PERIOD AND ITS EXPIRATION IS ON/AFTER
075400*    PROCESS-DATE; EXPIRED IF ONE EXISTS BUT HAS EXPIRED;
075500*    PENDING IF NONE EXISTS (TICKET GYM-012).
075600*----------------------------------------------------------
075700 420-DERIVE-PERIOD-STATE.
075800 
075900     MOVE "PENDING" TO W-CLIENT-STANDING.
076000     SET WS-PAY-IX TO 1.
076100 
076200     PERFORM 430-TEST-ONE-PAYMENT THRU
076300             430-TEST-ONE-PAYMENT-EXIT
076400         UNTIL WS-PAY-IX > WS-PAYMENT-TABLE-COUNT
076500            OR W-STANDING-IS-UP-TO-DATE
076600            OR W-STANDING-IS-EXPIRED.
076700 
076800 420-DERIVE-PERIOD-STATE-EXIT.
076900     EXIT.
077000 
077100 430-TEST-ONE-PAYMENT.
077200 
077300     IF WS-PAY-CLIENT-ID (WS-PAY-IX)
077400                       = WS-CLI-CLIENT-ID (WS-CLIENT-IX)
077500        AND WS-PAY-IS-NOT-VOIDED (WS-PAY-IX)
077600        AND WS-PAY-PERIOD-MONTH (WS-PAY-IX) = GYMCTL-PROC-MM
077700        AND WS-PAY-PERIOD-YEAR (WS-PAY-IX)  = GYMCTL-PROC-CCYY
077800           IF WS-PAY-EXPIRATION-DATE (WS-PAY-IX)
077900                                 NOT LESS THAN GYMCTL-PROCESS-DATE
078000              MOVE "UP-TO-DATE" TO W-CLIENT-STANDING
078100           ELSE
078200              MOVE "EXPIRED"    TO W-CLIENT-STANDING.
078300 
078400     SET WS-PAY-IX UP BY 1.
078500 
078600 430-TEST-ONE-PAYMENT-EXIT.
078700     EXIT.
078800 
078900     COPY "PLAUDIT.CBL".
079000     COPY "PLGYMDT.CBL".
