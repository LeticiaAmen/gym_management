000100*----------------------------------------------------------
000200*    IDENTIFICATION DIVISION.
000300*----------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    RENEWAL-REMINDER.
000600 AUTHOR.        C. MENA.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  07/05/2005.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
001100*----------------------------------------------------------
001200*    CHANGE LOG
001300*----------------------------------------------------------
001400*    07/05/2005  C.MENA      ORIGINAL BOOK, TICKET GYM-011 --
001500*                            REPLACES THE OLD FRONT-DESK
001600*                            TICKLER-CARD ROUTINE.  THE OLD
001700*                            PROCESS HAD SOMEONE FLIP ONE
001800*                            CARD AT A TIME BY HAND; THIS ONE
001900*                            SWEEPS THE WHOLE PAYMENT FILE FOR
002000*                            EVERY PAYMENT EXPIRING ON
002100*                            TARGET-DATE AND LOGS A REMINDER
002200*                            FOR EACH, WITH NO CLERK AT THE
002300*                            CARD FILE.
002400*    01/06/1999  C.MENA      Y2K REVIEW -- ALL DATE FIELDS HERE
002500*                            ARE FULL 4-DIGIT-YEAR 9(8),
002600*                            NOTHING TO CHANGE.
002700*    04/02/2008  R.TORRES    NOTIFICATION-LOG NOW CARRIES
002800*                            NOTIF-DAYS-BEFORE (SEE FDNOTIF.CBL)
002900*                            SO A CLIENT CAN GET MORE THAN ONE
003000*                            REMINDER WINDOW WITHOUT THE
003100*                            DUPLICATE-SUPPRESSION SCAN
003200*                            CONFUSING THE TWO (TICKET GYM-026).
003300*    02/18/2011  R.TORRES    LOG IS NOW LOADED ONCE INTO
003400*                            WS-NOTIF-TABLE AND SCANNED IN
003500*                            MEMORY INSTEAD OF RE-READING
003600*                            NOTIFICATION-LOG FOR EVERY
003700*                            CANDIDATE PAYMENT (TICKET GYM-036).
003800*    09/22/2011  R.TORRES    SKIP THE CLIENT WHEN THE EMAIL
003900*                            FIELD IS BLANK -- OPERATIONS WAS
004000*                            SEEING FAILED-SEND ENTRIES PILE UP
004100*                            FOR CLIENTS WITH NO ADDRESS ON
004200*                            FILE (TICKET GYM-038).
004300*    06/14/2013  C.MENA      DISPLAY NAME FALLS BACK TO THE
004400*                            WORD "CLIENTE" WHEN BOTH NAME
004500*                            FIELDS ARE BLANK, SAME AS THE
004600*                            REPORT PROGRAM DOES (TICKET
004700*                            GYM-044).
004720*    02/11/2013  R.TORRES    THE TO=/NAME=/VENCE= LINE AND THE
004730*                            "CLIENTE" FALLBACK WERE COMING OUT
004740*                            UPPERCASE -- THE MAIL TRANSPORT
004750*                            SIDE WANTS THE LOWERCASE FORM
004760*                            EXACTLY (TICKET GYM-044).
004800*----------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600 
005700     COPY "SLCLIEN.CBL".
005800     COPY "SLPYMNT.CBL".
005900     COPY "SLNOTIF.CBL".
006000     COPY "SLCNTRL.CBL".
006100 
006200     SELECT REMINDER-FILE
006300            ASSIGN TO RMNDRPRT
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS WS-STAT-REMINDER.
006600 
006700 DATA DIVISION.
006800 FILE SECTION.
006900 
007000     COPY "FDCLIEN.CBL".
007100     COPY "FDPYMNT.CBL".
007200     COPY "FDNOTIF.CBL".
007300     COPY "FDCNTRL.CBL".
007400 
007500 FD  REMINDER-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 150 CHARACTERS.
007800 01  REMINDER-LINE                   PIC X(150).
007900 
008000 WORKING-STORAGE SECTION.
008100 
008200     COPY "wsgym01.cbl".
008300     COPY "wsgymdt.cbl".
008400 
008500 01  WS-STAT-CLIENT-IN               PIC XX.
008600 01  WS-STAT-PAYMENT-IN              PIC XX.
008700 01  WS-STAT-NOTIF                   PIC XX.
008800 01  WS-STAT-CONTROL                 PIC XX.
008900 01  WS-STAT-REMINDER                PIC XX.
009000 
009100 01  W-COUNTERS.
009200     05 W-REMINDER-COUNT             PIC 9(4) COMP VALUE ZERO.
009300     05 W-SKIPPED-COUNT              PIC 9(4) COMP VALUE ZERO.
009350     05 FILLER                       PIC X(02).
009400 01  W-COUNTERS-R REDEFINES W-COUNTERS.
009500     05 W-COUNTERS-COMBINED          PIC X(06).
009600 
009700*    ALTERNATE VIEW OF TARGET-DATE FOR THE STARTUP-MESSAGE
009800*    DISPLAY -- SAME REDEFINES HABIT AS GYMCTL-PROCESS-DATE-R
009900*    IN FDCNTRL.CBL.
010000 01  W-TARGET-DATE                   PIC 9(8).
010100 01  W-TARGET-DATE-R REDEFINES W-TARGET-DATE.
010200     05 W-TGT-CCYY                   PIC 9(4).
010300     05 W-TGT-MM                     PIC 99.
010400     05 W-TGT-DD                     PIC 99.
010500 
010600 01  W-FOUND-CLIENT-INDEX            PIC 9(5) COMP.
010700 
010800*    SET "Y" BY 825-TEST-ONE-NOTIF WHEN A SENT
010900*    EXPIRATION-REMINDER ALREADY EXISTS FOR THE PAYMENT UNDER
011000*    TEST -- SEPARATE FROM W-FOUND-* SO IT READS PLAINLY AT
011100*    THE CALL SITE IN 210-PROCESS-ONE-CANDIDATE.
011200 01  W-DUP-REMINDER-FLAG             PIC X.
011300     88 DUP-REMINDER-FOUND           VALUE "Y".
011400     88 DUP-REMINDER-NOT-FOUND       VALUE "N".
011500 
011600*    BUILD-REMINDER-NAME WORKING FIELDS -- CALLER MOVES THE
011700*    CLIENT'S FIRST/LAST NAME HERE FIRST.  FALLS BACK TO THE
011800*    WORD "CLIENTE" WHEN BOTH ARE BLANK (TICKET GYM-044).
011900 01  W-BND-FIRST-NAME                PIC X(30).
012000 01  W-BND-LAST-NAME                 PIC X(30).
012100 01  W-BND-DISPLAY-NAME              PIC X(61).
012200 
012300*    COMPOSED "DD/MM/CCYY" VIEW OF THE PAYMENT'S OWN
012400*    EXPIRATION-DATE, BUILT BEFORE 900-WRITE-REMINDER-LINE
012500*    MOVES IT INTO W-RMD-VENCE.
012600 01  W-VENCE-DATE                    PIC X(10).
012700 
012800*    THE REMINDER LINE ITSELF, LAID OUT AS A FIXED GROUP THE
012900*    SAME WAY W-VOID-DETAIL-LINE IS BUILT IN PAYMENT-
013000*    REGISTRATION.COB, THEN MOVED TO REMINDER-LINE AS A
013100*    WHOLE.
013200 01  W-REMINDER-DETAIL-LINE          PIC X(150).
013300 01  W-REMINDER-DETAIL-LINE-R REDEFINES
013400                                  W-REMINDER-DETAIL-LINE.
013500     05 W-RMD-LABEL-TO               PIC X(3).
013600     05 W-RMD-EMAIL                  PIC X(50).
013700     05 W-RMD-LABEL-NAME             PIC X(6).
013800     05 W-RMD-NAME                   PIC X(61).
013900     05 W-RMD-LABEL-VENCE            PIC X(7).
014000     05 W-RMD-VENCE                  PIC X(10).
014100     05 FILLER                       PIC X(13).
014200 
014300 01  W-NOTIF-STAMP.
014400     05 W-NOTIF-STAMP-CCYYMMDD       PIC 9(8).
014500     05 W-NOTIF-STAMP-HHMMSS         PIC 9(6).
014550     05 FILLER                       PIC X(02).
014600 
014700 PROCEDURE DIVISION.
014800 
014900*----------------------------------------------------------
015000*    000-SELECT-REMINDER-PAYMENTS -- MAIN LINE.  LOADS THE
015100*    CLIENT, PAYMENT AND NOTIFICATION-LOG MASTERS TO MEMORY,
015200*    COMPUTES TARGET-DATE, THEN SWEEPS WS-PAYMENT-TABLE ONCE
015300*    FOR EVERY PAYMENT EXPIRING ON TARGET-DATE.
015400*----------------------------------------------------------
015500 000-SELECT-REMINDER-PAYMENTS.
015600 
015700     DISPLAY "RENEWAL-REMINDER STARTING".
015800 
015900     OPEN I-O    GYM-CONTROL-FILE.
016000     OPEN INPUT  CLIENT-MASTER-IN.
016100     OPEN INPUT  PAYMENT-FILE-IN.
016200     OPEN INPUT  NOTIFICATION-LOG.
016300 
016400     READ GYM-CONTROL-FILE.
016500 
016600     PERFORM 100-LOAD-CLIENT-MASTER THRU
016700             100-LOAD-CLIENT-MASTER-EXIT.
016800     PERFORM 150-LOAD-PAYMENT-MASTER THRU
016900             150-LOAD-PAYMENT-MASTER-EXIT.
017000     PERFORM 170-LOAD-NOTIFICATION-LOG THRU
017100             170-LOAD-NOTIFICATION-LOG-EXIT.
017200 
017300     CLOSE CLIENT-MASTER-IN.
017400     CLOSE PAYMENT-FILE-IN.
017500     CLOSE NOTIFICATION-LOG.
017600 
017700     OPEN EXTEND NOTIFICATION-LOG.
017800     OPEN OUTPUT REMINDER-FILE.
017900 
018000     MOVE GYMCTL-PROCESS-DATE         TO GDCV-DATE-A.
018100     MOVE GYMCTL-REMINDER-DAYS-BEFORE TO GDCV-DAYS-TO-ADD.
018200     PERFORM GYMDT-ADD-DAYS-TO-A THRU
018300             GYMDT-ADD-DAYS-TO-A-EXIT.
018400     MOVE GDCV-RESULT-DATE TO W-TARGET-DATE.
018500 
018600     SET WS-PAY-IX TO 1.
018700     PERFORM 200-TEST-ONE-PAYMENT-FOR-REMINDER THRU
018800             200-TEST-ONE-PAYMENT-FOR-REMINDER-EXIT
018900         UNTIL WS-PAY-IX > WS-PAYMENT-TABLE-COUNT.
019000 
019100     REWRITE GYM-CONTROL-RECORD.
019200 
019300     CLOSE NOTIFICATION-LOG.
019400     CLOSE REMINDER-FILE.
019500     CLOSE GYM-CONTROL-FILE.
019600 
019700     DISPLAY "RENEWAL-REMINDER: TARGET DATE = "
019800             W-TGT-MM "/" W-TGT-DD "/" W-TGT-CCYY.
019900     DISPLAY "RENEWAL-REMINDER: REMINDERS SENT = "
020000             W-REMINDER-COUNT.
020100     DISPLAY "RENEWAL-REMINDER: CANDIDATES SKIPPED = "
020200             W-SKIPPED-COUNT.
020300     DISPLAY "RENEWAL-REMINDER COMPLETE".
020400 
020500     EXIT PROGRAM.
020600     STOP RUN.
020700 
020800 000-SELECT-REMINDER-PAYMENTS-EXIT.
020900     EXIT.
021000 
021100*----------------------------------------------------------
021200*    100-LOAD-CLIENT-MASTER -- SAME LOAD-LOOP IDIOM AS
021300*    PAYMENT-REGISTRATION.COB, SO A CANDIDATE PAYMENT'S
021400*    CLIENT CAN BE TESTED FOR ACTIVE-FLAG AND EMAIL WITHOUT
021500*    RE-READING THE MASTER.
021600*----------------------------------------------------------
021700 100-LOAD-CLIENT-MASTER.
021800 
021900     MOVE ZERO TO WS-CLIENT-TABLE-COUNT.
022000     MOVE "N"  TO W-END-OF-FILE.
022100 
022200     READ CLIENT-MASTER-IN
022300         AT END MOVE "Y" TO W-END-OF-FILE.
022400 
022500     PERFORM 110-LOAD-ONE-CLIENT THRU
022600             110-LOAD-ONE-CLIENT-EXIT
022700         UNTIL END-OF-FILE.
022800 
022900 100-LOAD-CLIENT-MASTER-EXIT.
023000     EXIT.
023100 
023200 110-LOAD-ONE-CLIENT.
023300 
023400     ADD 1 TO WS-CLIENT-TABLE-COUNT.
023500     SET WS-CLIENT-IX TO WS-CLIENT-TABLE-COUNT.
023600 
023700     MOVE CLI-IN-CLIENT-ID    TO WS-CLI-CLIENT-ID (WS-CLIENT-IX).
023800     MOVE CLI-IN-FIRST-NAME   TO WS-CLI-FIRST-NAME (WS-CLIENT-IX).
023900     MOVE CLI-IN-LAST-NAME    TO WS-CLI-LAST-NAME (WS-CLIENT-IX).
024000     MOVE CLI-IN-EMAIL        TO WS-CLI-EMAIL (WS-CLIENT-IX).
024100     MOVE CLI-IN-PHONE        TO WS-CLI-PHONE (WS-CLIENT-IX).
024200     MOVE CLI-IN-ACTIVE-FLAG  TO WS-CLI-ACTIVE-FLAG (WS-CLIENT-IX).
024300     MOVE CLI-IN-START-DATE   TO WS-CLI-START-DATE (WS-CLIENT-IX).
024400     MOVE CLI-IN-PAUSED-FROM  TO WS-CLI-PAUSED-FROM (WS-CLIENT-IX).
024500     MOVE CLI-IN-PAUSED-TO    TO WS-CLI-PAUSED-TO (WS-CLIENT-IX).
024600     MOVE CLI-IN-PAUSE-REASON
024700                              TO WS-CLI-PAUSE-REASON (WS-CLIENT-IX).
024800     MOVE CLI-IN-NOTES        TO WS-CLI-NOTES (WS-CLIENT-IX).
024900 
025000     READ CLIENT-MASTER-IN
025100         AT END MOVE "Y" TO W-END-OF-FILE.
025200 
025300 110-LOAD-ONE-CLIENT-EXIT.
025400     EXIT.
025500 
025600*----------------------------------------------------------
025700*    150-LOAD-PAYMENT-MASTER -- BRINGS THE PAYMENT FILE INTO
025800*    MEMORY.  READ-ONLY HERE -- THIS PROGRAM NEVER REWRITES
025900*    THE PAYMENT MASTER, IT ONLY LOGS REMINDERS AGAINST IT.
026000*----------------------------------------------------------
026100 150-LOAD-PAYMENT-MASTER.
026200 
026300     MOVE ZERO TO WS-PAYMENT-TABLE-COUNT.
026400     MOVE "N"  TO W-END-OF-FILE.
026500 
026600     READ PAYMENT-FILE-IN
026700         AT END MOVE "Y" TO W-END-OF-FILE.
026800 
026900     PERFORM 160-LOAD-ONE-PAYMENT THRU
027000             160-LOAD-ONE-PAYMENT-EXIT
027100         UNTIL END-OF-FILE.
027200 
027300 150-LOAD-PAYMENT-MASTER-EXIT.
027400     EXIT.
027500 
027600 160-LOAD-ONE-PAYMENT.
027700 
027800     ADD 1 TO WS-PAYMENT-TABLE-COUNT.
027900     SET WS-PAY-IX TO WS-PAYMENT-TABLE-COUNT.
028000 
028100     MOVE PAI-PAYMENT-ID      TO WS-PAY-PAYMENT-ID (WS-PAY-IX).
028200     MOVE PAI-CLIENT-ID       TO WS-PAY-CLIENT-ID (WS-PAY-IX).
028300     MOVE PAI-PAYMENT-DATE    TO WS-PAY-PAYMENT-DATE (WS-PAY-IX).
028400     MOVE PAI-EXPIRATION-DATE
028500                              TO WS-PAY-EXPIRATION-DATE (WS-PAY-IX).
028600     MOVE PAI-AMOUNT          TO WS-PAY-AMOUNT (WS-PAY-IX).
028700     MOVE PAI-METHOD          TO WS-PAY-METHOD (WS-PAY-IX).
028800     MOVE PAI-PERIOD-MONTH    TO WS-PAY-PERIOD-MONTH (WS-PAY-IX).
028900     MOVE PAI-PERIOD-YEAR     TO WS-PAY-PERIOD-YEAR (WS-PAY-IX).
029000     MOVE PAI-STATE           TO WS-PAY-STATE (WS-PAY-IX).
029100     MOVE PAI-VOIDED-FLAG     TO WS-PAY-VOIDED-FLAG (WS-PAY-IX).
029200     MOVE PAI-VOIDED-BY       TO WS-PAY-VOIDED-BY (WS-PAY-IX).
029300     MOVE PAI-VOID-REASON     TO WS-PAY-VOID-REASON (WS-PAY-IX).
029400 
029500     READ PAYMENT-FILE-IN
029600         AT END MOVE "Y" TO W-END-OF-FILE.
029700 
029800 160-LOAD-ONE-PAYMENT-EXIT.
029900     EXIT.
030000 
030100*----------------------------------------------------------
030200*    170-LOAD-NOTIFICATION-LOG -- BRINGS TODAY'S OPENING
030300*    NOTIFICATION-LOG INTO WS-NOTIF-TABLE SO THE DUPLICATE-
030400*    SUPPRESSION SCAN NEVER RE-READS THE FILE (TICKET
030500*    GYM-036).
030600*----------------------------------------------------------
030700 170-LOAD-NOTIFICATION-LOG.
030800 
030900     MOVE ZERO TO WS-NOTIF-TABLE-COUNT.
031000     MOVE "N"  TO W-END-OF-FILE.
031100 
031200     READ NOTIFICATION-LOG
031300         AT END MOVE "Y" TO W-END-OF-FILE.
031400 
031500     PERFORM 175-LOAD-ONE-NOTIF THRU
031600             175-LOAD-ONE-NOTIF-EXIT
031700         UNTIL END-OF-FILE.
031800 
031900 170-LOAD-NOTIFICATION-LOG-EXIT.
032000     EXIT.
032100 
032200 175-LOAD-ONE-NOTIF.
032300 
032400     ADD 1 TO WS-NOTIF-TABLE-COUNT.
032500     SET WS-NOTIF-IX TO WS-NOTIF-TABLE-COUNT.
032600 
032700     MOVE NOTIF-ID            TO WS-NOTIF-ID (WS-NOTIF-IX).
032800     MOVE NOTIF-PAYMENT-ID    TO WS-NOTIF-PAYMENT-ID (WS-NOTIF-IX).
032900     MOVE NOTIF-EMAIL         TO WS-NOTIF-EMAIL (WS-NOTIF-IX).
033000     MOVE NOTIF-TYPE          TO WS-NOTIF-TYPE (WS-NOTIF-IX).
033100     MOVE NOTIF-SENT-STAMP    TO WS-NOTIF-SENT-STAMP (WS-NOTIF-IX).
033200     MOVE NOTIF-STATUS        TO WS-NOTIF-STATUS (WS-NOTIF-IX).
033300     MOVE NOTIF-DAYS-BEFORE   TO WS-NOTIF-DAYS-BEFORE (WS-NOTIF-IX).
033400 
033500     READ NOTIFICATION-LOG
033600         AT END MOVE "Y" TO W-END-OF-FILE.
033700 
033800 175-LOAD-ONE-NOTIF-EXIT.
033900     EXIT.
034000 
034100*----------------------------------------------------------
034200*    200-TEST-ONE-PAYMENT-FOR-REMINDER -- STRAIGHT SWEEP OF
034300*    WS-PAYMENT-TABLE, ONE ENTRY PER CALL.  A NON-VOIDED
034400*    PAYMENT EXPIRING EXACTLY ON TARGET-DATE IS HANDED TO
034500*    210-PROCESS-ONE-CANDIDATE.
034600*----------------------------------------------------------
034700 200-TEST-ONE-PAYMENT-FOR-REMINDER.
034800 
034900     IF WS-PAY-IS-NOT-VOIDED (WS-PAY-IX)
035000        AND WS-PAY-EXPIRATION-DATE (WS-PAY-IX) = W-TARGET-DATE
035100         PERFORM 210-PROCESS-ONE-CANDIDATE THRU
035200                 210-PROCESS-ONE-CANDIDATE-EXIT.
035300 
035400     SET WS-PAY-IX UP BY 1.
035500 
035600 200-TEST-ONE-PAYMENT-FOR-REMINDER-EXIT.
035700     EXIT.
035800 
035900*----------------------------------------------------------
036000*    210-PROCESS-ONE-CANDIDATE -- APPLIES THE SKIP RULES
036100*    (INACTIVE CLIENT, BLANK EMAIL, ALREADY-REMINDED) THEN
036200*    EMITS THE REMINDER LINE AND THE NOTIFICATION-LOG ENTRY.
036300*----------------------------------------------------------
036400 210-PROCESS-ONE-CANDIDATE.
036500 
036600     PERFORM 800-FIND-CLIENT-BY-ID THRU
036700             800-FIND-CLIENT-BY-ID-EXIT.
036800 
036900     IF NOT FOUND-CLIENT-RECORD
037000         ADD 1 TO W-SKIPPED-COUNT
037100         GO TO 210-PROCESS-ONE-CANDIDATE-EXIT.
037200 
037300     IF NOT WS-CLI-IS-ACTIVE (W-FOUND-CLIENT-INDEX)
037400         ADD 1 TO W-SKIPPED-COUNT
037500         GO TO 210-PROCESS-ONE-CANDIDATE-EXIT.
037600 
037700     IF WS-CLI-EMAIL (W-FOUND-CLIENT-INDEX) = SPACES
037800         ADD 1 TO W-SKIPPED-COUNT
037900         GO TO 210-PROCESS-ONE-CANDIDATE-EXIT.
038000 
038100     PERFORM 820-CHECK-DUPLICATE-REMINDER THRU
038200             820-CHECK-DUPLICATE-REMINDER-EXIT.
038300 
038400     IF DUP-REMINDER-FOUND
038500         ADD 1 TO W-SKIPPED-COUNT
038600         GO TO 210-PROCESS-ONE-CANDIDATE-EXIT.
038700 
038800     MOVE WS-CLI-FIRST-NAME (W-FOUND-CLIENT-INDEX)
038900                                    TO W-BND-FIRST-NAME.
039000     MOVE WS-CLI-LAST-NAME (W-FOUND-CLIENT-INDEX)
039100                                    TO W-BND-LAST-NAME.
039200     PERFORM BUILD-REMINDER-NAME THRU
039300             BUILD-REMINDER-NAME-EXIT.
039400 
039500     PERFORM 900-WRITE-REMINDER-LINE THRU
039600             900-WRITE-REMINDER-LINE-EXIT.
039700     PERFORM 910-WRITE-NOTIFICATION-ENTRY THRU
039800             910-WRITE-NOTIFICATION-ENTRY-EXIT.
039900 
040000     ADD 1 TO W-REMINDER-COUNT.
040100 
040200 210-PROCESS-ONE-CANDIDATE-EXIT.
040300     EXIT.
040400 
040500*----------------------------------------------------------
040600*    800-FIND-CLIENT-BY-ID -- LINEAR SEARCH OF WS-CLIENT-
040700*    TABLE FOR THE CANDIDATE PAYMENT'S CLIENT ID.  SAME
040800*    IDIOM AS PAYMENT-REGISTRATION.COB.
040900*----------------------------------------------------------
041000 800-FIND-CLIENT-BY-ID.
041100 
041200     MOVE "N" TO W-FOUND-CLIENT-RECORD.
041300     MOVE ZERO TO W-FOUND-CLIENT-INDEX.
041400     SET WS-CLIENT-SRCH-IX TO 1.
041500 
041600     PERFORM 805-TEST-ONE-CLIENT-ID THRU
041700             805-TEST-ONE-CLIENT-ID-EXIT
041800         UNTIL WS-CLIENT-SRCH-IX > WS-CLIENT-TABLE-COUNT
041900            OR FOUND-CLIENT-RECORD.
042000 
042100 800-FIND-CLIENT-BY-ID-EXIT.
042200     EXIT.
042300 
042400 805-TEST-ONE-CLIENT-ID.
042500 
042600     IF WS-CLI-CLIENT-ID (WS-CLIENT-SRCH-IX)
042700                                 = WS-PAY-CLIENT-ID (WS-PAY-IX)
042800         MOVE "Y" TO W-FOUND-CLIENT-RECORD
042900         SET W-FOUND-CLIENT-INDEX TO WS-CLIENT-SRCH-IX
043000     ELSE
043100         SET WS-CLIENT-SRCH-IX UP BY 1.
043200 
043300 805-TEST-ONE-CLIENT-ID-EXIT.
043400     EXIT.
043500 
043600*----------------------------------------------------------
043700*    820-CHECK-DUPLICATE-REMINDER -- SEARCHES WS-NOTIF-TABLE
043800*    FOR A SENT EXPIRATION-REMINDER ALREADY LOGGED FOR THIS
043900*    PAYMENT-ID (TICKET GYM-036).
044000*----------------------------------------------------------
044100 820-CHECK-DUPLICATE-REMINDER.
044200 
044300     MOVE "N" TO W-DUP-REMINDER-FLAG.
044400     SET WS-NOTIF-SRCH-IX TO 1.
044500 
044600     PERFORM 825-TEST-ONE-NOTIF THRU
044700             825-TEST-ONE-NOTIF-EXIT
044800         UNTIL WS-NOTIF-SRCH-IX > WS-NOTIF-TABLE-COUNT
044900            OR DUP-REMINDER-FOUND.
045000 
045100 820-CHECK-DUPLICATE-REMINDER-EXIT.
045200     EXIT.
045300 
045400 825-TEST-ONE-NOTIF.
045500 
045600     IF WS-NOTIF-PAYMENT-ID (WS-NOTIF-SRCH-IX)
045700                              = WS-PAY-PAYMENT-ID (WS-PAY-IX)
045800        AND WS-NOTIF-IS-EXPIR-REMIND (WS-NOTIF-SRCH-IX)
045900        AND WS-NOTIF-WAS-SENT (WS-NOTIF-SRCH-IX)
046000         MOVE "Y" TO W-DUP-REMINDER-FLAG
046100     ELSE
046200         SET WS-NOTIF-SRCH-IX UP BY 1.
046300 
046400 825-TEST-ONE-NOTIF-EXIT.
046500     EXIT.
046600 
046700*----------------------------------------------------------
046800*    BUILD-REMINDER-NAME -- CALLER MOVES THE CLIENT'S
046900*    FIRST/LAST NAME TO W-BND-FIRST-NAME/W-BND-LAST-NAME
047000*    FIRST.  RESULT COMES BACK IN W-BND-DISPLAY-NAME AS
047100*    "FIRST LAST", OR THE WORD "CLIENTE" WHEN BOTH ARE
047200*    BLANK (TICKET GYM-044).
047300*----------------------------------------------------------
047400 BUILD-REMINDER-NAME.
047500 
047600     MOVE SPACES TO W-BND-DISPLAY-NAME.
047700 
047800     IF W-BND-FIRST-NAME = SPACES AND W-BND-LAST-NAME = SPACES
047900         MOVE "cliente" TO W-BND-DISPLAY-NAME
048000     ELSE
048100         STRING W-BND-FIRST-NAME DELIMITED BY SPACE
048200                " "              DELIMITED BY SIZE
048300                W-BND-LAST-NAME  DELIMITED BY SPACE
048400                INTO W-BND-DISPLAY-NAME.
048500 
048600 BUILD-REMINDER-NAME-EXIT.
048700     EXIT.
048800 
048900*----------------------------------------------------------
049000*    900-WRITE-REMINDER-LINE -- BUILDS THE "TO=/NAME=/
049100*    VENCE=" REMINDER LINE THAT STANDS IN FOR THE ACTUAL
049200*    E-MAIL SEND (THE MAIL TRANSPORT ITSELF IS RUN OUT OF
049300*    JES, NOT THIS PROGRAM), THEN WRITES IT.
049400*----------------------------------------------------------
049500 900-WRITE-REMINDER-LINE.
049600 
049700     MOVE SPACES TO W-VENCE-DATE.
049800     STRING WS-PAY-EXP-DD (WS-PAY-IX)   DELIMITED BY SIZE
049900            "/"                         DELIMITED BY SIZE
050000            WS-PAY-EXP-MM (WS-PAY-IX)   DELIMITED BY SIZE
050100            "/"                         DELIMITED BY SIZE
050200            WS-PAY-EXP-CCYY (WS-PAY-IX) DELIMITED BY SIZE
050300            INTO W-VENCE-DATE.
050400 
050500     MOVE SPACES        TO W-REMINDER-DETAIL-LINE.
050600     MOVE "to="          TO W-RMD-LABEL-TO.
050700     MOVE WS-CLI-EMAIL (W-FOUND-CLIENT-INDEX) TO W-RMD-EMAIL.
050800     MOVE " name="       TO W-RMD-LABEL-NAME.
050900     MOVE W-BND-DISPLAY-NAME TO W-RMD-NAME.
051000     MOVE " vence="      TO W-RMD-LABEL-VENCE.
051100     MOVE W-VENCE-DATE   TO W-RMD-VENCE.
051200 
051300     MOVE W-REMINDER-DETAIL-LINE TO REMINDER-LINE.
051400     WRITE REMINDER-LINE.
051500 
051600 900-WRITE-REMINDER-LINE-EXIT.
051700     EXIT.
051800 
051900*----------------------------------------------------------
052000*    910-WRITE-NOTIFICATION-ENTRY -- APPENDS THE SENT
052100*    EXPIRATION-REMINDER ENTRY, ASSIGNING THE NEXT NOTIF-ID
052200*    FROM THE CONTROL RECORD (SAME "NEXT-ID" IDIOM AS
052300*    GYMCTL-NEXT-PAYMENT-ID IN PAYMENT-REGISTRATION.COB).
052400*----------------------------------------------------------
052500 910-WRITE-NOTIFICATION-ENTRY.
052600 
052700     ADD 1 TO GYMCTL-NEXT-NOTIF-ID.
052800 
052900     MOVE GYMCTL-NEXT-NOTIF-ID    TO NOTIF-ID.
053000     MOVE WS-PAY-PAYMENT-ID (WS-PAY-IX)
053100                                  TO NOTIF-PAYMENT-ID.
053200     MOVE WS-CLI-EMAIL (W-FOUND-CLIENT-INDEX)
053300                                  TO NOTIF-EMAIL.
053400     MOVE "EXPIRATION-REMINDER"   TO NOTIF-TYPE.
053500     MOVE GYMCTL-PROCESS-DATE     TO W-NOTIF-STAMP-CCYYMMDD.
053600     MOVE ZEROS                   TO W-NOTIF-STAMP-HHMMSS.
053700     MOVE W-NOTIF-STAMP           TO NOTIF-SENT-STAMP.
053800     MOVE "SENT"                  TO NOTIF-STATUS.
053900     MOVE GYMCTL-REMINDER-DAYS-BEFORE
054000                                  TO NOTIF-DAYS-BEFORE.
054100 
054200     WRITE NOTIFICATION-LOG-RECORD.
054300 
054400     IF WS-STAT-NOTIF NOT = "00"
054500         DISPLAY "RENEWAL-REMINDER: WRITE ERROR ON "
054600                 "NOTIFICATION-LOG, STATUS = " WS-STAT-NOTIF
054700         MOVE "Y" TO W-ERROR-WRITING.
054900 
055000 910-WRITE-NOTIFICATION-ENTRY-EXIT.
055100     EXIT.
055200 
055300     COPY "PLGYMDT.CBL".
