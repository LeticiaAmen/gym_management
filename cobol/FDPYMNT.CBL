000100*----------------------------------------------------------
000200*    FDPYMNT.CBL -- PAYMENT-RECORD, 100 BYTES FIXED.  ONE
000300*    ENTRY PER MEMBERSHIP PAYMENT, KEPT IN ASCENDING
000400*    PAYMENT-ID SEQUENCE (ASSIGNMENT ORDER).
000500*----------------------------------------------------------
000600*    2005-06-18  R.ALFONSO   ORIGINAL BOOK (FLAT CARD LAYOUT).
000700*    2005-06-20  C.MENA      REWRITTEN AS PAYMENT-RECORD FOR
000800*                            THE GYM PROJECT, TICKET GYM-002.
000900*    2009-11-04  R.TORRES    AMOUNT CHANGED TO COMP-3 PER THE
001000*                            RECORD LAYOUT DP SIGNED OFF ON --
001100*                            EVERY OTHER MONEY FIELD IN THIS
001200*                            SHOP STAYS ZONED DISPLAY.
001300*----------------------------------------------------------
001400 
001500 FD  PAYMENT-FILE
001600     LABEL RECORDS ARE STANDARD
001700     RECORD CONTAINS 100 CHARACTERS.
001800 01  PAYMENT-RECORD.
001900     05 PAY-PAYMENT-ID             PIC 9(6).
002000     05 PAY-CLIENT-ID              PIC 9(6).
002100     05 PAY-PAYMENT-DATE           PIC 9(8).
002200     05 PAY-EXPIRATION-DATE        PIC 9(8).
002300     05 PAY-AMOUNT                 PIC S9(7)V99 COMP-3.
002400     05 PAY-METHOD                 PIC X(8).
002500     05 PAY-PERIOD-MONTH           PIC 9(2).
002600     05 PAY-PERIOD-YEAR            PIC 9(4).
002700     05 PAY-STATE                  PIC X(10).
002800     05 PAY-VOIDED-FLAG            PIC X(1).
002900     05 PAY-VOIDED-BY              PIC 9(6).
003000     05 PAY-VOID-REASON            PIC X(30).
003100     05 FILLER                     PIC X(6).
003200 
003300 FD  PAYMENT-FILE-IN
003400     LABEL RECORDS ARE STANDARD
003500     RECORD CONTAINS 100 CHARACTERS.
003600 01  PAYMENT-RECORD-IN.
003700     05 PAI-PAYMENT-ID             PIC 9(6).
003800     05 PAI-CLIENT-ID              PIC 9(6).
003900     05 PAI-PAYMENT-DATE           PIC 9(8).
004000     05 PAI-EXPIRATION-DATE        PIC 9(8).
004100     05 PAI-AMOUNT                 PIC S9(7)V99 COMP-3.
004200     05 PAI-METHOD                 PIC X(8).
004300     05 PAI-PERIOD-MONTH           PIC 9(2).
004400     05 PAI-PERIOD-YEAR            PIC 9(4).
004500     05 PAI-STATE                  PIC X(10).
004600     05 PAI-VOIDED-FLAG            PIC X(1).
004700     05 PAI-VOIDED-BY              PIC 9(6).
004800     05 PAI-VOID-REASON            PIC X(30).
004900     05 FILLER                     PIC X(6).
005000 
005100 FD  PAYMENT-FILE-OUT
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 100 CHARACTERS.
005400 01  PAYMENT-RECORD-OUT.
005500     05 PAO-PAYMENT-ID             PIC 9(6).
005600     05 PAO-CLIENT-ID              PIC 9(6).
005700     05 PAO-PAYMENT-DATE           PIC 9(8).
005800     05 PAO-EXPIRATION-DATE        PIC 9(8).
005900     05 PAO-AMOUNT                 PIC S9(7)V99 COMP-3.
006000     05 PAO-METHOD                 PIC X(8).
006100     05 PAO-PERIOD-MONTH           PIC 9(2).
006200     05 PAO-PERIOD-YEAR            PIC 9(4).
006300     05 PAO-STATE                  PIC X(10).
006400     05 PAO-VOIDED-FLAG            PIC X(1).
006500     05 PAO-VOIDED-BY              PIC 9(6).
006600     05 PAO-VOID-REASON            PIC X(30).
006700     05 FILLER                     PIC X(6).
006800 
006900*----------------------------------------------------------
007000*    WS-PAYMENT-TABLE -- THE PAYMENT FILE LOADED TO MEMORY.
007100*    SIZED FOR A FEW YEARS OF DAILY MEMBERSHIP PAYMENTS AT
007200*    THIS SHOP'S VOLUME -- SEE THE NOTE ON WS-CLIENT-TABLE
007300*    IN FDCLIEN.CBL, SAME DEAL APPLIES HERE.
007400*----------------------------------------------------------
007500 01  WS-PAYMENT-TABLE-MAX          PIC 9(5) COMP VALUE 20000.
007600 01  WS-PAYMENT-TABLE-COUNT        PIC 9(5) COMP VALUE ZERO.
007700 
007800 01  WS-PAYMENT-TABLE.
007900     05 WS-PAY-ENTRY OCCURS 20000 TIMES
008000                      INDEXED BY WS-PAY-IX
008100                                 WS-PAY-SRCH-IX.
008200        10 WS-PAY-PAYMENT-ID       PIC 9(6).
008300        10 WS-PAY-CLIENT-ID        PIC 9(6).
008400        10 WS-PAY-PAYMENT-DATE     PIC 9(8).
008500        10 WS-PAY-EXPIRATION-DATE  PIC 9(8).
008600        10 WS-PAY-AMOUNT           PIC S9(7)V99 COMP-3.
008700        10 WS-PAY-METHOD           PIC X(8).
008800        10 WS-PAY-PERIOD-MONTH     PIC 9(2).
008900        10 WS-PAY-PERIOD-YEAR      PIC 9(4).
009000        10 WS-PAY-STATE            PIC X(10).
009100           88 WS-PAY-IS-PENDING    VALUE "PENDING".
009200           88 WS-PAY-IS-UP-TO-DATE VALUE "UP-TO-DATE".
009300           88 WS-PAY-IS-EXPIRED    VALUE "EXPIRED".
009400           88 WS-PAY-IS-VOIDED-ST  VALUE "VOIDED".
009500        10 WS-PAY-VOIDED-FLAG      PIC X(1).
009600           88 WS-PAY-IS-VOIDED     VALUE "Y".
009700           88 WS-PAY-IS-NOT-VOIDED VALUE "N".
009800        10 WS-PAY-VOIDED-BY        PIC 9(6).
009900        10 WS-PAY-VOID-REASON      PIC X(30).
010000*          ALTERNATE VIEW USED WHEN THE PAYMENT-DATE OR THE
010100*          EXPIRATION-DATE HAS TO BE PRINTED DD/MM/YYYY.
010200        10 WS-PAY-EXP-DATE-R REDEFINES WS-PAY-EXPIRATION-DATE.
010300           15 WS-PAY-EXP-CCYY      PIC 9(4).
010400           15 WS-PAY-EXP-MM        PIC 99.
010500           15 WS-PAY-EXP-DD        PIC 99.
010600        10 FILLER                  PIC X(4).
