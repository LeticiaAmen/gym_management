000100*----------------------------------------------------------
000200*    SLCLREQ.CBL -- FILE-CONTROL ENTRY FOR CLIENT-REQUESTS
000300*    (CREATE/UPDATE/DEACTIVATE/PAUSE/RESUME TRANSACTIONS).
000400*----------------------------------------------------------
000500*    2005-06-21  C.MENA      ORIGINAL BOOK, TICKET GYM-002.
000600*----------------------------------------------------------
000700 
000800     SELECT CLIENT-REQUESTS
000900            ASSIGN TO CLIENTRQ
001000            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS IS WS-STAT-CLIENT-REQ.
