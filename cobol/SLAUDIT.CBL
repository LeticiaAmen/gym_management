000100*----------------------------------------------------------
000200*    SLAUDIT.CBL -- FILE-CONTROL ENTRY FOR AUDIT-LOG.
000300*    APPEND-ONLY; OPENED EXTEND BY EVERY PROGRAM THAT CALLS
000400*    PLAUDIT.CBL.
000500*----------------------------------------------------------
000600*    2005-06-22  C.MENA      ORIGINAL BOOK, TICKET GYM-002.
000700*----------------------------------------------------------
000800 
000900     SELECT AUDIT-LOG
001000            ASSIGN TO AUDITLOG
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS WS-STAT-AUDIT.
