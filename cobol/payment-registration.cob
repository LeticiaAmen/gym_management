000100*----------------------------------------------------------
000200*    IDENTIFICATION DIVISION.
000300*----------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PAYMENT-REGISTRATION.
000600 AUTHOR.        C. MENA.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  06/24/2005.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
001100*----------------------------------------------------------
001200*    CHANGE LOG
001300*----------------------------------------------------------
001400*    06/24/2005  C.MENA      ORIGINAL BOOK, TICKET GYM-003.
001500*                            REPLACES THE OLD FRONT-DESK
001600*                            RECEIPT-BOOK ROUTINE --
001700*                            THE DAY'S NEW-PAYMENT CARDS COME
001800*                            IN ON PAYMENT-REQUESTS AND POST
001900*                            IN ONE PASS AGAINST THE PAYMENT
002000*                            FILE, SAME SHAPE AS THE OLD
002100*                            RECEIPT-BOOK SEQUENTIAL UPDATE.
002200*    09/14/2006  R.TORRES    ADDED VOID-PAYMENT-REQUEST --
002300*                            VOIDS NOW RUN THROUGH THE SAME
002400*                            CARD DECK INSTEAD OF A SIDE FILE
002500*                            (TICKET GYM-014).
002600*    01/15/2007  C.MENA      EXPIRATION-DATE IS NOW COMPUTED BY
002700*                            PLGYMDT'S GYMDT-ADD-DAYS-TO-A
002800*                            PARAGRAPH INSTEAD OF A FLAT
002900*                            "ADD 30 TO PAYMENT-DATE" -- THAT
003000*                            NEVER HANDLED SHORT PASSES OR A
003100*                            MONTH BOUNDARY RIGHT.  THE CARD
003200*                            NOW CARRIES ITS OWN DURATION-DAYS
003300*                            (TICKET GYM-021).
003400*    01/06/1999  C.MENA      Y2K REVIEW -- ALL DATE FIELDS HERE
003500*                            ARE FULL 4-DIGIT-YEAR 9(8),
003600*                            NOTHING TO CHANGE.
003700*    04/02/2008  R.TORRES    REJECT A NEW-PAYMENT CARD WHEN THE
003800*                            CLIENT ALREADY HAS A NON-VOIDED
003900*                            PAYMENT FOR THE SAME PERIOD --
004000*                            OPERATIONS REKEYED A CASH RECEIPT
004100*                            TWICE IN THE SAME RUN AND THE
004200*                            CLIENT WAS BILLED FOR APRIL
004300*                            TWICE (TICKET GYM-024).
004400*    11/04/2009  R.TORRES    NOTED PAY-AMOUNT IS NOW COMP-3
004500*                            (SEE FDPYMNT.CBL) -- THE AMOUNT
004600*                            EDIT STILL RUNS BEFORE THE MOVE
004700*                            SO A ZERO OR NEGATIVE CARD NEVER
004800*                            REACHES THE PACKED FIELD (TICKET
004900*                            GYM-030).
004950*    02/11/2013  R.TORRES    PMTREJCT WAS CARDED SEQUENTIAL --
004960*                            SWITCHED TO LINE SEQUENTIAL SO THE
004970*                            REJECT LISTING PRINTS CLEAN ON THE
004980*                            SPOOL VIEWER LIKE EVERY OTHER
004990*                            REPORT FILE IN THE SYSTEM (TICKET
004995*                            GYM-044).
005000*----------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800 
005900     COPY "SLPYREQ.CBL".
006000     COPY "SLPYMNT.CBL".
006100     COPY "SLCLIEN.CBL".
006200     COPY "SLAUDIT.CBL".
006300     COPY "SLCNTRL.CBL".
006400 
006500     SELECT REJECT-FILE
006600            ASSIGN TO PMTREJCT
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS WS-STAT-REJECT.
006900 
007000 DATA DIVISION.
007100 FILE SECTION.
007200 
007300     COPY "FDPYREQ.CBL".
007400     COPY "FDPYMNT.CBL".
007500     COPY "FDCLIEN.CBL".
007600     COPY "FDAUDIT.CBL".
007700     COPY "FDCNTRL.CBL".
007800 
007900 FD  REJECT-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS.
008200 01  REJECT-LINE                    PIC X(132).
008300 
008400 WORKING-STORAGE SECTION.
008500 
008600     COPY "wsgym01.cbl".
008700     COPY "wsgymdt.cbl".
008800 
008900 01  WS-STAT-PAY-REQ              PIC XX.
009000 01  WS-STAT-PAYMENT-IN           PIC XX.
009100 01  WS-STAT-PAYMENT-OUT          PIC XX.
009200 01  WS-STAT-CLIENT-IN            PIC XX.
009300 01  WS-STAT-AUDIT                PIC XX.
009400 01  WS-STAT-CONTROL              PIC XX.
009500 01  WS-STAT-REJECT               PIC XX.
009600 
009700 01  W-COUNTERS.
009800     05 W-REGISTERED-COUNT        PIC 9(4) COMP VALUE ZERO.
009900     05 W-VOIDED-COUNT            PIC 9(4) COMP VALUE ZERO.
010000     05 W-REJECTED-COUNT          PIC 9(4) COMP VALUE ZERO.
010050     05 FILLER                    PIC X(02).
010100 01  W-COUNTERS-R REDEFINES W-COUNTERS.
010200     05 W-COUNTERS-COMBINED       PIC X(08).
010300 
010400 01  W-REJECT-REASON              PIC X(40).
010500 
010600 01  W-FOUND-CLIENT-INDEX         PIC 9(5) COMP.
010700 01  W-FOUND-PAYMENT-INDEX        PIC 9(5) COMP.
010800 
010900 01  W-EFFECTIVE-PAYMENT-DATE     PIC 9(8).
011000 01  W-DURATION-DAYS              PIC 9(3).
011100 01  W-NEW-EXPIRATION-DATE        PIC 9(8).
011200 
011300*    BUILDS THE AUDIT NEW-VALUE SUMMARY FOR A CREATE-PAYMENT
011400*    RECORD -- "PERIOD MM/YYYY EXP=YYYYMMDD".
011500 01  W-NEW-PAYMENT-SUMMARY-LINE   PIC X(50).
011600 01  W-NEW-PAYMENT-SUMMARY-LINE-R REDEFINES
011700                                  W-NEW-PAYMENT-SUMMARY-LINE.
011800     05 W-SUMM-LABEL-1            PIC X(7).
011900     05 W-SUMM-PERIOD-MM          PIC 99.
012000     05 W-SUMM-SLASH              PIC X(1).
012100     05 W-SUMM-PERIOD-YY          PIC 9(4).
012200     05 W-SUMM-LABEL-2            PIC X(5).
012300     05 W-SUMM-EXP-DATE           PIC 9(8).
012400     05 FILLER                    PIC X(23).
012500 
012600*    BUILDS THE AUDIT NEW-VALUE SUMMARY FOR A VOID-PAYMENT
012700*    RECORD -- "VOIDED BY nnnnnn REASON=xxxxxxxxxxxxxxxxxxxxxxxx".
012800 01  W-VOID-DETAIL-LINE           PIC X(50).
012900 01  W-VOID-DETAIL-LINE-R REDEFINES W-VOID-DETAIL-LINE.
013000     05 W-VOID-LINE-LABEL-1       PIC X(10).
013100     05 W-VOID-LINE-BY            PIC 9(6).
013200     05 W-VOID-LINE-LABEL-2       PIC X(8).
013300     05 W-VOID-LINE-REASON        PIC X(24).
013400     05 FILLER                    PIC X(2).
013500 
013600 01  REJ-DETAIL-LINE.
013700     05 REJ-D-REQUEST-TYPE        PIC X(1).
013800     05 FILLER                    PIC X(2)  VALUE SPACES.
013900     05 REJ-D-CLIENT-ID           PIC 9(6).
014000     05 FILLER                    PIC X(2)  VALUE SPACES.
014100     05 REJ-D-REASON              PIC X(40).
014200     05 FILLER                    PIC X(81) VALUE SPACES.
014300 
014400 PROCEDURE DIVISION.
014500 
014600 000-REGISTER-PAYMENTS.
014700 
014800     DISPLAY "PAYMENT-REGISTRATION STARTING".
014900 
015000     OPEN I-O    GYM-CONTROL-FILE.
015100     OPEN INPUT  CLIENT-MASTER-IN.
015200     OPEN INPUT  PAYMENT-FILE-IN.
015300     OPEN OUTPUT PAYMENT-FILE-OUT.
015400     OPEN INPUT  PAYMENT-REQUESTS.
015500     OPEN EXTEND AUDIT-LOG.
015600     OPEN OUTPUT REJECT-FILE.
015700 
015800     READ GYM-CONTROL-FILE.
015900 
016000     PERFORM 100-LOAD-CLIENT-MASTER THRU
016100             100-LOAD-CLIENT-MASTER-EXIT.
016200     PERFORM 150-LOAD-PAYMENT-MASTER THRU
016300             150-LOAD-PAYMENT-MASTER-EXIT.
016400 
016500     MOVE "N" TO W-END-OF-FILE.
016600     READ PAYMENT-REQUESTS
016700         AT END MOVE "Y" TO W-END-OF-FILE.
016800     PERFORM 200-APPLY-ONE-REQUEST THRU
016900             200-APPLY-ONE-REQUEST-EXIT
017000         UNTIL END-OF-FILE.
017100 
017200     PERFORM 300-WRITE-PAYMENT-MASTER-OUT THRU
017300             300-WRITE-PAYMENT-MASTER-OUT-EXIT.
017400 
017500     REWRITE GYM-CONTROL-RECORD.
017600 
017700     CLOSE CLIENT-MASTER-IN.
017800     CLOSE PAYMENT-FILE-IN.
017900     CLOSE PAYMENT-FILE-OUT.
018000     CLOSE PAYMENT-REQUESTS.
018100     CLOSE AUDIT-LOG.
018200     CLOSE REJECT-FILE.
018300     CLOSE GYM-CONTROL-FILE.
018400 
018500     DISPLAY "PAYMENT-REGISTRATION: REGISTERED = "
018600             W-REGISTERED-COUNT.
018700     DISPLAY "PAYMENT-REGISTRATION: VOIDED     = "
018800             W-VOIDED-COUNT.
018900     DISPLAY "PAYMENT-REGISTRATION: REJECTED   = "
019000             W-REJECTED-COUNT.
019100     DISPLAY "PAYMENT-REGISTRATION COMPLETE".
019200 
019300     EXIT PROGRAM.
019400     STOP RUN.
019500 
019600 000-REGISTER-PAYMENTS-EXIT.
019700     EXIT.
019800 
019900*----------------------------------------------------------
020000*    100-LOAD-CLIENT-MASTER -- BRINGS THE CLIENT MASTER INTO
020100*    WS-CLIENT-TABLE SO A NEW-PAYMENT CARD CAN BE VALIDATED
020200*    AGAINST THE CLIENT'S EXISTENCE AND ACTIVE-FLAG WITHOUT
020300*    RE-READING THE MASTER FOR EVERY CARD.
020400*----------------------------------------------------------
020500 100-LOAD-CLIENT-MASTER.
020600 
020700     MOVE ZERO TO WS-CLIENT-TABLE-COUNT.
020800     MOVE "N"  TO W-END-OF-FILE.
020900 
021000     READ CLIENT-MASTER-IN
021100         AT END MOVE "Y" TO W-END-OF-FILE.
021200 
021300     PERFORM 110-LOAD-ONE-CLIENT THRU
021400             110-LOAD-ONE-CLIENT-EXIT
021500         UNTIL END-OF-FILE.
021600 
021700 100-LOAD-CLIENT-MASTER-EXIT.
021800     EXIT.
021900 
022000 110-LOAD-ONE-CLIENT.
022100 
022200     ADD 1 TO WS-CLIENT-TABLE-COUNT.
022300     SET WS-CLIENT-IX TO WS-CLIENT-TABLE-COUNT.
022400 
022500     MOVE CLI-IN-CLIENT-ID    TO WS-CLI-CLIENT-ID (WS-CLIENT-IX).
022600     MOVE CLI-IN-FIRST-NAME   TO WS-CLI-FIRST-NAME (WS-CLIENT-IX).
022700     MOVE CLI-IN-LAST-NAME    TO WS-CLI-LAST-NAME (WS-CLIENT-IX).
022800     MOVE CLI-IN-EMAIL        TO WS-CLI-EMAIL (WS-CLIENT-IX).
022900     MOVE CLI-IN-PHONE        TO WS-CLI-PHONE (WS-CLIENT-IX).
023000     MOVE CLI-IN-ACTIVE-FLAG  TO WS-CLI-ACTIVE-FLAG (WS-CLIENT-IX).
023100     MOVE CLI-IN-START-DATE   TO WS-CLI-START-DATE (WS-CLIENT-IX).
023200     MOVE CLI-IN-PAUSED-FROM  TO WS-CLI-PAUSED-FROM (WS-CLIENT-IX).
023300     MOVE CLI-IN-PAUSED-TO    TO WS-CLI-PAUSED-TO (WS-CLIENT-IX).
023400     MOVE CLI-IN-PAUSE-REASON TO WS-CLI-PAUSE-REASON (WS-CLIENT-IX).
023500     MOVE CLI-IN-NOTES        TO WS-CLI-NOTES (WS-CLIENT-IX).
023600 
023700     READ CLIENT-MASTER-IN
023800         AT END MOVE "Y" TO W-END-OF-FILE.
023900 
024000 110-LOAD-ONE-CLIENT-EXIT.
024100     EXIT.
024200 
024300*----------------------------------------------------------
024400*    150-LOAD-PAYMENT-MASTER -- BRINGS YESTERDAY'S PAYMENT
024500*    FILE INTO WS-PAYMENT-TABLE.  THIS IS THE CLASSIC
024600*    SEQUENTIAL-UPDATE OLD MASTER -- IT IS REWRITTEN, ENTRY
024700*    BY ENTRY, TO PAYMENT-FILE-OUT AFTER TODAY'S NEW-PAYMENT
024800*    AND VOID CARDS HAVE BEEN APPLIED IN MEMORY.
024900*----------------------------------------------------------
025000 150-LOAD-PAYMENT-MASTER.
025100 
025200     MOVE ZERO TO WS-PAYMENT-TABLE-COUNT.
025300     MOVE "N"  TO W-END-OF-FILE.
025400 
025500     READ PAYMENT-FILE-IN
025600         AT END MOVE "Y" TO W-END-OF-FILE.
025700 
025800     PERFORM 160-LOAD-ONE-PAYMENT THRU
025900             160-LOAD-ONE-PAYMENT-EXIT
026000         UNTIL END-OF-FILE.
026100 
026200 150-LOAD-PAYMENT-MASTER-EXIT.
026300     EXIT.
026400 
026500 160-LOAD-ONE-PAYMENT.
026600 
026700     ADD 1 TO WS-PAYMENT-TABLE-COUNT.
026800     SET WS-PAY-IX TO WS-PAYMENT-TABLE-COUNT.
026900 
027000     MOVE PAI-PAYMENT-ID      TO WS-PAY-PAYMENT-ID (WS-PAY-IX).
027100     MOVE PAI-CLIENT-ID       TO WS-PAY-CLIENT-ID (WS-PAY-IX).
027200     MOVE PAI-PAYMENT-DATE    TO WS-PAY-PAYMENT-DATE (WS-PAY-IX).
027300     MOVE PAI-EXPIRATION-DATE TO WS-PAY-EXPIRATION-DATE (WS-PAY-IX).
027400     MOVE PAI-AMOUNT          TO WS-PAY-AMOUNT (WS-PAY-IX).
027500     MOVE PAI-METHOD          TO WS-PAY-METHOD (WS-PAY-IX).
027600     MOVE PAI-PERIOD-MONTH    TO WS-PAY-PERIOD-MONTH (WS-PAY-IX).
027700     MOVE PAI-PERIOD-YEAR     TO WS-PAY-PERIOD-YEAR (WS-PAY-IX).
027800     MOVE PAI-STATE           TO WS-PAY-STATE (WS-PAY-IX).
027900     MOVE PAI-VOIDED-FLAG     TO WS-PAY-VOIDED-FLAG (WS-PAY-IX).
028000     MOVE PAI-VOIDED-BY       TO WS-PAY-VOIDED-BY (WS-PAY-IX).
028100     MOVE PAI-VOID-REASON     TO WS-PAY-VOID-REASON (WS-PAY-IX).
028200 
028300     READ PAYMENT-FILE-IN
028400         AT END MOVE "Y" TO W-END-OF-FILE.
028500 
028600 160-LOAD-ONE-PAYMENT-EXIT.
028700     EXIT.
028800 
028900*----------------------------------------------------------
029000*    200-APPLY-ONE-REQUEST -- DISPATCHES ONE PAYMENT-REQUESTS
029100*    CARD TO ITS PROCESSING PARAGRAPH.
029200*----------------------------------------------------------
029300 200-APPLY-ONE-REQUEST.
029400 
029500     MOVE SPACES TO W-REJECT-REASON.
029600 
029700     IF PRQ-IS-NEW-PAYMENT
029800        PERFORM EDIT-NEW-PAYMENT-REQUEST THRU
029900                EDIT-NEW-PAYMENT-REQUEST-EXIT
030000        IF W-REJECT-REASON = SPACES
030100           PERFORM REGISTER-PAYMENT THRU
030200                   REGISTER-PAYMENT-EXIT
030300        ELSE
030400           PERFORM 900-WRITE-REJECT-LINE THRU
030500                   900-WRITE-REJECT-LINE-EXIT
030600     ELSE
030700     IF PRQ-IS-VOID-PAYMENT
030800        PERFORM VOID-PAYMENT-REQUEST THRU
030900                VOID-PAYMENT-REQUEST-EXIT
031000     ELSE
031100        MOVE "UNKNOWN REQUEST TYPE" TO W-REJECT-REASON
031200        PERFORM 900-WRITE-REJECT-LINE THRU
031300                900-WRITE-REJECT-LINE-EXIT.
031400 
031500     READ PAYMENT-REQUESTS
031600         AT END MOVE "Y" TO W-END-OF-FILE.
031700 
031800 200-APPLY-ONE-REQUEST-EXIT.
031900     EXIT.
032000 
032100*----------------------------------------------------------
032200*    EDIT-NEW-PAYMENT-REQUEST -- THE BUSINESS-RULE EDITS FOR
032300*    A NEW-PAYMENT CARD.  LEAVES W-REJECT-REASON = SPACES
032400*    WHEN THE CARD PASSES; 200-APPLY-ONE-REQUEST TESTS THAT
032500*    TO DECIDE WHETHER TO REGISTER OR REJECT IT.
032600*----------------------------------------------------------
032700 EDIT-NEW-PAYMENT-REQUEST.
032800 
032900     IF PRQ-NEW-AMOUNT NOT GREATER THAN ZERO
033000        MOVE "AMOUNT MUST BE GREATER THAN ZERO"
033100                                       TO W-REJECT-REASON
033200        GO TO EDIT-NEW-PAYMENT-REQUEST-EXIT.
033300 
033400     IF PRQ-NEW-PERIOD-MONTH < 1 OR PRQ-NEW-PERIOD-MONTH > 12
033500        MOVE "PERIOD MONTH OUT OF RANGE" TO W-REJECT-REASON
033600        GO TO EDIT-NEW-PAYMENT-REQUEST-EXIT.
033700 
033800     IF PRQ-NEW-PERIOD-YEAR < 2023
033900        MOVE "PERIOD YEAR OUT OF RANGE" TO W-REJECT-REASON
034000        GO TO EDIT-NEW-PAYMENT-REQUEST-EXIT.
034100 
034200     PERFORM 800-FIND-CLIENT-BY-ID THRU
034300             800-FIND-CLIENT-BY-ID-EXIT.
034400 
034500     IF NOT FOUND-CLIENT-RECORD
034600        MOVE "CLIENTE NO ENCONTRADO" TO W-REJECT-REASON
034700        GO TO EDIT-NEW-PAYMENT-REQUEST-EXIT.
034800 
034900     SET WS-CLIENT-IX TO W-FOUND-CLIENT-INDEX.
035000 
035100     IF NOT WS-CLI-IS-ACTIVE (WS-CLIENT-IX)
035200        MOVE "CLIENT IS NOT ACTIVE" TO W-REJECT-REASON
035300        GO TO EDIT-NEW-PAYMENT-REQUEST-EXIT.
035400 
035500     PERFORM 820-FIND-DUPLICATE-PERIOD THRU
035600             820-FIND-DUPLICATE-PERIOD-EXIT.
035700 
035800     IF FOUND-PAYMENT-RECORD
035900        MOVE "DUPLICATE PERIOD FOR THIS CLIENT"
036000                                       TO W-REJECT-REASON.
036100 
036200 EDIT-NEW-PAYMENT-REQUEST-EXIT.
036300     EXIT.
036400 
036500*----------------------------------------------------------
036600*    REGISTER-PAYMENT -- CALLED ONLY WHEN THE EDIT LEFT
036700*    W-REJECT-REASON = SPACES.  DEFAULTS PAYMENT-DATE AND
036800*    DURATION-DAYS, COMPUTES EXPIRATION-DATE, APPENDS THE
036900*    NEW ENTRY TO WS-PAYMENT-TABLE, WRITES CREATE-PAYMENT
037000*    TO THE AUDIT LOG.
037100*----------------------------------------------------------
037200 REGISTER-PAYMENT.
037300 
037400     IF PRQ-NEW-PAYMENT-DATE = ZERO
037500        MOVE GYMCTL-PROCESS-DATE TO W-EFFECTIVE-PAYMENT-DATE
037600     ELSE
037700        MOVE PRQ-NEW-PAYMENT-DATE TO W-EFFECTIVE-PAYMENT-DATE.
037800 
037900     IF PRQ-NEW-DURATION-DAYS = ZERO
038000        MOVE 30 TO W-DURATION-DAYS
038100     ELSE
038200        MOVE PRQ-NEW-DURATION-DAYS TO W-DURATION-DAYS.
038300 
038400     MOVE W-EFFECTIVE-PAYMENT-DATE TO GDCV-DATE-A.
038500     MOVE W-DURATION-DAYS          TO GDCV-DAYS-TO-ADD.
038600     PERFORM GYMDT-ADD-DAYS-TO-A THRU
038700             GYMDT-ADD-DAYS-TO-A-EXIT.
038800     MOVE GDCV-RESULT-DATE TO W-NEW-EXPIRATION-DATE.
038900 
039000     ADD 1 TO GYMCTL-NEXT-PAYMENT-ID.
039100     ADD 1 TO WS-PAYMENT-TABLE-COUNT.
039200     SET WS-PAY-IX TO WS-PAYMENT-TABLE-COUNT.
039300 
039400     MOVE GYMCTL-NEXT-PAYMENT-ID  TO WS-PAY-PAYMENT-ID (WS-PAY-IX).
039500     MOVE PRQ-CLIENT-ID           TO WS-PAY-CLIENT-ID (WS-PAY-IX).
039600     MOVE W-EFFECTIVE-PAYMENT-DATE
039700                                  TO WS-PAY-PAYMENT-DATE (WS-PAY-IX).
039800     MOVE W-NEW-EXPIRATION-DATE
039900                              TO WS-PAY-EXPIRATION-DATE (WS-PAY-IX).
040000     MOVE PRQ-NEW-AMOUNT          TO WS-PAY-AMOUNT (WS-PAY-IX).
040100     MOVE PRQ-NEW-METHOD          TO WS-PAY-METHOD (WS-PAY-IX).
040200     MOVE PRQ-NEW-PERIOD-MONTH    TO WS-PAY-PERIOD-MONTH (WS-PAY-IX).
040300     MOVE PRQ-NEW-PERIOD-YEAR     TO WS-PAY-PERIOD-YEAR (WS-PAY-IX).
040400     MOVE "UP-TO-DATE"            TO WS-PAY-STATE (WS-PAY-IX).
040500     MOVE "N"                     TO WS-PAY-VOIDED-FLAG (WS-PAY-IX).
040600     MOVE ZERO                    TO WS-PAY-VOIDED-BY (WS-PAY-IX).
040700     MOVE SPACES                  TO WS-PAY-VOID-REASON (WS-PAY-IX).
040800 
040900     ADD 1 TO W-REGISTERED-COUNT.
041000 
041100     MOVE "CREATE-PAYMENT"        TO W-AUDIT-ACTION.
041200     MOVE "PAYMENT"               TO W-AUDIT-ENTITY.
041300     MOVE GYMCTL-NEXT-PAYMENT-ID  TO W-AUDIT-ENTITY-ID.
041400     MOVE SPACES                  TO W-AUDIT-OLD-VALUE.
041500 
041600     MOVE SPACES              TO W-NEW-PAYMENT-SUMMARY-LINE.
041700     MOVE "PERIOD "           TO W-SUMM-LABEL-1.
041800     MOVE PRQ-NEW-PERIOD-MONTH TO W-SUMM-PERIOD-MM.
041900     MOVE "/"                 TO W-SUMM-SLASH.
042000     MOVE PRQ-NEW-PERIOD-YEAR TO W-SUMM-PERIOD-YY.
042100     MOVE " EXP="             TO W-SUMM-LABEL-2.
042200     MOVE W-NEW-EXPIRATION-DATE TO W-SUMM-EXP-DATE.
042300     MOVE W-NEW-PAYMENT-SUMMARY-LINE TO W-AUDIT-NEW-VALUE.
042400 
042500     PERFORM WRITE-AUDIT-RECORD THRU WRITE-AUDIT-RECORD-EXIT.
042600 
042700 REGISTER-PAYMENT-EXIT.
042800     EXIT.
042900 
043000*----------------------------------------------------------
043100*    VOID-PAYMENT-REQUEST -- REJECT IF THE PAYMENT ID IS
043200*    UNKNOWN OR ALREADY VOIDED; OTHERWISE MARK IT VOIDED
043300*    (TICKET GYM-014).
043400*----------------------------------------------------------
043500 VOID-PAYMENT-REQUEST.
043600 
043700     PERFORM 830-FIND-PAYMENT-BY-ID THRU
043800             830-FIND-PAYMENT-BY-ID-EXIT.
043900 
044000     IF NOT FOUND-PAYMENT-RECORD
044100        MOVE "PAYMENT NOT FOUND" TO W-REJECT-REASON
044200        PERFORM 900-WRITE-REJECT-LINE THRU
044300                900-WRITE-REJECT-LINE-EXIT
044400        GO TO VOID-PAYMENT-REQUEST-EXIT.
044500 
044600     SET WS-PAY-IX TO W-FOUND-PAYMENT-INDEX.
044700 
044800     IF WS-PAY-IS-VOIDED (WS-PAY-IX)
044900        MOVE "PAYMENT ALREADY VOIDED" TO W-REJECT-REASON
045000        PERFORM 900-WRITE-REJECT-LINE THRU
045100                900-WRITE-REJECT-LINE-EXIT
045200        GO TO VOID-PAYMENT-REQUEST-EXIT.
045300 
045400     MOVE WS-PAY-STATE (WS-PAY-IX) TO W-AUDIT-OLD-VALUE.
045500 
045600     MOVE "Y"      TO WS-PAY-VOIDED-FLAG (WS-PAY-IX).
045700     MOVE "VOIDED" TO WS-PAY-STATE (WS-PAY-IX).
045800     MOVE PRQ-VOID-VOIDED-BY TO WS-PAY-VOIDED-BY (WS-PAY-IX).
045900     MOVE PRQ-VOID-REASON    TO WS-PAY-VOID-REASON (WS-PAY-IX).
046000 
046100     ADD 1 TO W-VOIDED-COUNT.
046200 
046300     MOVE "VOID-PAYMENT"           TO W-AUDIT-ACTION.
046400     MOVE "PAYMENT"                TO W-AUDIT-ENTITY.
046500     MOVE WS-PAY-PAYMENT-ID (WS-PAY-IX) TO W-AUDIT-ENTITY-ID.
046600 
046700     MOVE SPACES              TO W-VOID-DETAIL-LINE.
046800     MOVE "VOIDED BY "        TO W-VOID-LINE-LABEL-1.
046900     MOVE PRQ-VOID-VOIDED-BY  TO W-VOID-LINE-BY.
047000     MOVE " REASON="          TO W-VOID-LINE-LABEL-2.
047100     MOVE PRQ-VOID-REASON     TO W-VOID-LINE-REASON.
047200     MOVE W-VOID-DETAIL-LINE  TO W-AUDIT-NEW-VALUE.
047300 
047400     PERFORM WRITE-AUDIT-RECORD THRU WRITE-AUDIT-RECORD-EXIT.
047500 
047600 VOID-PAYMENT-REQUEST-EXIT.
047700     EXIT.
047800 
047900*----------------------------------------------------------
048000*    800-FIND-CLIENT-BY-ID -- LINEAR SEARCH OF WS-CLIENT-
048100*    TABLE BY PRQ-CLIENT-ID.
048200*----------------------------------------------------------
048300 800-FIND-CLIENT-BY-ID.
048400 
048500     MOVE "N" TO W-FOUND-CLIENT-RECORD.
048600     MOVE ZERO TO W-FOUND-CLIENT-INDEX.
048700     SET WS-CLIENT-SRCH-IX TO 1.
048800 
048900     PERFORM 805-TEST-ONE-CLIENT-ID THRU
049000             805-TEST-ONE-CLIENT-ID-EXIT
049100         UNTIL WS-CLIENT-SRCH-IX > WS-CLIENT-TABLE-COUNT
049200            OR FOUND-CLIENT-RECORD.
049300 
049400 800-FIND-CLIENT-BY-ID-EXIT.
049500     EXIT.
049600 
049700 805-TEST-ONE-CLIENT-ID.
049800 
049900     IF WS-CLI-CLIENT-ID (WS-CLIENT-SRCH-IX) = PRQ-CLIENT-ID
050000         MOVE "Y" TO W-FOUND-CLIENT-RECORD
050100         SET W-FOUND-CLIENT-INDEX TO WS-CLIENT-SRCH-IX
050200     ELSE
050300         SET WS-CLIENT-SRCH-IX UP BY 1.
050400 
050500 805-TEST-ONE-CLIENT-ID-EXIT.
050600     EXIT.
050700 
050800*----------------------------------------------------------
050900*    820-FIND-DUPLICATE-PERIOD -- SEARCHES WS-PAYMENT-TABLE
051000*    FOR A NON-VOIDED PAYMENT ALREADY ON FILE FOR THIS
051100*    CLIENT'S PERIOD-MONTH/PERIOD-YEAR (TICKET GYM-024).
051200*----------------------------------------------------------
051300 820-FIND-DUPLICATE-PERIOD.
051400 
051500     MOVE "N" TO W-FOUND-PAYMENT-RECORD.
051600     SET WS-PAY-SRCH-IX TO 1.
051700 
051800     PERFORM 825-TEST-ONE-PERIOD THRU
051900             825-TEST-ONE-PERIOD-EXIT
052000         UNTIL WS-PAY-SRCH-IX > WS-PAYMENT-TABLE-COUNT
052100            OR FOUND-PAYMENT-RECORD.
052200 
052300 820-FIND-DUPLICATE-PERIOD-EXIT.
052400     EXIT.
052500 
052600 825-TEST-ONE-PERIOD.
052700 
052800     IF WS-PAY-CLIENT-ID (WS-PAY-SRCH-IX) = PRQ-CLIENT-ID
052900        AND WS-PAY-IS-NOT-VOIDED (WS-PAY-SRCH-IX)
053000        AND WS-PAY-PERIOD-MONTH (WS-PAY-SRCH-IX)
053100                                   = PRQ-NEW-PERIOD-MONTH
053200        AND WS-PAY-PERIOD-YEAR (WS-PAY-SRCH-IX)
053300                                   = PRQ-NEW-PERIOD-YEAR
053400         MOVE "Y" TO W-FOUND-PAYMENT-RECORD
053500     ELSE
053600         SET WS-PAY-SRCH-IX UP BY 1.
053700 
053800 825-TEST-ONE-PERIOD-EXIT.
053900     EXIT.
054000 
054100*----------------------------------------------------------
054200*    830-FIND-PAYMENT-BY-ID -- LINEAR SEARCH OF WS-PAYMENT-
054300*    TABLE BY PRQ-VOID-PAYMENT-ID, USED BY VOID-PAYMENT-
054400*    REQUEST.
054500*----------------------------------------------------------
054600 830-FIND-PAYMENT-BY-ID.
054700 
054800     MOVE "N" TO W-FOUND-PAYMENT-RECORD.
054900     MOVE ZERO TO W-FOUND-PAYMENT-INDEX.
055000     SET WS-PAY-SRCH-IX TO 1.
055100 
055200     PERFORM 835-TEST-ONE-PAYMENT-ID THRU
055300             835-TEST-ONE-PAYMENT-ID-EXIT
055400         UNTIL WS-PAY-SRCH-IX > WS-PAYMENT-TABLE-COUNT
055500            OR FOUND-PAYMENT-RECORD.
055600 
055700 830-FIND-PAYMENT-BY-ID-EXIT.
055800     EXIT.
055900 
056000 835-TEST-ONE-PAYMENT-ID.
056100 
056200     IF WS-PAY-PAYMENT-ID (WS-PAY-SRCH-IX) = PRQ-VOID-PAYMENT-ID
056300         MOVE "Y" TO W-FOUND-PAYMENT-RECORD
056400         SET W-FOUND-PAYMENT-INDEX TO WS-PAY-SRCH-IX
056500     ELSE
056600         SET WS-PAY-SRCH-IX UP BY 1.
056700 
056800 835-TEST-ONE-PAYMENT-ID-EXIT.
056900     EXIT.
057000 
057100*----------------------------------------------------------
057200*    900-WRITE-REJECT-LINE.
057300*----------------------------------------------------------
057400 900-WRITE-REJECT-LINE.
057500 
057600     ADD 1 TO W-REJECTED-COUNT.
057700 
057800     MOVE SPACES              TO REJ-DETAIL-LINE.
057900     MOVE PRQ-REQUEST-TYPE    TO REJ-D-REQUEST-TYPE.
058000     MOVE PRQ-CLIENT-ID       TO REJ-D-CLIENT-ID.
058100     MOVE W-REJECT-REASON     TO REJ-D-REASON.
058200 
058300     MOVE REJ-DETAIL-LINE TO REJECT-LINE.
058400     WRITE REJECT-LINE.
058500 
058600 900-WRITE-REJECT-LINE-EXIT.
058700     EXIT.
058800 
058900*----------------------------------------------------------
059000*    300-WRITE-PAYMENT-MASTER-OUT -- THE TABLE STAYS IN
059100*    ASCENDING PAYMENT-ID ORDER BECAUSE NEW PAYMENTS ARE
059200*    ALWAYS ASSIGNED THE NEXT HIGHER ID, SO NO SORT PASS IS
059300*    NEEDED BEFORE WRITING THE NEW MASTER.
059400*----------------------------------------------------------
059500 300-WRITE-PAYMENT-MASTER-OUT.
059600 
059700     SET WS-PAY-IX TO 1.
059800     PERFORM 310-WRITE-ONE-PAYMENT THRU
059900             310-WRITE-ONE-PAYMENT-EXIT
060000         UNTIL WS-PAY-IX > WS-PAYMENT-TABLE-COUNT.
060100 
060200 300-WRITE-PAYMENT-MASTER-OUT-EXIT.
060300     EXIT.
060400 
060500 310-WRITE-ONE-PAYMENT.
060600 
060700     MOVE WS-PAY-PAYMENT-ID (WS-PAY-IX)
060800                               TO PAO-PAYMENT-ID.
060900     MOVE WS-PAY-CLIENT-ID (WS-PAY-IX)
061000                               TO PAO-CLIENT-ID.
061100     MOVE WS-PAY-PAYMENT-DATE (WS-PAY-IX)
061200                               TO PAO-PAYMENT-DATE.
061300     MOVE WS-PAY-EXPIRATION-DATE (WS-PAY-IX)
061400                               TO PAO-EXPIRATION-DATE.
061500     MOVE WS-PAY-AMOUNT (WS-PAY-IX)
061600                               TO PAO-AMOUNT.
061700     MOVE WS-PAY-METHOD (WS-PAY-IX)
061800                               TO PAO-METHOD.
061900     MOVE WS-PAY-PERIOD-MONTH (WS-PAY-IX)
062000                               TO PAO-PERIOD-MONTH.
062100     MOVE WS-PAY-PERIOD-YEAR (WS-PAY-IX)
062200                               TO PAO-PERIOD-YEAR.
062300     MOVE WS-PAY-STATE (WS-PAY-IX)
062400                               TO PAO-STATE.
062500     MOVE WS-PAY-VOIDED-FLAG (WS-PAY-IX)
062600                               TO PAO-VOIDED-FLAG.
062700     MOVE WS-PAY-VOIDED-BY (WS-PAY-IX)
062800                               TO PAO-VOIDED-BY.
062900     MOVE WS-PAY-VOID-REASON (WS-PAY-IX)
063000                               TO PAO-VOID-REASON.
063100 
063200     WRITE PAYMENT-RECORD-OUT.
063300     SET WS-PAY-IX UP BY 1.
063400 
063500 310-WRITE-ONE-PAYMENT-EXIT.
063600     EXIT.
063700 
063800     COPY "PLGYMDT.CBL".
063900     COPY "PLAUDIT.CBL".
