000100*----------------------------------------------------------
000200*    IDENTIFICATION DIVISION.
000300*----------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CONTROL-RECORD-LOAD.
000600 AUTHOR.        C. MENA.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  06/15/2005.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
001100*----------------------------------------------------------
001200*    CHANGE LOG
001300*----------------------------------------------------------
001400*    06/15/2005  C.MENA      ORIGINAL BOOK, TICKET GYM-001.
001500*                            REPLACES THE INTERACTIVE
001600*                            "TODAY'S PARAMETERS" SIGN-IN SHEET
001700*                            WITH A STRAIGHT VALIDATE-AND-
001800*                            DEFAULT PASS -- OPERATIONS KEYS
001900*                            TODAY'S RUN PARAMETERS INTO THE
002000*                            CONTROL FILE BEFORE THE JOB
002100*                            STARTS; THIS STEP JUST CHECKS
002200*                            THEM AND FILLS IN DEFAULTS.
002300*    07/06/2005  C.MENA      ADDED THE REMINDER-DAYS-BEFORE /
002400*                            ACTIVITY-LIMIT DEFAULTING RULES
002500*                            (TICKET GYM-012).
002600*    01/06/1999  C.MENA      Y2K REVIEW -- PROCESS-DATE IS A
002700*                            FULL 4-DIGIT-YEAR FIELD, ALREADY
002800*                            COMPLIANT, NOTHING TO CHANGE.
002900*    04/02/2008  R.TORRES    VALIDATE PROCESS-DATE'S DAY
003000*                            AGAINST GYMDT-DAYS-IN-MONTH
003100*                            INSTEAD OF JUST CHECKING IT'S
003200*                            NUMERIC -- A BAD OPERATOR CARD
003300*                            (DAY 31 IN APRIL) SLIPPED PAST
003400*                            AND BLEW UP THE EXPIRATION SWEEP
003500*                            (TICKET GYM-025).
003600*    11/14/2012  R.TORRES    ADDED CASHFLOW-FROM/TO RANGE
003700*                            VALIDATION -- OPERATIONS HAD BEEN
003800*                            KEYING THE TWO DATES BACKWARDS
003900*                            ONCE A QUARTER AND THE CASH-FLOW
004000*                            REPORT CAME BACK EMPTY WITH NO
004100*                            EXPLANATION.  WHEN BOTH DATES ARE
004200*                            ZERO ON THE CARD, DEFAULT THE
004300*                            WINDOW TO THE FIRST OF THE PROCESS
004400*                            MONTH THROUGH THE PROCESS DATE
004500*                            ITSELF (TICKET GYM-039).
004600*    02/11/2013  R.TORRES    ADDED SEARCH-STATE-FILTER SYNONYM
004700*                            RESOLUTION -- THE NEW CLIENT-
004800*                            MAINTENANCE SEARCH UNIT TAKES ITS
004900*                            STATE FILTER OFF THE CONTROL CARD
005000*                            IN PLAIN OPERATOR LANGUAGE ("AL
005100*                            DIA", "VENCIDO", "ANULADO",
005200*                            "PENDIENTE") OR THE ENGLISH
005300*                            SYSTEM NAME -- RESOLVE IT TO THE
005400*                            MASTER'S OWN STANDING TEXT ONCE
005500*                            HERE SO NOBODY ELSE HAS TO
005600*                            (TICKET GYM-044).
005700*----------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500 
006600     COPY "SLCNTRL.CBL".
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000 
007100     COPY "FDCNTRL.CBL".
007200 
007300 WORKING-STORAGE SECTION.
007400 
007500     COPY "wsgym01.cbl".
007600     COPY "wsgymdt.cbl".
007700 
007800 01  WS-STAT-CONTROL              PIC XX.
007900 01  WS-STAT-CONTROL-R REDEFINES WS-STAT-CONTROL.
008000     05 WS-STAT-CONTROL-HI        PIC X.
008100     05 WS-STAT-CONTROL-LO        PIC X.
008200 
008300 01  W-BAD-CONTROL-RECORD         PIC X VALUE "N".
008400     88 BAD-CONTROL-RECORD        VALUE "Y".
008500 
008600*    W-CASHFLOW-FROM-DISP / W-CASHFLOW-TO-DISP -- WORKING
008700*    COPIES OF THE CONTROL RECORD'S CASHFLOW WINDOW, BROKEN
008800*    OUT FOR THE CONFIRMATION DISPLAY LINES BELOW (TICKET
008900*    GYM-039).
009000 01  W-CASHFLOW-FROM-DISP         PIC 9(8) VALUE ZERO.
009100 01  W-CASHFLOW-FROM-DISP-R REDEFINES W-CASHFLOW-FROM-DISP.
009200     05 W-CFF-CCYY                PIC 9(4).
009300     05 W-CFF-MM                  PIC 99.
009400     05 W-CFF-DD                  PIC 99.
009500 
009600 01  W-CASHFLOW-TO-DISP           PIC 9(8) VALUE ZERO.
009700 01  W-CASHFLOW-TO-DISP-R REDEFINES W-CASHFLOW-TO-DISP.
009800     05 W-CFT-CCYY                PIC 9(4).
009900     05 W-CFT-MM                  PIC 99.
010000     05 W-CFT-DD                  PIC 99.
010100 
010200*    W-STATE-FILTER-SYNONYM-TABLE / W-STATE-FILTER-CANON-TABLE
010300*    -- PARALLEL TABLES, SAME IDEA AS GDCV-DAYS-IN-MONTH-TABLE
010400*    IN wsgymdt.cbl.  ENTRY N OF THE SYNONYM TABLE RESOLVES TO
010500*    ENTRY N OF THE CANON TABLE (TICKET GYM-044).
010600 01  W-STATE-FILTER-SYNONYM-TABLE.
010700     05 FILLER                    PIC X(10) VALUE "UP_TO_DATE".
010800     05 FILLER                    PIC X(10) VALUE "AL DIA".
010900     05 FILLER                    PIC X(10) VALUE "EXPIRED".
011000     05 FILLER                    PIC X(10) VALUE "VENCIDO".
011100     05 FILLER                    PIC X(10) VALUE "VOIDED".
011200     05 FILLER                    PIC X(10) VALUE "ANULADO".
011300     05 FILLER                    PIC X(10) VALUE "PENDING".
011400     05 FILLER                    PIC X(10) VALUE "PENDIENTE".
011500 01  FILLER REDEFINES W-STATE-FILTER-SYNONYM-TABLE.
011600     05 W-STATE-FILTER-SYNONYM OCCURS 8 TIMES PIC X(10).
011700 
011800 01  W-STATE-FILTER-CANON-TABLE.
011900     05 FILLER                    PIC X(10) VALUE "UP-TO-DATE".
012000     05 FILLER                    PIC X(10) VALUE "UP-TO-DATE".
012100     05 FILLER                    PIC X(10) VALUE "EXPIRED".
012200     05 FILLER                    PIC X(10) VALUE "EXPIRED".
012300     05 FILLER                    PIC X(10) VALUE "VOIDED".
012400     05 FILLER                    PIC X(10) VALUE "VOIDED".
012500     05 FILLER                    PIC X(10) VALUE "PENDING".
012600     05 FILLER                    PIC X(10) VALUE "PENDING".
012700 01  FILLER REDEFINES W-STATE-FILTER-CANON-TABLE.
012800     05 W-STATE-FILTER-CANON   OCCURS 8 TIMES PIC X(10).
012900 
013000 01  W-STATE-FILTER-SUB           PIC 9(2) COMP.
013100 01  W-STATE-FILTER-UPPER         PIC X(10) VALUE SPACES.
013200 01  W-STATE-FILTER-MATCHED       PIC X VALUE "N".
013300     88 STATE-FILTER-MATCHED      VALUE "Y".
013400 
013500 PROCEDURE DIVISION.
013600 
013700 000-LOAD-THE-CONTROL-RECORD.
013800 
013900     OPEN I-O GYM-CONTROL-FILE.
014000     IF WS-STAT-CONTROL NOT = "00"
014100         DISPLAY "CONTROL-RECORD-LOAD: OPEN ERROR, STATUS = "
014200                 WS-STAT-CONTROL
014300         MOVE "Y" TO W-BAD-CONTROL-RECORD
014400         GO TO 000-LOAD-THE-CONTROL-RECORD-EXIT.
014500 
014600     READ GYM-CONTROL-FILE.
014700     IF WS-STAT-CONTROL NOT = "00"
014800         DISPLAY "CONTROL-RECORD-LOAD: NO CONTROL RECORD ON "
014900                 "FILE, STATUS = " WS-STAT-CONTROL
015000         MOVE "Y" TO W-BAD-CONTROL-RECORD
015100         GO TO 000-LOAD-THE-CONTROL-RECORD-EXIT.
015200 
015300     PERFORM 100-VALIDATE-PROCESS-DATE.
015400     PERFORM 200-APPLY-DEFAULTS.
015500     PERFORM 150-VALIDATE-CASHFLOW-RANGE THRU
015600             150-VALIDATE-CASHFLOW-RANGE-EXIT.
015700     PERFORM 160-RESOLVE-SEARCH-STATE-FILTER THRU
015800             160-RESOLVE-SEARCH-STATE-FILTER-EXIT.
015900 
016000     IF BAD-CONTROL-RECORD
016100         DISPLAY "CONTROL-RECORD-LOAD: RUN ABORTED, BAD "
016200                 "CONTROL RECORD"
016300     ELSE
016400         REWRITE GYM-CONTROL-RECORD
016500         DISPLAY "CONTROL-RECORD-LOAD: PROCESS-DATE = "
016600                 GYMCTL-PROCESS-DATE
016700         DISPLAY "CONTROL-RECORD-LOAD: REMINDER-DAYS-BEFORE = "
016800                 GYMCTL-REMINDER-DAYS-BEFORE
016900         DISPLAY "CONTROL-RECORD-LOAD: ACTIVITY-LIMIT = "
017000                 GYMCTL-ACTIVITY-LIMIT
017100         MOVE GYMCTL-CASHFLOW-FROM TO W-CASHFLOW-FROM-DISP
017200         MOVE GYMCTL-CASHFLOW-TO   TO W-CASHFLOW-TO-DISP
017300         DISPLAY "CONTROL-RECORD-LOAD: CASHFLOW WINDOW = "
017400                 W-CFF-MM "/" W-CFF-DD "/" W-CFF-CCYY
017500                 " THRU " W-CFT-MM "/" W-CFT-DD "/" W-CFT-CCYY
017600         DISPLAY "CONTROL-RECORD-LOAD: SEARCH-STATE-FILTER = "
017700                 GYMCTL-SEARCH-STATE-FILTER.
017800 
017900     CLOSE GYM-CONTROL-FILE.
018000 
018100     IF BAD-CONTROL-RECORD
018200         MOVE 16 TO RETURN-CODE.
018300 
018400     EXIT PROGRAM.
018500     STOP RUN.
018600 
018700 000-LOAD-THE-CONTROL-RECORD-EXIT.
018800     EXIT.
018900 
019000 100-VALIDATE-PROCESS-DATE.
019100 
019200     IF GYMCTL-PROCESS-DATE IS NOT NUMERIC
019300        OR GYMCTL-PROCESS-DATE = ZERO
019400         DISPLAY "CONTROL-RECORD-LOAD: PROCESS-DATE MISSING "
019500                 "OR NOT NUMERIC"
019600         MOVE "Y" TO W-BAD-CONTROL-RECORD
019700         GO TO 100-VALIDATE-PROCESS-DATE-EXIT.
019800 
019900     IF GYMCTL-PROC-MM < 1 OR GYMCTL-PROC-MM > 12
020000         DISPLAY "CONTROL-RECORD-LOAD: PROCESS-DATE MONTH "
020100                 "OUT OF RANGE"
020200         MOVE "Y" TO W-BAD-CONTROL-RECORD
020300         GO TO 100-VALIDATE-PROCESS-DATE-EXIT.
020400 
020500     MOVE GYMCTL-PROCESS-DATE    TO GDCV-DATE-A.
020600     PERFORM GYMDT-DAYS-IN-CURRENT-MONTH THRU
020700             GYMDT-DAYS-IN-CURRENT-MONTH-EXIT.
020800 
020900     IF GYMCTL-PROC-DD < 1 OR
021000        GYMCTL-PROC-DD > GDCV-DAYS-THIS-MONTH
021100         DISPLAY "CONTROL-RECORD-LOAD: PROCESS-DATE DAY "
021200                 "OUT OF RANGE FOR ITS MONTH"
021300         MOVE "Y" TO W-BAD-CONTROL-RECORD.
021400 
021500 100-VALIDATE-PROCESS-DATE-EXIT.
021600     EXIT.
021700 
021800 150-VALIDATE-CASHFLOW-RANGE.
021900 
022000     IF GYMCTL-CASHFLOW-FROM = ZERO AND GYMCTL-CASHFLOW-TO = ZERO
022100         MOVE GYMCTL-PROC-CCYY   TO W-CFF-CCYY
022200         MOVE GYMCTL-PROC-MM     TO W-CFF-MM
022300         MOVE 1                  TO W-CFF-DD
022400         MOVE W-CASHFLOW-FROM-DISP TO GYMCTL-CASHFLOW-FROM
022500         MOVE GYMCTL-PROCESS-DATE  TO GYMCTL-CASHFLOW-TO
022600         GO TO 150-VALIDATE-CASHFLOW-RANGE-EXIT.
022700 
022800     IF GYMCTL-CASHFLOW-FROM IS NOT NUMERIC
022900        OR GYMCTL-CASHFLOW-TO IS NOT NUMERIC
023000         DISPLAY "CONTROL-RECORD-LOAD: CASHFLOW-FROM/TO NOT "
023100                 "NUMERIC"
023200         MOVE "Y" TO W-BAD-CONTROL-RECORD
023300         GO TO 150-VALIDATE-CASHFLOW-RANGE-EXIT.
023400 
023500     MOVE GYMCTL-CASHFLOW-FROM   TO GDCV-DATE-A.
023600     MOVE GYMCTL-CASHFLOW-TO     TO GDCV-DATE-B.
023700     PERFORM GYMDT-COMPARE-DATES THRU GYMDT-COMPARE-DATES-EXIT.
023800 
023900     IF GDCV-DATE-A-IS-GREATER
024000         DISPLAY "CONTROL-RECORD-LOAD: CASHFLOW-FROM IS AFTER "
024100                 "CASHFLOW-TO"
024200         MOVE "Y" TO W-BAD-CONTROL-RECORD.
024300 
024400 150-VALIDATE-CASHFLOW-RANGE-EXIT.
024500     EXIT.
024600 
024700*----------------------------------------------------------
024800*    160-RESOLVE-SEARCH-STATE-FILTER -- OPERATIONS KEYS THE
024900*    CLIENT-SEARCH STATE FILTER IN PLAIN LANGUAGE OR IN THE
025000*    MASTER'S OWN STANDING TEXT; FOLD IT TO UPPER CASE AND
025100*    WALK W-STATE-FILTER-SYNONYM-TABLE FOR A MATCH.  BLANK
025200*    STAYS BLANK (NO FILTER); AN UNRECOGNIZED VALUE ALSO
025300*    RESOLVES TO BLANK -- "UNKNOWN FILTER VALUE SELECTS ALL"
025400*    IS THE RULE, NOT A REJECT (TICKET GYM-044).
025500*----------------------------------------------------------
025600 160-RESOLVE-SEARCH-STATE-FILTER.
025700 
025800     IF GYMCTL-SEARCH-STATE-FILTER = SPACES
025900         GO TO 160-RESOLVE-SEARCH-STATE-FILTER-EXIT.
026000 
026100     MOVE GYMCTL-SEARCH-STATE-FILTER TO W-STATE-FILTER-UPPER.
026200     INSPECT W-STATE-FILTER-UPPER
026300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
026400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026500 
026600     MOVE "N" TO W-STATE-FILTER-MATCHED.
026700     SET W-STATE-FILTER-SUB TO 1.
026800 
026900     PERFORM 165-TEST-ONE-SYNONYM THRU
027000             165-TEST-ONE-SYNONYM-EXIT
027100         UNTIL W-STATE-FILTER-SUB > 8
027200            OR STATE-FILTER-MATCHED.
027300 
027400     IF NOT STATE-FILTER-MATCHED
027500         MOVE SPACES TO GYMCTL-SEARCH-STATE-FILTER.
027600 
027700 160-RESOLVE-SEARCH-STATE-FILTER-EXIT.
027800     EXIT.
027900 
028000 165-TEST-ONE-SYNONYM.
028100 
028200     IF W-STATE-FILTER-UPPER = W-STATE-FILTER-SYNONYM
028300                                        (W-STATE-FILTER-SUB)
028400         MOVE "Y" TO W-STATE-FILTER-MATCHED
028500         MOVE W-STATE-FILTER-CANON (W-STATE-FILTER-SUB)
028600                                 TO GYMCTL-SEARCH-STATE-FILTER
028700     ELSE
028800         SET W-STATE-FILTER-SUB UP BY 1.
028900 
029000 165-TEST-ONE-SYNONYM-EXIT.
029100     EXIT.
029200 
029300 200-APPLY-DEFAULTS.
029400 
029500     IF GYMCTL-REMINDER-DAYS-BEFORE = ZERO
029600         MOVE 3 TO GYMCTL-REMINDER-DAYS-BEFORE.
029700 
029800     IF GYMCTL-ACTIVITY-LIMIT = ZERO
029900         MOVE 10 TO GYMCTL-ACTIVITY-LIMIT.
030000 
030100 200-APPLY-DEFAULTS-EXIT.
030200     EXIT.
030300 
030400     COPY "PLGYMDT.CBL".
