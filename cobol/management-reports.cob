000100*----------------------------------------------------------
000200*    IDENTIFICATION DIVISION.
000300*----------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    MANAGEMENT-REPORTS.
000600 AUTHOR.        C. MENA.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  07/12/2005.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
001100*----------------------------------------------------------
001200*    CHANGE LOG
001300*----------------------------------------------------------
001400*    07/12/2005  C.MENA      ORIGINAL BOOK, TICKET GYM-005 --
001500*                            EXPIRING-SOON AND OVERDUE LISTS
001600*                            ONLY, ONE PASS OVER THE CLIENT
001700*                            MASTER PER REPORT (SAME SHAPE AS
001800*                            THE SHOP'S OTHER REPORT
001900*                            PROGRAMS -- THE WORK-FILE/
002000*                            SORT-FILE/PRINTER-FILE TRIO
002100*                            INCLUDED EVEN THOUGH THIS FIRST
002200*                            CUT NEVER SORTS ANYTHING -- KEPT
002300*                            FOR THE REPORTS TO COME).
002400*    01/06/1999  C.MENA      Y2K REVIEW -- EVERY DATE FIELD ON
002500*                            THIS BOOK IS A FULL 4-DIGIT-YEAR
002600*                            9(8), NOTHING TO CHANGE.  ENTRY
002700*                            CARRIED FORWARD FROM THE SHOP'S
002800*                            STANDARD REVIEW BOILERPLATE.
002900*    03/14/2006  R.TORRES    ADDED THE CASH-FLOW REPORT
003000*                            (TICKET GYM-015) -- READS ITS
003100*                            WINDOW FROM GYMCTL-CASHFLOW-FROM/
003200*                            -TO INSTEAD OF A JCL PARM CARD.
003300*    11/09/2007  R.TORRES    ADDED THE DASHBOARD STATISTICS
003400*                            SECTION (TICKET GYM-023) -- JUST
003500*                            TWO COUNTS FOR NOW, MANAGEMENT
003600*                            WANTS MORE ONCE THE OVERDUE LIST
003700*                            HAS BEEN IN PRODUCTION A WHILE.
003800*    02/18/2011  R.TORRES    ADDED THE RECENT-ACTIVITY FEED
003900*                            (TICKET GYM-036).  THIS IS WHERE
004000*                            THE OLD SORT-FILE/WORK-FILE PAIR
004100*                            FINALLY EARNS ITS KEEP -- THE
004200*                            THREE ACTIVITY SOURCES ARE RANKED
004300*                            AND CAPPED IN WORKING STORAGE, THEN
004400*                            WRITTEN TO ACTIVITY-CANDIDATE-FILE
004500*                            AND MERGED WITH ONE SORT ON
004600*                            DESCENDING TIMESTAMP, SAME AS THE
004700*                            SHOP'S OTHER SORT/MERGE STEPS
004800*                            ORDER THEIR OUTPUT BY DATE.
004900*    09/22/2011  R.TORRES    THE OVERDUE LIST WAS SHOWING A
005000*                            CLIENT'S OLDEST EXPIRED PAYMENT
005100*                            INSTEAD OF THE LATEST ONE WHEN A
005200*                            CLIENT HAD MORE THAN ONE EXPIRED
005300*                            PASS ON FILE -- DERIVE-CLIENT-
005400*                            STANDING NOW KEEPS THE GREATEST
005500*                            EXPIRATION-DATE, NOT THE FIRST
005600*                            MATCH (TICKET GYM-038).
005700*    06/03/2013  R.TORRES    SHARED DATE-REFORMAT AND CLIENT-
005800*                            DISPLAY-NAME BUILDING ACROSS ALL
005900*                            FIVE REPORT SECTIONS INSTEAD OF
006000*                            REPEATING THE STRING/COMPUTE IN
006100*                            EACH ONE (TICKET GYM-042).
006110*    02/11/2013  R.TORRES    920/925 WAS TITLING THE PAYMENT
006120*                            FEED ENTRY WITH THE CLIENT'S ID
006130*                            NUMBER -- ADDED 927-FIND-CLIENT-
006140*                            FOR-FEED TO LOOK UP THE MASTER
006150*                            AND BUILD THE DISPLAY NAME, AND
006160*                            SPLIT THE AMOUNT/NAME INTO THE
006170*                            TITLE WITH THE METHOD LEFT IN THE
006180*                            DESCRIPTION WHERE IT BELONGS
006190*                            (TICKET GYM-045).  ALSO FIXED
006200*                            915'S TITLE TO THE STANDARD
006210*                            "NUEVO CLIENTE REGISTRADO: "
006220*                            WORDING AND MGTRPT TO LINE
006230*                            SEQUENTIAL SO ITS SPOOL DOESN'T
006240*                            SHOW EMBEDDED SEQUENCE NUMBERS.
006250*----------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000 
007100     COPY "SLCLIEN.CBL".
007200     COPY "SLPYMNT.CBL".
007300     COPY "SLNOTIF.CBL".
007400     COPY "SLCNTRL.CBL".
007500 
007600     SELECT REPORT-FILE
007700            ASSIGN TO MGTRPT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS WS-STAT-REPORT.
008000 
008100     SELECT ACTIVITY-CANDIDATE-FILE
008200            ASSIGN TO ACTCAND
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WS-STAT-ACTCAND.
008500 
008600     SELECT WORK-FILE
008700            ASSIGN TO ACTWORK
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS WS-STAT-ACTWORK.
009000 
009100     SELECT SORT-FILE
009200            ASSIGN TO ACTSORT.
009300 
009400 DATA DIVISION.
009500 FILE SECTION.
009600 
009700     COPY "FDCLIEN.CBL".
009800     COPY "FDPYMNT.CBL".
009900     COPY "FDNOTIF.CBL".
010000     COPY "FDCNTRL.CBL".
010100 
010200     FD  REPORT-FILE
010300         LABEL RECORDS ARE STANDARD
010400         RECORD CONTAINS 80 CHARACTERS.
010500     01  REPORT-RECORD                PIC X(80).
010600 
010700*----------------------------------------------------------
010800*    ACTIVITY-CANDIDATE-FILE / SORT-FILE / WORK-FILE -- THE
010900*    RECENT-ACTIVITY FEED'S MERGE PIPELINE.  EACH OF THE
011000*    THREE ACTIVITY SOURCES (NEW CLIENTS, PAYMENTS, PASSES
011100*    ABOUT TO EXPIRE) IS RANKED AND CAPPED SEPARATELY IN
011200*    WORKING STORAGE, THEN WRITTEN HERE FOR A SINGLE SORT ON
011300*    DESCENDING TIMESTAMP TO INTERLEAVE THE THREE SOURCES --
011400*    SAME JOB A SORT/WORK-FILE PAIR HAS DONE ELSEWHERE IN
011500*    THIS SHOP'S OTHER BATCH SUITES.
011600*----------------------------------------------------------
011700     FD  ACTIVITY-CANDIDATE-FILE
011800         LABEL RECORDS ARE STANDARD
011900         RECORD CONTAINS 156 CHARACTERS.
012000     01  ACTIVITY-CANDIDATE-RECORD.
012100         05 ACC-TYPE                  PIC X(12).
012200         05 ACC-TITLE                 PIC X(60).
012300         05 ACC-DESC                  PIC X(60).
012400         05 ACC-TIMESTAMP             PIC 9(14).
012500         05 ACC-RELATED-ID            PIC 9(6).
012600         05 FILLER                    PIC X(04).
012700 
012800     FD  WORK-FILE
012900         LABEL RECORDS ARE STANDARD
013000         RECORD CONTAINS 156 CHARACTERS.
013100     01  WORK-RECORD.
013200         05 WRK-TYPE                  PIC X(12).
013300         05 WRK-TITLE                 PIC X(60).
013400         05 WRK-DESC                  PIC X(60).
013500         05 WRK-TIMESTAMP             PIC 9(14).
013600         05 WRK-RELATED-ID            PIC 9(6).
013700         05 FILLER                    PIC X(04).
013800 
013900     SD  SORT-FILE.
014000     01  SORT-RECORD.
014100         05 SRT-TYPE                  PIC X(12).
014200         05 SRT-TITLE                 PIC X(60).
014300         05 SRT-DESC                  PIC X(60).
014400         05 SRT-TIMESTAMP             PIC 9(14).
014500         05 SRT-RELATED-ID            PIC 9(6).
014600         05 FILLER                    PIC X(04).
014700 
014800 WORKING-STORAGE SECTION.
014900 
015000     COPY "wsgym01.cbl".
015100     COPY "wsgymdt.cbl".
015200 
015300     01  WS-STAT-CLIENT-IN            PIC XX.
015400     01  WS-STAT-PAYMENT              PIC XX.
015500     01  WS-STAT-NOTIF                PIC XX.
015600     01  WS-STAT-CONTROL              PIC XX.
015700     01  WS-STAT-REPORT               PIC XX.
015800     01  WS-STAT-ACTCAND              PIC XX.
015900     01  WS-STAT-ACTWORK              PIC XX.
016000 
016100     01  W-FILE-STATUSES.
016200         05 W-FS-CLIENT               PIC XX.
016300         05 W-FS-PAYMENT              PIC XX.
016400         05 W-FS-NOTIF                PIC XX.
016500         05 W-FS-CONTROL              PIC XX.
016600         05 FILLER                    PIC X(02).
016700     01  W-FILE-STATUSES-R REDEFINES W-FILE-STATUSES.
016800         05 W-FS-COMBINED             PIC X(10).
016900 
017000     01  W-COUNTERS.
017100         05 W-CLIENT-READ-COUNT       PIC 9(5) COMP VALUE ZERO.
017200         05 W-PAYMENT-READ-COUNT      PIC 9(5) COMP VALUE ZERO.
017300         05 W-NOTIF-READ-COUNT        PIC 9(5) COMP VALUE ZERO.
017400         05 W-EXPIRING-COUNT          PIC 9(5) COMP VALUE ZERO.
017500         05 W-OVERDUE-COUNT           PIC 9(5) COMP VALUE ZERO.
017600         05 W-CASHFLOW-COUNT          PIC 9(5) COMP VALUE ZERO.
017700         05 W-ACTIVE-CLIENT-COUNT     PIC 9(5) COMP VALUE ZERO.
017800         05 W-EXPIRED-PAYMENT-COUNT   PIC 9(5) COMP VALUE ZERO.
017900         05 W-ACTIVITY-COUNT          PIC 9(5) COMP VALUE ZERO.
018000         05 FILLER                    PIC X(02).
018100     01  W-COUNTERS-R REDEFINES W-COUNTERS.
018200         05 W-COUNTERS-COMBINED       PIC X(47).
018300 
018400     01  W-CASHFLOW-TOTAL             PIC S9(9)V99.
018500 
018600*    SUBSCRIPTS -- PLAIN COMP FIELDS, NOT INDEX-NAMES, USED
018700*    ONLY BY THE ACTIVITY-FEED PICK LOOPS SO ONE SUBSCRIPT IS
018800*    NEVER ACCIDENTALLY REUSED AGAINST THE WRONG TABLE.
018900     01  W-SUBSCRIPTS.
019000         05 W-FEED-SCAN-SUB           PIC 9(5) COMP VALUE ZERO.
019100         05 W-FEED-BEST-SUB           PIC 9(5) COMP VALUE ZERO.
019200         05 FILLER                    PIC X(02).
019300 
019400     01  W-EXPIRING-WINDOW-END        PIC 9(8).
019500     01  W-EXPIRING-WINDOW-END-R REDEFINES W-EXPIRING-WINDOW-END.
019600         05 W-EWE-CCYY                PIC 9(4).
019700         05 W-EWE-MM                  PIC 99.
019800         05 W-EWE-DD                  PIC 99.
019900 
020000     01  W-EXPIRING-FEED-WINDOW-END   PIC 9(8).
020100     01  W-ROW-PLUS-SEVEN             PIC 9(8).
020200 
020300*----------------------------------------------------------
020400*    DERIVE-CLIENT-STANDING WORKING FIELDS.
020500*----------------------------------------------------------
020600     01  W-STANDING-CLIENT-ID         PIC 9(6).
020700     01  W-LATEST-EXP-DATE            PIC 9(8).
020800     01  W-LATEST-PAYMENT-ID          PIC 9(6).
020900     01  W-FOUND-LATEST-PAYMENT       PIC X.
021000         88 FOUND-LATEST-PAYMENT      VALUE "Y".
021100     01  W-FOUND-CLIENT-FOR-FEED      PIC X.
021200         88 FOUND-CLIENT-FOR-FEED     VALUE "Y".
021300     01  W-CLIENT-STANDING            PIC X(10).
021400         88 W-STANDING-IS-PENDING     VALUE "PENDING".
021500         88 W-STANDING-IS-EXPIRED     VALUE "EXPIRED".
021600         88 W-STANDING-IS-UP-TO-DATE  VALUE "UP-TO-DATE".
021700 
021800     01  W-REMINDER-SENT-FLAG         PIC X(4).
021900         88 W-REMINDER-WAS-SENT       VALUE "YES ".
022000         88 W-REMINDER-NOT-SENT       VALUE "NO  ".
022100 
022200*----------------------------------------------------------
022300*    SHARED DATE-REFORMAT WORKING FIELDS -- SAME "MULTIPLY BY
022400*    10000.0001" TRICK THIS SHOP HAS USED ELSEWHERE TO TURN A
022500*    CCYYMMDD FIELD INTO MMDDCCYY FOR AN EDITED 99/99/9999
022600*    PICTURE.
022700*----------------------------------------------------------
022800     01  W-DATE-REFORMAT-SOURCE       PIC 9(8).
022900     01  W-DATE-REFORMAT-12           PIC 9(12).
023000     01  W-DATE-REFORMAT-8            PIC 9(8).
023100 
023200*----------------------------------------------------------
023300*    SHARED CLIENT-DISPLAY-NAME WORKING FIELDS.
023400*----------------------------------------------------------
023500     01  W-BND-FIRST-NAME             PIC X(30).
023600     01  W-BND-LAST-NAME              PIC X(30).
023700     01  W-BND-DISPLAY-NAME           PIC X(60).
023800 
023900*----------------------------------------------------------
024000*    RECENT-ACTIVITY FEED -- "PICKED" FLAG TABLES.  A
024100*    SEPARATE PICKED TABLE PER ACTIVITY SOURCE, ALIGNED ONE
024200*    FOR ONE WITH WS-CLIENT-TABLE / WS-PAYMENT-TABLE.  A
024300*    PAYMENT NEEDS TWO SEPARATE FLAGS BECAUSE THE SAME
024400*    PAYMENT CAN QUALIFY AS BOTH A "PAYMENT" ENTRY AND AN
024500*    "EXPIRING" ENTRY -- PICKING IT FOR ONE MUST NOT RULE IT
024600*    OUT OF THE OTHER.
024700*----------------------------------------------------------
024800     01  WS-CLIENT-PICKED-TABLE.
024900         05 WS-CLIENT-PICKED OCCURS 5000 TIMES PIC X.
025000         05 FILLER                    PIC X(04).
025100 
025200     01  WS-PAYMENT-PICKED-TABLE.
025300         05 WS-PAYMENT-PICKED-FOR-PAYMENT
025400                              OCCURS 20000 TIMES PIC X.
025500         05 WS-PAYMENT-PICKED-FOR-EXPIRING
025600                              OCCURS 20000 TIMES PIC X.
025700         05 FILLER                    PIC X(04).
025800 
025900     01  W-FEED-BEST-DATE             PIC 9(8).
026000     01  W-FEED-FOUND-ANY             PIC X.
026100         88 W-FEED-FOUND-CANDIDATE    VALUE "Y".
026200     01  W-FEED-PICK-COUNT            PIC 9(2) COMP VALUE ZERO.
026300     01  W-FEED-SEQ                   PIC 9(6) COMP VALUE ZERO.
026400 
026500     01  W-FEED-TIMESTAMP             PIC 9(14).
026600     01  W-FEED-TIMESTAMP-R REDEFINES W-FEED-TIMESTAMP.
026700         05 W-FEED-TS-DATE            PIC 9(8).
026800         05 W-FEED-TS-SEQ             PIC 9(6).
026900 
027000*    WS-PAY-AMOUNT IS COMP-3 -- NOT SOMETHING STRING CAN SEND
027100*    STRAIGHT INTO A TITLE LINE, SO IT IS EDITED HERE FIRST.
027200     01  W-FEED-AMOUNT-DISPLAY        PIC ZZZZZ9.99.
027300 
027400*----------------------------------------------------------
027500*    PRINT MACHINERY -- ONE SHARED PRINT-HEADINGS/FINALIZE-
027600*    PAGE PAIR SERVES ALL FIVE REPORT SECTIONS.  EACH SECTION
027700*    LOADS ITS OWN TITLE/HEADING-1/HEADING-2 GROUP INTO THESE
027800*    THREE HOLDING AREAS BEFORE CALLING PRINT-HEADINGS.
027900*----------------------------------------------------------
028000     01  W-TITLE-AREA                 PIC X(80).
028100     01  W-HEADING-1-AREA             PIC X(80).
028200     01  W-HEADING-2-AREA             PIC X(80).
028300 
028400     01  W-PRINTED-LINES              PIC 9(2) COMP.
028500         88 PAGE-FULL                 VALUE 55 THRU 99.
028600     01  W-PAGE-NUMBER                PIC 9(4) COMP.
028700 
028800     01  TITLE-EXPIRING.
028900         05 FILLER    PIC X(18) VALUE SPACES.
029000         05 FILLER    PIC X(32) VALUE
029100                      "MEMBERSHIPS EXPIRING SOON REPORT".
029200         05 FILLER    PIC X(20) VALUE SPACES.
029300         05 FILLER    PIC X(06) VALUE "PAGE: ".
029400         05 TTL-EXP-PAGE-NO PIC 9(4).
029500 
029600     01  HEADING-1-EXPIRING.
029700         05 FILLER    PIC X(10) VALUE "CLIENT ID ".
029800         05 FILLER    PIC X(32) VALUE "CLIENT NAME".
029900         05 FILLER    PIC X(30) VALUE "EMAIL".
030000         05 FILLER    PIC X(08) VALUE "EXPIRES".
030100 
030200     01  HEADING-2-EXPIRING.
030300         05 FILLER    PIC X(10) VALUE ALL "-".
030400         05 FILLER    PIC X(32) VALUE ALL "-".
030500         05 FILLER    PIC X(30) VALUE ALL "-".
030600         05 FILLER    PIC X(08) VALUE ALL "-".
030700 
030800     01  DETAIL-1-EXPIRING.
030900         05 D-EXP-CLIENT-ID           PIC ZZZZZ9.
031000         05 FILLER                    PIC X(02) VALUE SPACES.
031100         05 D-EXP-CLIENT-NAME         PIC X(30).
031200         05 FILLER                    PIC X(02) VALUE SPACES.
031300         05 D-EXP-EMAIL               PIC X(28).
031400         05 FILLER                    PIC X(02) VALUE SPACES.
031500         05 D-EXP-EXP-DATE            PIC 99/99/9999.
031600 
031700     01  TOTAL-LINE-EXPIRING.
031800         05 FILLER    PIC X(20) VALUE "CLIENTS LISTED:".
031900         05 TTL-EXP-COUNT             PIC ZZZZ9.
032000         05 FILLER    PIC X(55) VALUE SPACES.
032100 
032200     01  TITLE-OVERDUE.
032300         05 FILLER    PIC X(18) VALUE SPACES.
032400         05 FILLER    PIC X(32) VALUE
032500                      "OVERDUE MEMBERSHIPS REPORT".
032600         05 FILLER    PIC X(20) VALUE SPACES.
032700         05 FILLER    PIC X(06) VALUE "PAGE: ".
032800         05 TTL-OVR-PAGE-NO PIC 9(4).
032900 
033000     01  HEADING-1-OVERDUE.
033100         05 FILLER    PIC X(10) VALUE "CLIENT ID ".
033200         05 FILLER    PIC X(28) VALUE "CLIENT NAME".
033300         05 FILLER    PIC X(26) VALUE "EMAIL".
033400         05 FILLER    PIC X(08) VALUE "EXPIRED".
033500         05 FILLER    PIC X(08) VALUE "REMIND?".
033600 
033700     01  HEADING-2-OVERDUE.
033800         05 FILLER    PIC X(10) VALUE ALL "-".
033900         05 FILLER    PIC X(28) VALUE ALL "-".
034000         05 FILLER    PIC X(26) VALUE ALL "-".
034100         05 FILLER    PIC X(08) VALUE ALL "-".
034200         05 FILLER    PIC X(08) VALUE ALL "-".
034300 
034400     01  DETAIL-1-OVERDUE.
034500         05 D-OVR-CLIENT-ID           PIC ZZZZZ9.
034600         05 FILLER                    PIC X(02) VALUE SPACES.
034700         05 D-OVR-CLIENT-NAME         PIC X(26).
034800         05 FILLER                    PIC X(02) VALUE SPACES.
034900         05 D-OVR-EMAIL               PIC X(26).
035000         05 FILLER                    PIC X(02) VALUE SPACES.
035100         05 D-OVR-EXP-DATE            PIC 99/99/9999.
035200         05 FILLER                    PIC X(02) VALUE SPACES.
035300         05 D-OVR-REMINDER-SENT       PIC X(04).
035400 
035500     01  TOTAL-LINE-OVERDUE.
035600         05 FILLER    PIC X(20) VALUE "CLIENTS LISTED:".
035700         05 TTL-OVR-COUNT             PIC ZZZZ9.
035800         05 FILLER    PIC X(55) VALUE SPACES.
035900 
036000     01  TITLE-CASHFLOW.
036100         05 FILLER    PIC X(18) VALUE SPACES.
036200         05 FILLER    PIC X(32) VALUE "CASH FLOW REPORT".
036300         05 FILLER    PIC X(20) VALUE SPACES.
036400         05 FILLER    PIC X(06) VALUE "PAGE: ".
036500         05 TTL-CSH-PAGE-NO PIC 9(4).
036600 
036700     01  HEADING-1-CASHFLOW.
036800         05 FILLER    PIC X(10) VALUE "PAYMENT ID".
036900         05 FILLER    PIC X(10) VALUE "CLIENT ID ".
037000         05 FILLER    PIC X(12) VALUE "PAY DATE".
037100         05 FILLER    PIC X(10) VALUE "METHOD".
037200         05 FILLER    PIC X(38) VALUE "AMOUNT".
037300 
037400     01  HEADING-2-CASHFLOW.
037500         05 FILLER    PIC X(10) VALUE ALL "-".
037600         05 FILLER    PIC X(10) VALUE ALL "-".
037700         05 FILLER    PIC X(12) VALUE ALL "-".
037800         05 FILLER    PIC X(10) VALUE ALL "-".
037900         05 FILLER    PIC X(38) VALUE ALL "-".
038000 
038100     01  DETAIL-1-CASHFLOW.
038200         05 D-CSH-PAYMENT-ID          PIC ZZZZZ9.
038300         05 FILLER                    PIC X(04) VALUE SPACES.
038400         05 D-CSH-CLIENT-ID           PIC ZZZZZ9.
038500         05 FILLER                    PIC X(04) VALUE SPACES.
038600         05 D-CSH-PAY-DATE            PIC 99/99/9999.
038700         05 FILLER                    PIC X(02) VALUE SPACES.
038800         05 D-CSH-METHOD              PIC X(08).
038900         05 FILLER                    PIC X(02) VALUE SPACES.
039000         05 D-CSH-AMOUNT              PIC ZZ,ZZZ,ZZ9.99-.
039100         05 FILLER                    PIC X(25) VALUE SPACES.
039200 
039300     01  TOTAL-LINE-CASHFLOW.
039400         05 FILLER    PIC X(20) VALUE "TOTAL PAYMENTS:".
039500         05 D-CSH-TOTAL-COUNT         PIC ZZZZ9.
039600         05 FILLER    PIC X(10) VALUE SPACES.
039700         05 FILLER    PIC X(14) VALUE "TOTAL AMOUNT:".
039800         05 D-CSH-TOTAL-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99-.
039900         05 FILLER    PIC X(17) VALUE SPACES.
040000 
040100     01  TITLE-DASHBOARD.
040200         05 FILLER    PIC X(18) VALUE SPACES.
040300         05 FILLER    PIC X(32) VALUE
040400                      "DASHBOARD STATISTICS REPORT".
040500         05 FILLER    PIC X(20) VALUE SPACES.
040600         05 FILLER    PIC X(06) VALUE "PAGE: ".
040700         05 TTL-DSH-PAGE-NO PIC 9(4).
040800 
040900     01  HEADING-1-DASHBOARD.
041000         05 FILLER    PIC X(30) VALUE SPACES.
041100         05 FILLER    PIC X(20) VALUE "STATISTIC".
041200         05 FILLER    PIC X(30) VALUE "VALUE".
041300 
041400     01  HEADING-2-DASHBOARD.
041500         05 FILLER    PIC X(30) VALUE ALL "-".
041600         05 FILLER    PIC X(20) VALUE ALL "-".
041700         05 FILLER    PIC X(30) VALUE ALL "-".
041800 
041900     01  DETAIL-1-DASHBOARD.
042000         05 FILLER                    PIC X(30) VALUE SPACES.
042100         05 D-DSH-LABEL               PIC X(20).
042200         05 D-DSH-VALUE               PIC ZZZZZ9.
042300         05 FILLER                    PIC X(24) VALUE SPACES.
042400 
042500     01  TITLE-ACTIVITY.
042600         05 FILLER    PIC X(18) VALUE SPACES.
042700         05 FILLER    PIC X(32) VALUE "RECENT ACTIVITY FEED".
042800         05 FILLER    PIC X(20) VALUE SPACES.
042900         05 FILLER    PIC X(06) VALUE "PAGE: ".
043000         05 TTL-ACT-PAGE-NO PIC 9(4).
043100 
043200     01  HEADING-1-ACTIVITY.
043300         05 FILLER    PIC X(16) VALUE "TIMESTAMP".
043400         05 FILLER    PIC X(14) VALUE "TYPE".
043500         05 FILLER    PIC X(50) VALUE "DESCRIPTION".
043600 
043700     01  HEADING-2-ACTIVITY.
043800         05 FILLER    PIC X(16) VALUE ALL "-".
043900         05 FILLER    PIC X(14) VALUE ALL "-".
044000         05 FILLER    PIC X(50) VALUE ALL "-".
044100 
044200     01  DETAIL-1-ACTIVITY.
044300         05 D-ACT-TIMESTAMP           PIC 9(14).
044400         05 FILLER                    PIC X(02) VALUE SPACES.
044500         05 D-ACT-TYPE                PIC X(12).
044600         05 FILLER                    PIC X(02) VALUE SPACES.
044700         05 D-ACT-TITLE               PIC X(50).
044800 
044900     01  TOTAL-LINE-ACTIVITY.
045000         05 FILLER    PIC X(20) VALUE "ENTRIES LISTED:".
045100         05 TTL-ACT-COUNT             PIC ZZZZ9.
045200         05 FILLER    PIC X(55) VALUE SPACES.
045300 
045400 PROCEDURE DIVISION.
045500 
045600*----------------------------------------------------------
045700*    000-BUILD-MANAGEMENT-REPORTS -- MAIN LINE.  LOADS THE
045800*    CLIENT MASTER, PAYMENT FILE AND NOTIFICATION LOG INTO
045900*    MEMORY (READ-ONLY -- THIS PROGRAM NEVER REWRITES ANY OF
046000*    THE THREE), THEN BUILDS EACH REPORT SECTION IN TURN.
046100*----------------------------------------------------------
046200 000-BUILD-MANAGEMENT-REPORTS.
046300 
046400     DISPLAY "MANAGEMENT-REPORTS STARTING".
046500 
046600     OPEN INPUT GYM-CONTROL-FILE.
046700     MOVE WS-STAT-CONTROL TO W-FS-CONTROL.
046800     READ GYM-CONTROL-FILE.
046900 
047000     OPEN INPUT CLIENT-MASTER-IN.
047100     MOVE WS-STAT-CLIENT-IN TO W-FS-CLIENT.
047200     OPEN INPUT PAYMENT-FILE.
047300     MOVE WS-STAT-PAYMENT TO W-FS-PAYMENT.
047400     OPEN INPUT NOTIFICATION-LOG.
047500     MOVE WS-STAT-NOTIF TO W-FS-NOTIF.
047600 
047700     PERFORM 100-LOAD-CLIENT-MASTER THRU
047800             100-LOAD-CLIENT-MASTER-EXIT.
047900     PERFORM 150-LOAD-PAYMENT-MASTER THRU
048000             150-LOAD-PAYMENT-MASTER-EXIT.
048100     PERFORM 170-LOAD-NOTIFICATION-LOG THRU
048200             170-LOAD-NOTIFICATION-LOG-EXIT.
048300 
048400     CLOSE CLIENT-MASTER-IN.
048500     CLOSE PAYMENT-FILE.
048600     CLOSE NOTIFICATION-LOG.
048700     CLOSE GYM-CONTROL-FILE.
048800 
048900     OPEN OUTPUT REPORT-FILE.
049000     MOVE ZERO TO W-PAGE-NUMBER.
049100     MOVE ZERO TO W-PRINTED-LINES.
049200 
049300     PERFORM 500-BUILD-EXPIRING-SOON-REPORT THRU
049400             500-BUILD-EXPIRING-SOON-REPORT-EXIT.
049500     PERFORM 600-BUILD-OVERDUE-REPORT THRU
049600             600-BUILD-OVERDUE-REPORT-EXIT.
049700     PERFORM 700-BUILD-CASHFLOW-REPORT THRU
049800             700-BUILD-CASHFLOW-REPORT-EXIT.
049900     PERFORM 800-BUILD-DASHBOARD-REPORT THRU
050000             800-BUILD-DASHBOARD-REPORT-EXIT.
050100     PERFORM 900-BUILD-ACTIVITY-FEED THRU
050200             900-BUILD-ACTIVITY-FEED-EXIT.
050300 
050400     PERFORM FINALIZE-PAGE.
050500     CLOSE REPORT-FILE.
050600 
050700     DISPLAY "MANAGEMENT-REPORTS: CLIENTS LOADED    = "
050800             W-CLIENT-READ-COUNT.
050900     DISPLAY "MANAGEMENT-REPORTS: PAYMENTS LOADED   = "
051000             W-PAYMENT-READ-COUNT.
051100     DISPLAY "MANAGEMENT-REPORTS: NOTIF LOG LOADED  = "
051200             W-NOTIF-READ-COUNT.
051300     DISPLAY "MANAGEMENT-REPORTS: EXPIRING LISTED   = "
051400             W-EXPIRING-COUNT.
051500     DISPLAY "MANAGEMENT-REPORTS: OVERDUE LISTED    = "
051600             W-OVERDUE-COUNT.
051700     DISPLAY "MANAGEMENT-REPORTS: CASHFLOW LISTED   = "
051800             W-CASHFLOW-COUNT.
051900     DISPLAY "MANAGEMENT-REPORTS: ACTIVITY LISTED   = "
052000             W-ACTIVITY-COUNT.
052100     DISPLAY "MANAGEMENT-REPORTS COMPLETE".
052200 
052300     EXIT PROGRAM.
052400     STOP RUN.
052500 
052600 000-BUILD-MANAGEMENT-REPORTS-EXIT.
052700     EXIT.
052800 
052900*----------------------------------------------------------
053000*    100-LOAD-CLIENT-MASTER -- SAME LOAD IDIOM AS payment-
053100*    registration.cob's PARAGRAPH OF THE SAME NAME.  THE
053200*    PICKED FLAG FOR THE ACTIVITY FEED IS INITIALIZED HERE SO
053300*    900-BUILD-ACTIVITY-FEED NEVER HAS TO TEST AN UNSET SLOT.
053400*----------------------------------------------------------
053500 100-LOAD-CLIENT-MASTER.
053600 
053700     MOVE ZERO TO WS-CLIENT-TABLE-COUNT.
053800     MOVE "N"  TO W-END-OF-FILE.
053900 
054000     READ CLIENT-MASTER-IN
054100         AT END MOVE "Y" TO W-END-OF-FILE.
054200 
054300     PERFORM 110-LOAD-ONE-CLIENT THRU
054400             110-LOAD-ONE-CLIENT-EXIT
054500         UNTIL END-OF-FILE.
054600 
054700     MOVE WS-CLIENT-TABLE-COUNT TO W-CLIENT-READ-COUNT.
054800 
054900 100-LOAD-CLIENT-MASTER-EXIT.
055000     EXIT.
055100 
055200 110-LOAD-ONE-CLIENT.
055300 
055400     ADD 1 TO WS-CLIENT-TABLE-COUNT.
055500     SET WS-CLIENT-IX TO WS-CLIENT-TABLE-COUNT.
055600 
055700     MOVE CLI-IN-CLIENT-ID    TO WS-CLI-CLIENT-ID (WS-CLIENT-IX).
055800     MOVE CLI-IN-FIRST-NAME   TO WS-CLI-FIRST-NAME (WS-CLIENT-IX).
055900     MOVE CLI-IN-LAST-NAME    TO WS-CLI-LAST-NAME (WS-CLIENT-IX).
056000     MOVE CLI-IN-EMAIL        TO WS-CLI-EMAIL (WS-CLIENT-IX).
056100     MOVE CLI-IN-PHONE        TO WS-CLI-PHONE (WS-CLIENT-IX).
056200     MOVE CLI-IN-ACTIVE-FLAG  TO WS-CLI-ACTIVE-FLAG (WS-CLIENT-IX).
056300     MOVE CLI-IN-START-DATE   TO WS-CLI-START-DATE (WS-CLIENT-IX).
056400     MOVE CLI-IN-PAUSED-FROM  TO WS-CLI-PAUSED-FROM (WS-CLIENT-IX).
056500     MOVE CLI-IN-PAUSED-TO    TO WS-CLI-PAUSED-TO (WS-CLIENT-IX).
056600     MOVE CLI-IN-PAUSE-REASON TO WS-CLI-PAUSE-REASON (WS-CLIENT-IX).
056700     MOVE CLI-IN-NOTES        TO WS-CLI-NOTES (WS-CLIENT-IX).
056800 
056900     MOVE "N" TO WS-CLIENT-PICKED (WS-CLIENT-IX).
057000 
057100     READ CLIENT-MASTER-IN
057200         AT END MOVE "Y" TO W-END-OF-FILE.
057300 
057400 110-LOAD-ONE-CLIENT-EXIT.
057500     EXIT.
057600 
057700*----------------------------------------------------------
057800*    150-LOAD-PAYMENT-MASTER -- LOADS THE READ-ONLY PAYMENT
057900*    FILE (PAYMENT-FILE, NOT THE IN/OUT PAIR THE REGISTRATION
058000*    RUN USES).  BOTH ACTIVITY-FEED PICKED FLAGS ARE CLEARED
058100*    HERE, ONE PER PAYMENT SOURCE.
058200*----------------------------------------------------------
058300 150-LOAD-PAYMENT-MASTER.
058400 
058500     MOVE ZERO TO WS-PAYMENT-TABLE-COUNT.
058600     MOVE "N"  TO W-END-OF-FILE.
058700 
058800     READ PAYMENT-FILE NEXT RECORD
058900         AT END MOVE "Y" TO W-END-OF-FILE.
059000 
059100     PERFORM 160-LOAD-ONE-PAYMENT THRU
059200             160-LOAD-ONE-PAYMENT-EXIT
059300         UNTIL END-OF-FILE.
059400 
059500     MOVE WS-PAYMENT-TABLE-COUNT TO W-PAYMENT-READ-COUNT.
059600 
059700 150-LOAD-PAYMENT-MASTER-EXIT.
059800     EXIT.
059900 
060000 160-LOAD-ONE-PAYMENT.
060100 
060200     ADD 1 TO WS-PAYMENT-TABLE-COUNT.
060300     SET WS-PAY-IX TO WS-PAYMENT-TABLE-COUNT.
060400 
060500     MOVE PAY-PAYMENT-ID      TO WS-PAY-PAYMENT-ID (WS-PAY-IX).
060600     MOVE PAY-CLIENT-ID       TO WS-PAY-CLIENT-ID (WS-PAY-IX).
060700     MOVE PAY-PAYMENT-DATE    TO WS-PAY-PAYMENT-DATE (WS-PAY-IX).
060800     MOVE PAY-EXPIRATION-DATE TO WS-PAY-EXPIRATION-DATE (WS-PAY-IX).
060900     MOVE PAY-AMOUNT          TO WS-PAY-AMOUNT (WS-PAY-IX).
061000     MOVE PAY-METHOD          TO WS-PAY-METHOD (WS-PAY-IX).
061100     MOVE PAY-PERIOD-MONTH    TO WS-PAY-PERIOD-MONTH (WS-PAY-IX).
061200     MOVE PAY-PERIOD-YEAR     TO WS-PAY-PERIOD-YEAR (WS-PAY-IX).
061300     MOVE PAY-STATE           TO WS-PAY-STATE (WS-PAY-IX).
061400     MOVE PAY-VOIDED-FLAG     TO WS-PAY-VOIDED-FLAG (WS-PAY-IX).
061500     MOVE PAY-VOIDED-BY       TO WS-PAY-VOIDED-BY (WS-PAY-IX).
061600     MOVE PAY-VOID-REASON     TO WS-PAY-VOID-REASON (WS-PAY-IX).
061700 
061800     MOVE "N" TO WS-PAYMENT-PICKED-FOR-PAYMENT (WS-PAY-IX).
061900     MOVE "N" TO WS-PAYMENT-PICKED-FOR-EXPIRING (WS-PAY-IX).
062000 
062100     READ PAYMENT-FILE NEXT RECORD
062200         AT END MOVE "Y" TO W-END-OF-FILE.
062300 
062400 160-LOAD-ONE-PAYMENT-EXIT.
062500     EXIT.
062600 
062700*----------------------------------------------------------
062800*    170-LOAD-NOTIFICATION-LOG -- BRINGS THE NOTIFICATION LOG
062900*    INTO WS-NOTIF-TABLE SO THE OVERDUE LIST CAN TELL WHETHER
063000*    A REMINDER HAS ALREADY GONE OUT FOR A GIVEN PAYMENT
063100*    WITHOUT RE-READING THE FILE FOR EVERY CLIENT.
063200*----------------------------------------------------------
063300 170-LOAD-NOTIFICATION-LOG.
063400 
063500     MOVE ZERO TO WS-NOTIF-TABLE-COUNT.
063600     MOVE "N"  TO W-END-OF-FILE.
063700 
063800     READ NOTIFICATION-LOG
063900         AT END MOVE "Y" TO W-END-OF-FILE.
064000 
064100     PERFORM 175-LOAD-ONE-NOTIF THRU
064200             175-LOAD-ONE-NOTIF-EXIT
064300         UNTIL END-OF-FILE.
064400 
064500     MOVE WS-NOTIF-TABLE-COUNT TO W-NOTIF-READ-COUNT.
064600 
064700 170-LOAD-NOTIFICATION-LOG-EXIT.
064800     EXIT.
064900 
065000 175-LOAD-ONE-NOTIF.
065100 
065200     ADD 1 TO WS-NOTIF-TABLE-COUNT.
065300     SET WS-NOTIF-IX TO WS-NOTIF-TABLE-COUNT.
065400 
065500     MOVE NOTIF-ID           TO WS-NOTIF-ID (WS-NOTIF-IX).
065600     MOVE NOTIF-PAYMENT-ID   TO WS-NOTIF-PAYMENT-ID (WS-NOTIF-IX).
065700     MOVE NOTIF-EMAIL        TO WS-NOTIF-EMAIL (WS-NOTIF-IX).
065800     MOVE NOTIF-TYPE         TO WS-NOTIF-TYPE (WS-NOTIF-IX).
065900     MOVE NOTIF-SENT-STAMP   TO WS-NOTIF-SENT-STAMP (WS-NOTIF-IX).
066000     MOVE NOTIF-STATUS       TO WS-NOTIF-STATUS (WS-NOTIF-IX).
066100     MOVE NOTIF-DAYS-BEFORE  TO WS-NOTIF-DAYS-BEFORE (WS-NOTIF-IX).
066200 
066300     READ NOTIFICATION-LOG
066400         AT END MOVE "Y" TO W-END-OF-FILE.
066500 
066600 175-LOAD-ONE-NOTIF-EXIT.
066700     EXIT.
066800 
066900*----------------------------------------------------------
067000*    DERIVE-CLIENT-STANDING -- CALLER SETS W-STANDING-CLIENT-
067100*    ID.  SCANS THE WHOLE PAYMENT TABLE FOR THE GREATEST
067200*    EXPIRATION-DATE AMONG THAT CLIENT'S NON-VOIDED PAYMENTS
067300*    AND CLASSIFIES THE CLIENT AS PENDING (NO PAYMENT ON
067400*    FILE), EXPIRED, OR UP-TO-DATE.  REUSED BY THE OVERDUE
067500*    REPORT AND AVAILABLE TO ANY FUTURE SECTION THAT NEEDS THE
067600*    SAME CLASSIFICATION.
067700*----------------------------------------------------------
067800 DERIVE-CLIENT-STANDING.
067900 
068000     MOVE ZERO TO W-LATEST-EXP-DATE.
068100     MOVE ZERO TO W-LATEST-PAYMENT-ID.
068200     MOVE "N"  TO W-FOUND-LATEST-PAYMENT.
068300 
068400     SET WS-PAY-SRCH-IX TO 1.
068500     PERFORM DCS-TEST-ONE-PAYMENT THRU
068600             DCS-TEST-ONE-PAYMENT-EXIT
068700         UNTIL WS-PAY-SRCH-IX > WS-PAYMENT-TABLE-COUNT.
068800 
068900     IF NOT FOUND-LATEST-PAYMENT
069000         MOVE "PENDING" TO W-CLIENT-STANDING
069100     ELSE
069200         IF W-LATEST-EXP-DATE < GYMCTL-PROCESS-DATE
069300             MOVE "EXPIRED" TO W-CLIENT-STANDING
069400         ELSE
069500             MOVE "UP-TO-DATE" TO W-CLIENT-STANDING.
069600 
069700 DERIVE-CLIENT-STANDING-EXIT.
069800     EXIT.
069900 
070000 DCS-TEST-ONE-PAYMENT.
070100 
070200     IF WS-PAY-CLIENT-ID (WS-PAY-SRCH-IX) = W-STANDING-CLIENT-ID
070300        AND WS-PAY-IS-NOT-VOIDED (WS-PAY-SRCH-IX)
070400        AND WS-PAY-EXPIRATION-DATE (WS-PAY-SRCH-IX)
070500                                    > W-LATEST-EXP-DATE
070600         MOVE WS-PAY-EXPIRATION-DATE (WS-PAY-SRCH-IX)
070700                                    TO W-LATEST-EXP-DATE
070800         MOVE WS-PAY-PAYMENT-ID (WS-PAY-SRCH-IX)
070900                                    TO W-LATEST-PAYMENT-ID
071000         MOVE "Y"                  TO W-FOUND-LATEST-PAYMENT.
071100 
071200     SET WS-PAY-SRCH-IX UP BY 1.
071300 
071400 DCS-TEST-ONE-PAYMENT-EXIT.
071500     EXIT.
071600 
071700*----------------------------------------------------------
071800*    REFORMAT-DATE-FOR-PRINT -- CALLER MOVES A CCYYMMDD DATE
071900*    TO W-DATE-REFORMAT-SOURCE FIRST.  RESULT COMES BACK IN
072000*    W-DATE-REFORMAT-8 AS MMDDCCYY, READY TO MOVE STRAIGHT
072100*    INTO A 99/99/9999 EDITED FIELD.
072200*----------------------------------------------------------
072300 REFORMAT-DATE-FOR-PRINT.
072400 
072500     COMPUTE W-DATE-REFORMAT-12 =
072600             W-DATE-REFORMAT-SOURCE * 10000.0001.
072700     MOVE W-DATE-REFORMAT-12 TO W-DATE-REFORMAT-8.
072800 
072900 REFORMAT-DATE-FOR-PRINT-EXIT.
073000     EXIT.
073100 
073200*----------------------------------------------------------
073300*    BUILD-CLIENT-DISPLAY-NAME -- CALLER MOVES THE CLIENT'S
073400*    FIRST/LAST NAME TO W-BND-FIRST-NAME/W-BND-LAST-NAME.
073500*    RESULT COMES BACK AS "FIRST LAST" IN W-BND-DISPLAY-NAME,
073600*    TRIMMED OF THE TRAILING SPACES BOTH NAME FIELDS CARRY.
073700*----------------------------------------------------------
073800 BUILD-CLIENT-DISPLAY-NAME.
073900 
074000     MOVE SPACES TO W-BND-DISPLAY-NAME.
074100     STRING W-BND-FIRST-NAME DELIMITED BY SPACE
074200            " "              DELIMITED BY SIZE
074300            W-BND-LAST-NAME  DELIMITED BY SPACE
074400            INTO W-BND-DISPLAY-NAME.
074500 
074600 BUILD-CLIENT-DISPLAY-NAME-EXIT.
074700     EXIT.
074800 
074900*----------------------------------------------------------
075000*    500-BUILD-EXPIRING-SOON-REPORT -- LISTS EVERY ACTIVE
075100*    CLIENT WITH A NON-VOIDED PAYMENT WHOSE EXPIRATION-DATE
075200*    FALLS IN THE NEXT 7 DAYS (STRICTLY AFTER TODAY, STRICTLY
075300*    BEFORE PROCESS-DATE + 7 -- A PASS EXPIRING TODAY BELONGS
075400*    ON THE OVERDUE LIST, NOT HERE).
075500*----------------------------------------------------------
075600 500-BUILD-EXPIRING-SOON-REPORT.
075700 
075800     MOVE GYMCTL-PROCESS-DATE TO GDCV-DATE-A.
075900     MOVE 7                   TO GDCV-DAYS-TO-ADD.
076000     PERFORM GYMDT-ADD-DAYS-TO-A THRU
076100             GYMDT-ADD-DAYS-TO-A-EXIT.
076200     MOVE GDCV-RESULT-DATE    TO W-EXPIRING-WINDOW-END.
076300 
076400     MOVE ZERO TO W-EXPIRING-COUNT.
076500     MOVE TITLE-EXPIRING     TO W-TITLE-AREA.
076600     MOVE HEADING-1-EXPIRING TO W-HEADING-1-AREA.
076700     MOVE HEADING-2-EXPIRING TO W-HEADING-2-AREA.
076800     PERFORM PRINT-HEADINGS.
076900 
077000     SET WS-CLIENT-IX TO 1.
077100     PERFORM 510-TEST-ONE-CLIENT-FOR-EXPIRING THRU
077200             510-TEST-ONE-CLIENT-FOR-EXPIRING-EXIT
077300         UNTIL WS-CLIENT-IX > WS-CLIENT-TABLE-COUNT.
077400 
077500     MOVE W-EXPIRING-COUNT TO TTL-EXP-COUNT.
077600     MOVE TOTAL-LINE-EXPIRING TO REPORT-RECORD.
077700     WRITE REPORT-RECORD AFTER ADVANCING 2.
077800     ADD 2 TO W-PRINTED-LINES.
077900 
078000 500-BUILD-EXPIRING-SOON-REPORT-EXIT.
078100     EXIT.
078200 
078300 510-TEST-ONE-CLIENT-FOR-EXPIRING.
078400 
078500     IF WS-CLI-IS-ACTIVE (WS-CLIENT-IX)
078600         MOVE "N" TO W-FOUND-PAYMENT-RECORD
078700         SET WS-PAY-SRCH-IX TO 1
078800         PERFORM 520-TEST-ONE-PAYMENT-FOR-EXPIRING THRU
078900                 520-TEST-ONE-PAYMENT-FOR-EXPIRING-EXIT
079000             UNTIL WS-PAY-SRCH-IX > WS-PAYMENT-TABLE-COUNT
079100                OR FOUND-PAYMENT-RECORD
079200 
079300         IF FOUND-PAYMENT-RECORD
079400             ADD 1 TO W-EXPIRING-COUNT
079500             IF PAGE-FULL
079600                 PERFORM FINALIZE-PAGE
079700                 MOVE TITLE-EXPIRING     TO W-TITLE-AREA
079800                 MOVE HEADING-1-EXPIRING TO W-HEADING-1-AREA
079900                 MOVE HEADING-2-EXPIRING TO W-HEADING-2-AREA
080000                 PERFORM PRINT-HEADINGS
080100             MOVE WS-CLI-CLIENT-ID (WS-CLIENT-IX)
080200                                      TO D-EXP-CLIENT-ID
080300             MOVE WS-CLI-FIRST-NAME (WS-CLIENT-IX)
080400                                      TO W-BND-FIRST-NAME
080500             MOVE WS-CLI-LAST-NAME (WS-CLIENT-IX)
080600                                      TO W-BND-LAST-NAME
080700             PERFORM BUILD-CLIENT-DISPLAY-NAME THRU
080800                     BUILD-CLIENT-DISPLAY-NAME-EXIT
080900             MOVE W-BND-DISPLAY-NAME  TO D-EXP-CLIENT-NAME
081000             MOVE WS-CLI-EMAIL (WS-CLIENT-IX)
081100                                      TO D-EXP-EMAIL
081200             MOVE WS-PAY-EXPIRATION-DATE (WS-PAY-SRCH-IX)
081300                                      TO W-DATE-REFORMAT-SOURCE
081400             PERFORM REFORMAT-DATE-FOR-PRINT THRU
081500                     REFORMAT-DATE-FOR-PRINT-EXIT
081600             MOVE W-DATE-REFORMAT-8   TO D-EXP-EXP-DATE
081700             MOVE DETAIL-1-EXPIRING   TO REPORT-RECORD
081800             WRITE REPORT-RECORD AFTER ADVANCING 1
081900             ADD 1 TO W-PRINTED-LINES.
082000 
082100     SET WS-CLIENT-IX UP BY 1.
082200 
082300 510-TEST-ONE-CLIENT-FOR-EXPIRING-EXIT.
082400     EXIT.
082500 
082600 520-TEST-ONE-PAYMENT-FOR-EXPIRING.
082700 
082800     IF WS-PAY-CLIENT-ID (WS-PAY-SRCH-IX)
082900                          = WS-CLI-CLIENT-ID (WS-CLIENT-IX)
083000        AND WS-PAY-IS-NOT-VOIDED (WS-PAY-SRCH-IX)
083100        AND WS-PAY-EXPIRATION-DATE (WS-PAY-SRCH-IX)
083200                                    > GYMCTL-PROCESS-DATE
083300        AND WS-PAY-EXPIRATION-DATE (WS-PAY-SRCH-IX)
083400                                    < W-EXPIRING-WINDOW-END
083500         MOVE "Y" TO W-FOUND-PAYMENT-RECORD
083600     ELSE
083700         SET WS-PAY-SRCH-IX UP BY 1.
083800 
083900 520-TEST-ONE-PAYMENT-FOR-EXPIRING-EXIT.
084000     EXIT.
084100 
084200*----------------------------------------------------------
084300*    600-BUILD-OVERDUE-REPORT -- LISTS EVERY ACTIVE CLIENT
084400*    WHOSE LATEST NON-VOIDED PAYMENT HAS ALREADY EXPIRED,
084500*    ALONG WITH WHETHER A REMINDER WENT OUT FOR THAT PAYMENT.
084600*----------------------------------------------------------
084700 600-BUILD-OVERDUE-REPORT.
084800 
084900     MOVE ZERO TO W-OVERDUE-COUNT.
085000     MOVE TITLE-OVERDUE     TO W-TITLE-AREA.
085100     MOVE HEADING-1-OVERDUE TO W-HEADING-1-AREA.
085200     MOVE HEADING-2-OVERDUE TO W-HEADING-2-AREA.
085300     PERFORM PRINT-HEADINGS.
085400 
085500     SET WS-CLIENT-IX TO 1.
085600     PERFORM 610-TEST-ONE-CLIENT-FOR-OVERDUE THRU
085700             610-TEST-ONE-CLIENT-FOR-OVERDUE-EXIT
085800         UNTIL WS-CLIENT-IX > WS-CLIENT-TABLE-COUNT.
085900 
086000     MOVE W-OVERDUE-COUNT TO TTL-OVR-COUNT.
086100     MOVE TOTAL-LINE-OVERDUE TO REPORT-RECORD.
086200     WRITE REPORT-RECORD AFTER ADVANCING 2.
086300     ADD 2 TO W-PRINTED-LINES.
086400 
086500 600-BUILD-OVERDUE-REPORT-EXIT.
086600     EXIT.
086700 
086800 610-TEST-ONE-CLIENT-FOR-OVERDUE.
086900 
087000     IF WS-CLI-IS-ACTIVE (WS-CLIENT-IX)
087100         MOVE WS-CLI-CLIENT-ID (WS-CLIENT-IX)
087200                                  TO W-STANDING-CLIENT-ID
087300         PERFORM DERIVE-CLIENT-STANDING THRU
087400                 DERIVE-CLIENT-STANDING-EXIT
087500 
087600         IF FOUND-LATEST-PAYMENT AND W-STANDING-IS-EXPIRED
087700             PERFORM 620-CHECK-REMINDER-SENT THRU
087800                     620-CHECK-REMINDER-SENT-EXIT
087900             ADD 1 TO W-OVERDUE-COUNT
088000             IF PAGE-FULL
088100                 PERFORM FINALIZE-PAGE
088200                 MOVE TITLE-OVERDUE     TO W-TITLE-AREA
088300                 MOVE HEADING-1-OVERDUE TO W-HEADING-1-AREA
088400                 MOVE HEADING-2-OVERDUE TO W-HEADING-2-AREA
088500                 PERFORM PRINT-HEADINGS
088600             MOVE WS-CLI-CLIENT-ID (WS-CLIENT-IX)
088700                                  TO D-OVR-CLIENT-ID
088800             MOVE WS-CLI-FIRST-NAME (WS-CLIENT-IX)
088900                                  TO W-BND-FIRST-NAME
089000             MOVE WS-CLI-LAST-NAME (WS-CLIENT-IX)
089100                                  TO W-BND-LAST-NAME
089200             PERFORM BUILD-CLIENT-DISPLAY-NAME THRU
089300                     BUILD-CLIENT-DISPLAY-NAME-EXIT
089400             MOVE W-BND-DISPLAY-NAME TO D-OVR-CLIENT-NAME
089500             MOVE WS-CLI-EMAIL (WS-CLIENT-IX)
089600                                  TO D-OVR-EMAIL
089700             MOVE W-LATEST-EXP-DATE TO W-DATE-REFORMAT-SOURCE
089800             PERFORM REFORMAT-DATE-FOR-PRINT THRU
089900                     REFORMAT-DATE-FOR-PRINT-EXIT
090000             MOVE W-DATE-REFORMAT-8 TO D-OVR-EXP-DATE
090100             IF W-REMINDER-WAS-SENT
090200                 MOVE "YES " TO D-OVR-REMINDER-SENT
090300             ELSE
090400                 MOVE "NO  " TO D-OVR-REMINDER-SENT
090500             MOVE DETAIL-1-OVERDUE TO REPORT-RECORD
090600             WRITE REPORT-RECORD AFTER ADVANCING 1
090700             ADD 1 TO W-PRINTED-LINES.
090800 
090900     SET WS-CLIENT-IX UP BY 1.
091000 
091100 610-TEST-ONE-CLIENT-FOR-OVERDUE-EXIT.
091200     EXIT.
091300 
091400*----------------------------------------------------------
091500*    620-CHECK-REMINDER-SENT -- CALLER HAS ALREADY SET
091600*    W-LATEST-PAYMENT-ID VIA DERIVE-CLIENT-STANDING.  SCANS
091700*    WS-NOTIF-TABLE FOR A SENT EXPIRATION-REMINDER ENTRY
091800*    AGAINST THAT PAYMENT ID.
091900*----------------------------------------------------------
092000 620-CHECK-REMINDER-SENT.
092100 
092200     MOVE "NO  " TO W-REMINDER-SENT-FLAG.
092300 
092400     SET WS-NOTIF-SRCH-IX TO 1.
092500     PERFORM 630-TEST-ONE-NOTIF THRU
092600             630-TEST-ONE-NOTIF-EXIT
092700         UNTIL WS-NOTIF-SRCH-IX > WS-NOTIF-TABLE-COUNT
092800            OR W-REMINDER-WAS-SENT.
092900 
093000 620-CHECK-REMINDER-SENT-EXIT.
093100     EXIT.
093200 
093300 630-TEST-ONE-NOTIF.
093400 
093500     IF WS-NOTIF-PAYMENT-ID (WS-NOTIF-SRCH-IX)
093600                             = W-LATEST-PAYMENT-ID
093700        AND WS-NOTIF-WAS-SENT (WS-NOTIF-SRCH-IX)
093800        AND WS-NOTIF-IS-EXPIR-REMIND (WS-NOTIF-SRCH-IX)
093900         MOVE "YES " TO W-REMINDER-SENT-FLAG
094000     ELSE
094100         SET WS-NOTIF-SRCH-IX UP BY 1.
094200 
094300 630-TEST-ONE-NOTIF-EXIT.
094400     EXIT.
094500 
094600*----------------------------------------------------------
094700*    700-BUILD-CASHFLOW-REPORT -- LISTS EVERY NON-VOIDED
094800*    PAYMENT WHOSE PAYMENT-DATE FALLS BETWEEN GYMCTL-
094900*    CASHFLOW-FROM AND GYMCTL-CASHFLOW-TO, INCLUSIVE, IN
095000*    TABLE ORDER.  NO CONTROL BREAK -- THE WINDOW IS ALREADY
095100*    A SINGLE PERIOD, SAME AS ANY OTHER SHOP REPORT'S SINGLE
095200*    GRAND-TOTAL LINE WHEN THERE IS ONLY ONE GROUP TO TOTAL.
095300*----------------------------------------------------------
095400 700-BUILD-CASHFLOW-REPORT.
095500 
095600     MOVE ZERO TO W-CASHFLOW-COUNT.
095700     MOVE ZERO TO W-CASHFLOW-TOTAL.
095800     MOVE TITLE-CASHFLOW     TO W-TITLE-AREA.
095900     MOVE HEADING-1-CASHFLOW TO W-HEADING-1-AREA.
096000     MOVE HEADING-2-CASHFLOW TO W-HEADING-2-AREA.
096100     PERFORM PRINT-HEADINGS.
096200 
096300     SET WS-PAY-IX TO 1.
096400     PERFORM 710-TEST-ONE-PAYMENT-FOR-CASHFLOW THRU
096500             710-TEST-ONE-PAYMENT-FOR-CASHFLOW-EXIT
096600         UNTIL WS-PAY-IX > WS-PAYMENT-TABLE-COUNT.
096700 
096800     MOVE W-CASHFLOW-COUNT  TO D-CSH-TOTAL-COUNT.
096900     MOVE W-CASHFLOW-TOTAL  TO D-CSH-TOTAL-AMOUNT.
097000     MOVE TOTAL-LINE-CASHFLOW TO REPORT-RECORD.
097100     WRITE REPORT-RECORD AFTER ADVANCING 2.
097200     ADD 2 TO W-PRINTED-LINES.
097300 
097400 700-BUILD-CASHFLOW-REPORT-EXIT.
097500     EXIT.
097600 
097700 710-TEST-ONE-PAYMENT-FOR-CASHFLOW.
097800 
097900     IF WS-PAY-IS-NOT-VOIDED (WS-PAY-IX)
098000        AND WS-PAY-PAYMENT-DATE (WS-PAY-IX)
098100                                 NOT LESS THAN
098200                                 GYMCTL-CASHFLOW-FROM
098300        AND WS-PAY-PAYMENT-DATE (WS-PAY-IX)
098400                                 NOT GREATER THAN
098500                                 GYMCTL-CASHFLOW-TO
098600         ADD 1 TO W-CASHFLOW-COUNT
098700         ADD WS-PAY-AMOUNT (WS-PAY-IX) TO W-CASHFLOW-TOTAL
098800         IF PAGE-FULL
098900             PERFORM FINALIZE-PAGE
099000             MOVE TITLE-CASHFLOW     TO W-TITLE-AREA
099100             MOVE HEADING-1-CASHFLOW TO W-HEADING-1-AREA
099200             MOVE HEADING-2-CASHFLOW TO W-HEADING-2-AREA
099300             PERFORM PRINT-HEADINGS
099400         MOVE WS-PAY-PAYMENT-ID (WS-PAY-IX)
099500                                  TO D-CSH-PAYMENT-ID
099600         MOVE WS-PAY-CLIENT-ID (WS-PAY-IX)
099700                                  TO D-CSH-CLIENT-ID
099800         MOVE WS-PAY-PAYMENT-DATE (WS-PAY-IX)
099900                                  TO W-DATE-REFORMAT-SOURCE
100000         PERFORM REFORMAT-DATE-FOR-PRINT THRU
100100                 REFORMAT-DATE-FOR-PRINT-EXIT
100200         MOVE W-DATE-REFORMAT-8   TO D-CSH-PAY-DATE
100300         MOVE WS-PAY-METHOD (WS-PAY-IX)
100400                                  TO D-CSH-METHOD
100500         MOVE WS-PAY-AMOUNT (WS-PAY-IX)
100600                                  TO D-CSH-AMOUNT
100700         MOVE DETAIL-1-CASHFLOW   TO REPORT-RECORD
100800         WRITE REPORT-RECORD AFTER ADVANCING 1
100900         ADD 1 TO W-PRINTED-LINES.
101000 
101100     SET WS-PAY-IX UP BY 1.
101200 
101300 710-TEST-ONE-PAYMENT-FOR-CASHFLOW-EXIT.
101400     EXIT.
101500 
101600*----------------------------------------------------------
101700*    800-BUILD-DASHBOARD-REPORT -- TWO COUNTS ONLY, PER THE
101800*    11/09/2007 CHANGE-LOG ENTRY -- ACTIVE CLIENTS ON FILE
101900*    AND NON-VOIDED PAYMENTS CURRENTLY IN EXPIRED STATE.
102000*----------------------------------------------------------
102100 800-BUILD-DASHBOARD-REPORT.
102200 
102300     MOVE ZERO TO W-ACTIVE-CLIENT-COUNT.
102400     MOVE ZERO TO W-EXPIRED-PAYMENT-COUNT.
102500     MOVE TITLE-DASHBOARD     TO W-TITLE-AREA.
102600     MOVE HEADING-1-DASHBOARD TO W-HEADING-1-AREA.
102700     MOVE HEADING-2-DASHBOARD TO W-HEADING-2-AREA.
102800     PERFORM PRINT-HEADINGS.
102900 
103000     SET WS-CLIENT-IX TO 1.
103100     PERFORM 810-COUNT-ONE-CLIENT THRU
103200             810-COUNT-ONE-CLIENT-EXIT
103300         UNTIL WS-CLIENT-IX > WS-CLIENT-TABLE-COUNT.
103400 
103500     SET WS-PAY-IX TO 1.
103600     PERFORM 820-COUNT-ONE-PAYMENT THRU
103700             820-COUNT-ONE-PAYMENT-EXIT
103800         UNTIL WS-PAY-IX > WS-PAYMENT-TABLE-COUNT.
103900 
104000     MOVE "ACTIVE CLIENTS"  TO D-DSH-LABEL.
104100     MOVE W-ACTIVE-CLIENT-COUNT TO D-DSH-VALUE.
104200     MOVE DETAIL-1-DASHBOARD TO REPORT-RECORD.
104300     WRITE REPORT-RECORD AFTER ADVANCING 1.
104400     ADD 1 TO W-PRINTED-LINES.
104500 
104600     MOVE "EXPIRED PAYMENTS" TO D-DSH-LABEL.
104700     MOVE W-EXPIRED-PAYMENT-COUNT TO D-DSH-VALUE.
104800     MOVE DETAIL-1-DASHBOARD TO REPORT-RECORD.
104900     WRITE REPORT-RECORD AFTER ADVANCING 1.
105000     ADD 1 TO W-PRINTED-LINES.
105100 
105200 800-BUILD-DASHBOARD-REPORT-EXIT.
105300     EXIT.
105400 
105500 810-COUNT-ONE-CLIENT.
105600 
105700     IF WS-CLI-IS-ACTIVE (WS-CLIENT-IX)
105800         ADD 1 TO W-ACTIVE-CLIENT-COUNT.
105900 
106000     SET WS-CLIENT-IX UP BY 1.
106100 
106200 810-COUNT-ONE-CLIENT-EXIT.
106300     EXIT.
106400 
106500 820-COUNT-ONE-PAYMENT.
106600 
106700     IF WS-PAY-IS-NOT-VOIDED (WS-PAY-IX)
106800        AND WS-PAY-IS-EXPIRED (WS-PAY-IX)
106900         ADD 1 TO W-EXPIRED-PAYMENT-COUNT.
107000 
107100     SET WS-PAY-IX UP BY 1.
107200 
107300 820-COUNT-ONE-PAYMENT-EXIT.
107400     EXIT.
107500 
107600*----------------------------------------------------------
107700*    900-BUILD-ACTIVITY-FEED -- BUILDS UP TO 5 NEW-CLIENT, 5
107800*    PAYMENT AND 3 EXPIRING-SOON CANDIDATES BY REPEATED MAX-
107900*    SCAN (NEVER SEARCH, NEVER PERFORM VARYING), WRITES EACH
108000*    WINNER TO ACTIVITY-CANDIDATE-FILE, THEN SORTS THE WHOLE
108100*    CANDIDATE FILE ON DESCENDING TIMESTAMP TO INTERLEAVE THE
108200*    THREE SOURCES BEFORE PRINTING UP TO GYMCTL-ACTIVITY-
108300*    LIMIT LINES.
108400*----------------------------------------------------------
108500 900-BUILD-ACTIVITY-FEED.
108600 
108700     MOVE GYMCTL-PROCESS-DATE TO GDCV-DATE-A.
108800     MOVE 3                   TO GDCV-DAYS-TO-ADD.
108900     PERFORM GYMDT-ADD-DAYS-TO-A THRU
109000             GYMDT-ADD-DAYS-TO-A-EXIT.
109100     MOVE GDCV-RESULT-DATE    TO W-EXPIRING-FEED-WINDOW-END.
109200 
109300     OPEN OUTPUT ACTIVITY-CANDIDATE-FILE.
109400     MOVE ZERO TO W-FEED-SEQ.
109500 
109600     PERFORM 910-PICK-NEW-CLIENT-CANDIDATES THRU
109700             910-PICK-NEW-CLIENT-CANDIDATES-EXIT.
109800     PERFORM 920-PICK-PAYMENT-CANDIDATES THRU
109900             920-PICK-PAYMENT-CANDIDATES-EXIT.
110000     PERFORM 930-PICK-EXPIRING-CANDIDATES THRU
110100             930-PICK-EXPIRING-CANDIDATES-EXIT.
110200 
110300     CLOSE ACTIVITY-CANDIDATE-FILE.
110400 
110500     SORT SORT-FILE
110600         ON DESCENDING KEY SRT-TIMESTAMP
110700         USING ACTIVITY-CANDIDATE-FILE
110800         GIVING WORK-FILE.
110900 
111000     MOVE ZERO TO W-ACTIVITY-COUNT.
111100     MOVE TITLE-ACTIVITY     TO W-TITLE-AREA.
111200     MOVE HEADING-1-ACTIVITY TO W-HEADING-1-AREA.
111300     MOVE HEADING-2-ACTIVITY TO W-HEADING-2-AREA.
111400     PERFORM PRINT-HEADINGS.
111500 
111600     OPEN INPUT WORK-FILE.
111700     MOVE "N" TO W-END-OF-FILE.
111800     READ WORK-FILE NEXT RECORD
111900         AT END MOVE "Y" TO W-END-OF-FILE.
112000 
112100     PERFORM 940-PRINT-ONE-ACTIVITY-ENTRY THRU
112200             940-PRINT-ONE-ACTIVITY-ENTRY-EXIT
112300         UNTIL END-OF-FILE
112400            OR W-ACTIVITY-COUNT NOT LESS THAN
112500               GYMCTL-ACTIVITY-LIMIT.
112600 
112700     CLOSE WORK-FILE.
112800 
112900     MOVE W-ACTIVITY-COUNT TO TTL-ACT-COUNT.
113000     MOVE TOTAL-LINE-ACTIVITY TO REPORT-RECORD.
113100     WRITE REPORT-RECORD AFTER ADVANCING 2.
113200     ADD 2 TO W-PRINTED-LINES.
113300 
113400 900-BUILD-ACTIVITY-FEED-EXIT.
113500     EXIT.
113600 
113700*----------------------------------------------------------
113800*    910-PICK-NEW-CLIENT-CANDIDATES -- UP TO 5 CLIENTS WHOSE
113900*    START-DATE + 7 DAYS IS STILL AFTER PROCESS-DATE (I.E.
114000*    STARTED WITHIN THE LAST 7 DAYS), MOST RECENT START-DATE
114100*    FIRST.  PLGYMDT.CBL CAN ONLY ADD DAYS, NEVER SUBTRACT,
114200*    SO THE WINDOW TEST IS DONE ON EACH ROW'S OWN DATE
114300*    INSTEAD OF ON A SINGLE CUTOFF SUBTRACTED FROM TODAY.
114400*----------------------------------------------------------
114500 910-PICK-NEW-CLIENT-CANDIDATES.
114600 
114700     MOVE ZERO TO W-FEED-PICK-COUNT.
114800 
114900     PERFORM 915-PICK-ONE-NEW-CLIENT THRU
115000             915-PICK-ONE-NEW-CLIENT-EXIT
115100         UNTIL W-FEED-PICK-COUNT = 5
115200            OR NOT W-FEED-FOUND-CANDIDATE.
115300 
115400 910-PICK-NEW-CLIENT-CANDIDATES-EXIT.
115500     EXIT.
115600 
115700 915-PICK-ONE-NEW-CLIENT.
115800 
115900     MOVE "N" TO W-FEED-FOUND-ANY.
116000     MOVE ZERO TO W-FEED-BEST-DATE.
116100     MOVE ZERO TO W-FEED-BEST-SUB.
116200 
116300     SET WS-CLIENT-IX TO 1.
116400     PERFORM 916-TEST-ONE-CLIENT-FOR-NEW THRU
116500             916-TEST-ONE-CLIENT-FOR-NEW-EXIT
116600         UNTIL WS-CLIENT-IX > WS-CLIENT-TABLE-COUNT.
116700 
116800     IF W-FEED-FOUND-CANDIDATE
116900         SET WS-CLIENT-IX TO W-FEED-BEST-SUB
117000         MOVE "Y" TO WS-CLIENT-PICKED (WS-CLIENT-IX)
117100         MOVE WS-CLI-FIRST-NAME (WS-CLIENT-IX)
117200                                  TO W-BND-FIRST-NAME
117300         MOVE WS-CLI-LAST-NAME (WS-CLIENT-IX)
117400                                  TO W-BND-LAST-NAME
117500         PERFORM BUILD-CLIENT-DISPLAY-NAME THRU
117600                 BUILD-CLIENT-DISPLAY-NAME-EXIT
117700         MOVE "NEW-CLIENT"       TO ACC-TYPE
117800         STRING "Nuevo cliente registrado: " DELIMITED BY SIZE
117900                W-BND-DISPLAY-NAME DELIMITED BY SIZE
118000                INTO ACC-TITLE
118100         MOVE SPACES              TO ACC-DESC
118200         MOVE WS-CLI-START-DATE (WS-CLIENT-IX)
118300                                  TO W-FEED-TS-DATE
118400         ADD 1 TO W-FEED-SEQ
118500         MOVE W-FEED-SEQ          TO W-FEED-TS-SEQ
118600         MOVE W-FEED-TIMESTAMP    TO ACC-TIMESTAMP
118700         MOVE WS-CLI-CLIENT-ID (WS-CLIENT-IX)
118800                                  TO ACC-RELATED-ID
118900         WRITE ACTIVITY-CANDIDATE-RECORD
119000         ADD 1 TO W-FEED-PICK-COUNT.
119100 
119200 915-PICK-ONE-NEW-CLIENT-EXIT.
119300     EXIT.
119400 
119500 916-TEST-ONE-CLIENT-FOR-NEW.
119600 
119700     IF WS-CLIENT-PICKED (WS-CLIENT-IX) = "N"
119800         MOVE WS-CLI-START-DATE (WS-CLIENT-IX) TO GDCV-DATE-A
119900         MOVE 7                                TO GDCV-DAYS-TO-ADD
120000         PERFORM GYMDT-ADD-DAYS-TO-A THRU
120100                 GYMDT-ADD-DAYS-TO-A-EXIT
120200         IF GDCV-RESULT-DATE > GYMCTL-PROCESS-DATE
120300            AND WS-CLI-START-DATE (WS-CLIENT-IX)
120400                                    > W-FEED-BEST-DATE
120500             MOVE WS-CLI-START-DATE (WS-CLIENT-IX)
120600                                    TO W-FEED-BEST-DATE
120700             MOVE WS-CLIENT-IX      TO W-FEED-BEST-SUB
120800             MOVE "Y"               TO W-FEED-FOUND-ANY.
120900 
121000     SET WS-CLIENT-IX UP BY 1.
121100 
121200 916-TEST-ONE-CLIENT-FOR-NEW-EXIT.
121300     EXIT.
121400 
121500*----------------------------------------------------------
121600*    920-PICK-PAYMENT-CANDIDATES -- UP TO 5 NON-VOIDED
121700*    PAYMENTS WHOSE PAYMENT-DATE + 7 DAYS IS STILL AFTER
121800*    PROCESS-DATE, MOST RECENT PAYMENT-DATE FIRST.  SAME
121900*    FORWARD-WINDOW TECHNIQUE AS 910 ABOVE.
122000*----------------------------------------------------------
122100 920-PICK-PAYMENT-CANDIDATES.
122200 
122300     MOVE ZERO TO W-FEED-PICK-COUNT.
122400 
122500     PERFORM 925-PICK-ONE-PAYMENT THRU
122600             925-PICK-ONE-PAYMENT-EXIT
122700         UNTIL W-FEED-PICK-COUNT = 5
122800            OR NOT W-FEED-FOUND-CANDIDATE.
122900 
123000 920-PICK-PAYMENT-CANDIDATES-EXIT.
123100     EXIT.
123200 
123300 925-PICK-ONE-PAYMENT.
123400 
123500     MOVE "N" TO W-FEED-FOUND-ANY.
123600     MOVE ZERO TO W-FEED-BEST-DATE.
123700     MOVE ZERO TO W-FEED-BEST-SUB.
123800 
123900     SET WS-PAY-IX TO 1.
124000     PERFORM 926-TEST-ONE-PAYMENT-FOR-FEED THRU
124100             926-TEST-ONE-PAYMENT-FOR-FEED-EXIT
124200         UNTIL WS-PAY-IX > WS-PAYMENT-TABLE-COUNT.
124300 
124400     IF W-FEED-FOUND-CANDIDATE
124500         SET WS-PAY-IX TO W-FEED-BEST-SUB
124600         MOVE "Y" TO WS-PAYMENT-PICKED-FOR-PAYMENT (WS-PAY-IX)
124700         MOVE "PAYMENT"           TO ACC-TYPE
124800         MOVE "N" TO W-FOUND-CLIENT-FOR-FEED
124900         SET WS-CLIENT-IX TO 1
125000         PERFORM 927-FIND-CLIENT-FOR-FEED THRU
125100                 927-FIND-CLIENT-FOR-FEED-EXIT
125200             UNTIL WS-CLIENT-IX > WS-CLIENT-TABLE-COUNT
125300                OR FOUND-CLIENT-FOR-FEED
125400         IF FOUND-CLIENT-FOR-FEED
125500             MOVE WS-CLI-FIRST-NAME (WS-CLIENT-IX)
125600                                      TO W-BND-FIRST-NAME
125700             MOVE WS-CLI-LAST-NAME (WS-CLIENT-IX)
125800                                      TO W-BND-LAST-NAME
125900         ELSE
126000             MOVE SPACES TO W-BND-FIRST-NAME
126100             MOVE SPACES TO W-BND-LAST-NAME
126200         PERFORM BUILD-CLIENT-DISPLAY-NAME THRU
126300                 BUILD-CLIENT-DISPLAY-NAME-EXIT
126400         MOVE WS-PAY-AMOUNT (WS-PAY-IX) TO W-FEED-AMOUNT-DISPLAY
126500         MOVE SPACES              TO ACC-TITLE
126600         STRING "Pago recibido: $" DELIMITED BY SIZE
126700                W-FEED-AMOUNT-DISPLAY DELIMITED BY SIZE
126800                " - " DELIMITED BY SIZE
126900                W-BND-DISPLAY-NAME DELIMITED BY SIZE
127000                INTO ACC-TITLE
127100         MOVE SPACES              TO ACC-DESC
127200         STRING "Metodo " DELIMITED BY SIZE
127300                WS-PAY-METHOD (WS-PAY-IX) DELIMITED BY SPACE
127400                INTO ACC-DESC
127500         MOVE WS-PAY-PAYMENT-DATE (WS-PAY-IX)
127600                                  TO W-FEED-TS-DATE
127700         ADD 1 TO W-FEED-SEQ
127800         MOVE W-FEED-SEQ          TO W-FEED-TS-SEQ
127900         MOVE W-FEED-TIMESTAMP    TO ACC-TIMESTAMP
128000         MOVE WS-PAY-PAYMENT-ID (WS-PAY-IX)
128100                                  TO ACC-RELATED-ID
128200         WRITE ACTIVITY-CANDIDATE-RECORD
128300         ADD 1 TO W-FEED-PICK-COUNT.
128400 
128500 925-PICK-ONE-PAYMENT-EXIT.
128600     EXIT.
128700 
128800 926-TEST-ONE-PAYMENT-FOR-FEED.
128900 
129000     IF WS-PAYMENT-PICKED-FOR-PAYMENT (WS-PAY-IX) = "N"
129100        AND WS-PAY-IS-NOT-VOIDED (WS-PAY-IX)
129200         MOVE WS-PAY-PAYMENT-DATE (WS-PAY-IX) TO GDCV-DATE-A
129300         MOVE 7                                TO GDCV-DAYS-TO-ADD
129400         PERFORM GYMDT-ADD-DAYS-TO-A THRU
129500                 GYMDT-ADD-DAYS-TO-A-EXIT
129600         IF GDCV-RESULT-DATE > GYMCTL-PROCESS-DATE
129700            AND WS-PAY-PAYMENT-DATE (WS-PAY-IX)
129800                                    > W-FEED-BEST-DATE
129900             MOVE WS-PAY-PAYMENT-DATE (WS-PAY-IX)
130000                                    TO W-FEED-BEST-DATE
130100             MOVE WS-PAY-IX         TO W-FEED-BEST-SUB
130200             MOVE "Y"               TO W-FEED-FOUND-ANY.
130300 
130400     SET WS-PAY-IX UP BY 1.
130500 
130600 926-TEST-ONE-PAYMENT-FOR-FEED-EXIT.
130700     EXIT.
130800 
130900*----------------------------------------------------------
131000*    927-FIND-CLIENT-FOR-FEED -- CLIENT-MASTER LOOKUP BY ID
131100*    FOR THE PAYMENT AT WS-PAY-IX, SO THE PAYMENT ACTIVITY
131200*    LINE CAN CARRY THE CLIENT'S NAME INSTEAD OF JUST THE
131300*    ID (TICKET GYM-045).
131400*----------------------------------------------------------
131500 927-FIND-CLIENT-FOR-FEED.
131600 
131700     IF WS-CLI-CLIENT-ID (WS-CLIENT-IX)
131800                          = WS-PAY-CLIENT-ID (WS-PAY-IX)
131900         MOVE "Y" TO W-FOUND-CLIENT-FOR-FEED
132000     ELSE
132100         SET WS-CLIENT-IX UP BY 1.
132200 
132300 927-FIND-CLIENT-FOR-FEED-EXIT.
132400     EXIT.
132500 
132600*----------------------------------------------------------
132700*    930-PICK-EXPIRING-CANDIDATES -- UP TO 3 NON-VOIDED
132800*    PAYMENTS EXPIRING BETWEEN TODAY AND W-EXPIRING-FEED-
132900*    WINDOW-END (PROCESS-DATE + 3), SOONEST EXPIRATION FIRST
133000*    -- THIS IS A MIN-SCAN, THE ONE PICK LOOP IN THIS SECTION
133100*    THAT DOES NOT WANT THE LATEST DATE.
133200*----------------------------------------------------------
133300 930-PICK-EXPIRING-CANDIDATES.
133400 
133500     MOVE ZERO TO W-FEED-PICK-COUNT.
133600 
133700     PERFORM 935-PICK-ONE-EXPIRING THRU
133800             935-PICK-ONE-EXPIRING-EXIT
133900         UNTIL W-FEED-PICK-COUNT = 3
134000            OR NOT W-FEED-FOUND-CANDIDATE.
134100 
134200 930-PICK-EXPIRING-CANDIDATES-EXIT.
134300     EXIT.
134400 
134500 935-PICK-ONE-EXPIRING.
134600 
134700     MOVE "N" TO W-FEED-FOUND-ANY.
134800     MOVE 99999999 TO W-FEED-BEST-DATE.
134900     MOVE ZERO TO W-FEED-BEST-SUB.
135000 
135100     SET WS-PAY-IX TO 1.
135200     PERFORM 936-TEST-ONE-PAYMENT-FOR-EXPFEED THRU
135300             936-TEST-ONE-PAYMENT-FOR-EXPFEED-EXIT
135400         UNTIL WS-PAY-IX > WS-PAYMENT-TABLE-COUNT.
135500 
135600     IF W-FEED-FOUND-CANDIDATE
135700         SET WS-PAY-IX TO W-FEED-BEST-SUB
135800         MOVE "Y" TO WS-PAYMENT-PICKED-FOR-EXPIRING (WS-PAY-IX)
135900         MOVE "EXPIRING"          TO ACC-TYPE
136000         MOVE SPACES              TO ACC-TITLE
136100         STRING "PASS EXPIRING SOON FOR CLIENT "
136200                                  DELIMITED BY SIZE
136300                WS-PAY-CLIENT-ID (WS-PAY-IX) DELIMITED BY SIZE
136400                INTO ACC-TITLE
136500         MOVE SPACES              TO ACC-DESC
136600         MOVE WS-PAY-EXPIRATION-DATE (WS-PAY-IX)
136700                                  TO W-FEED-TS-DATE
136800         ADD 1 TO W-FEED-SEQ
136900         MOVE W-FEED-SEQ          TO W-FEED-TS-SEQ
137000         MOVE W-FEED-TIMESTAMP    TO ACC-TIMESTAMP
137100         MOVE WS-PAY-PAYMENT-ID (WS-PAY-IX)
137200                                  TO ACC-RELATED-ID
137300         WRITE ACTIVITY-CANDIDATE-RECORD
137400         ADD 1 TO W-FEED-PICK-COUNT.
137500 
137600 935-PICK-ONE-EXPIRING-EXIT.
137700     EXIT.
137800 
137900 936-TEST-ONE-PAYMENT-FOR-EXPFEED.
138000 
138100     IF WS-PAYMENT-PICKED-FOR-EXPIRING (WS-PAY-IX) = "N"
138200        AND WS-PAY-IS-NOT-VOIDED (WS-PAY-IX)
138300        AND WS-PAY-EXPIRATION-DATE (WS-PAY-IX)
138400                                 NOT LESS THAN
138500                                 GYMCTL-PROCESS-DATE
138600        AND WS-PAY-EXPIRATION-DATE (WS-PAY-IX)
138700                                 NOT GREATER THAN
138800                                 W-EXPIRING-FEED-WINDOW-END
138900        AND WS-PAY-EXPIRATION-DATE (WS-PAY-IX)
139000                                 < W-FEED-BEST-DATE
139100         MOVE WS-PAY-EXPIRATION-DATE (WS-PAY-IX)
139200                                 TO W-FEED-BEST-DATE
139300         MOVE WS-PAY-IX          TO W-FEED-BEST-SUB
139400         MOVE "Y"                TO W-FEED-FOUND-ANY.
139500 
139600     SET WS-PAY-IX UP BY 1.
139700 
139800 936-TEST-ONE-PAYMENT-FOR-EXPFEED-EXIT.
139900     EXIT.
140000 
140100 940-PRINT-ONE-ACTIVITY-ENTRY.
140200 
140300     IF PAGE-FULL
140400         PERFORM FINALIZE-PAGE
140500         MOVE TITLE-ACTIVITY     TO W-TITLE-AREA
140600         MOVE HEADING-1-ACTIVITY TO W-HEADING-1-AREA
140700         MOVE HEADING-2-ACTIVITY TO W-HEADING-2-AREA
140800         PERFORM PRINT-HEADINGS.
140900 
141000     MOVE WRK-TIMESTAMP  TO D-ACT-TIMESTAMP.
141100     MOVE WRK-TYPE       TO D-ACT-TYPE.
141200     MOVE WRK-TITLE      TO D-ACT-TITLE.
141300     MOVE DETAIL-1-ACTIVITY TO REPORT-RECORD.
141400     WRITE REPORT-RECORD AFTER ADVANCING 1.
141500     ADD 1 TO W-PRINTED-LINES.
141600     ADD 1 TO W-ACTIVITY-COUNT.
141700 
141800     READ WORK-FILE NEXT RECORD
141900         AT END MOVE "Y" TO W-END-OF-FILE.
142000 
142100 940-PRINT-ONE-ACTIVITY-ENTRY-EXIT.
142200     EXIT.
142300 
142400*----------------------------------------------------------
142500*    PRINT-HEADINGS / FINALIZE-PAGE -- SAME SHAPE AS THIS
142600*    SHOP'S OTHER REPORT PROGRAMS ELSEWHERE IN THE SUITE,
142700*    GENERALIZED TO
142800*    PRINT FROM WHICHEVER TITLE/HEADING GROUP THE CALLING
142900*    SECTION LOADED INTO THE THREE HOLDING AREAS.
143000*----------------------------------------------------------
143100 PRINT-HEADINGS.
143200 
143300     ADD 1 TO W-PAGE-NUMBER.
143400     MOVE W-PAGE-NUMBER TO TTL-EXP-PAGE-NO.
143500     MOVE W-PAGE-NUMBER TO TTL-OVR-PAGE-NO.
143600     MOVE W-PAGE-NUMBER TO TTL-CSH-PAGE-NO.
143700     MOVE W-PAGE-NUMBER TO TTL-DSH-PAGE-NO.
143800     MOVE W-PAGE-NUMBER TO TTL-ACT-PAGE-NO.
143900 
144000     MOVE W-TITLE-AREA TO REPORT-RECORD.
144100     WRITE REPORT-RECORD BEFORE ADVANCING PAGE.
144200 
144300     MOVE W-HEADING-1-AREA TO REPORT-RECORD.
144400     WRITE REPORT-RECORD AFTER ADVANCING 3.
144500 
144600     MOVE W-HEADING-2-AREA TO REPORT-RECORD.
144700     WRITE REPORT-RECORD AFTER ADVANCING 1.
144800 
144900     MOVE 5 TO W-PRINTED-LINES.
145000 
145100 PRINT-HEADINGS-EXIT.
145200     EXIT.
145300 
145400 FINALIZE-PAGE.
145500 
145600     MOVE SPACES TO REPORT-RECORD.
145700     WRITE REPORT-RECORD AFTER ADVANCING 1.
145800 
145900 FINALIZE-PAGE-EXIT.
146000     EXIT.
146100 
146200     COPY "PLGYMDT.CBL".
