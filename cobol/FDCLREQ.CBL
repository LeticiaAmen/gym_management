000100*----------------------------------------------------------
000200*    FDCLREQ.CBL -- CLIENT-REQUESTS TRANSACTION RECORD,
000300*    200 BYTES FIXED.  ONE CARD PER MEMBER MAINTENANCE
000400*    ACTION -- CREATE, UPDATE, DEACTIVATE, PAUSE OR RESUME.
000500*    THE CREATE/UPDATE DETAIL AND THE PAUSE DETAIL REDEFINE
000600*    THE SAME BYTES; DEACTIVATE AND RESUME CARRY NO DETAIL
000700*    AT ALL BEYOND THE CLIENT-ID.
000800*----------------------------------------------------------
000900*    2005-06-27  C.MENA      ORIGINAL BOOK, TICKET GYM-004,
001000*                            CREATE/UPDATE CARDS ONLY.
001100*    2007-02-13  C.MENA      ADDED REQ-TYPE "D" (DEACTIVATE)
001200*                            (TICKET GYM-019).
001300*    2007-02-19  C.MENA      ADDED REQ-TYPE "P"/"R" AND THE
001400*                            PAUSE DETAIL REDEFINITION FOR
001500*                            SEASONAL FREEZES (TICKET
001600*                            GYM-020).
001700*----------------------------------------------------------
001800 
001900 FD  CLIENT-REQUESTS
002000     LABEL RECORDS ARE STANDARD
002100     RECORD CONTAINS 200 CHARACTERS.
002200 01  CLIENT-REQUEST-RECORD.
002300     05 CRQ-REQUEST-TYPE           PIC X(1).
002400        88 CRQ-IS-CREATE           VALUE "C".
002500        88 CRQ-IS-UPDATE           VALUE "U".
002600        88 CRQ-IS-DEACTIVATE       VALUE "D".
002700        88 CRQ-IS-PAUSE            VALUE "P".
002800        88 CRQ-IS-RESUME           VALUE "R".
002900     05 CRQ-CLIENT-ID              PIC 9(6).
003000*                                  ZERO ON A "C" CARD -- THE
003100*                                  NEXT-CLIENT-ID COUNTER IN
003200*                                  THE CONTROL FILE ASSIGNS
003300*                                  THE REAL NUMBER.
003400     05 CRQ-DETAIL-AREA.
003500        10 CRQ-PROFILE-DETAIL.
003600           15 CRQ-FIRST-NAME          PIC X(30).
003700           15 CRQ-LAST-NAME           PIC X(30).
003800           15 CRQ-EMAIL               PIC X(50).
003900           15 CRQ-PHONE               PIC X(15).
004000           15 CRQ-NOTES               PIC X(22).
004100*          THE PAUSE DETAIL REDEFINES THE SAME 147 BYTES --
004200*          USED ONLY WHEN REQ-TYPE IS "P".
004300        10 CRQ-PAUSE-DETAIL REDEFINES CRQ-PROFILE-DETAIL.
004400           15 CRQ-PAUSED-FROM         PIC 9(8).
004500           15 CRQ-PAUSED-TO           PIC 9(8).
004600           15 CRQ-PAUSE-REASON        PIC X(30).
004700           15 FILLER                  PIC X(101).
004800     05 FILLER                     PIC X(46).
