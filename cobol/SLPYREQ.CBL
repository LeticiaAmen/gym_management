000100*----------------------------------------------------------
000200*    SLPYREQ.CBL -- FILE-CONTROL ENTRY FOR PAYMENT-REQUESTS
000300*    (NEW-PAYMENT AND VOID-PAYMENT TRANSACTIONS).
000400*----------------------------------------------------------
000500*    2005-06-21  C.MENA      ORIGINAL BOOK, TICKET GYM-002.
000600*----------------------------------------------------------
000700 
000800     SELECT PAYMENT-REQUESTS
000900            ASSIGN TO PAYREQ
001000            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS IS WS-STAT-PAY-REQ.
