000100*----------------------------------------------------------
000200*    PLGYMDT.CBL
000300*----------------------------------------------------------
000400*    SHARED DATE-ARITHMETIC PARAGRAPHS.  COPY THIS BOOK INTO
000500*    THE PROCEDURE DIVISION (SAME HABIT THE SHOP USES FOR
000600*    OTHER SHARED PARAGRAPH BOOKS) AFTER COPYING wsgymdt.cbl INTO
000700*    WORKING-STORAGE.
000800*
000900*    GYMDT-ADD-DAYS-TO-A ..... GDCV-RESULT-DATE = GDCV-DATE-A
001000*                              PLUS GDCV-DAYS-TO-ADD DAYS.
001100*    GYMDT-COMPARE-DATES ..... SETS GDCV-COMPARE-RESULT FROM
001200*                              GDCV-DATE-A VERSUS GDCV-DATE-B.
001300*----------------------------------------------------------
001400*    2005-06-14  C.MENA      ORIGINAL BOOK, TICKET GYM-014.
001500*    2009-03-30  C.MENA      REWORKED THE ADD-DAYS LOGIC TO
001600*                            WALK MONTH BOUNDARIES INSTEAD OF
001700*                            A NAIVE 30-DAY ASSUMPTION -- A
001800*                            15-DAY PASS PAID 01/25 WAS
001900*                            EXPIRING IN THE WRONG MONTH.
002000*----------------------------------------------------------
002100 
002200 GYMDT-ADD-DAYS-TO-A.
002300 
002400     MOVE GDCV-DAYS-TO-ADD           TO GDCV-DAYS-LEFT-TO-ADD.
002500 
002600     PERFORM GYMDT-ADD-ONE-MONTH-CHUNK
002700        UNTIL GDCV-DAYS-LEFT-TO-ADD NOT GREATER THAN ZERO.
002800 
002900     MOVE GDCV-DATE-A                TO GDCV-RESULT-DATE.
003000 
003100 GYMDT-ADD-DAYS-TO-A-EXIT.
003200     EXIT.
003300 
003400*----------------------------------------------------------
003500 GYMDT-ADD-ONE-MONTH-CHUNK.
003600 
003700     PERFORM GYMDT-DAYS-IN-CURRENT-MONTH.
003800 
003900     SUBTRACT GDCV-DATE-A-DD FROM GDCV-DAYS-THIS-MONTH
004000                              GIVING GDCV-SUBSCRIPT.
004100     ADD 1 TO GDCV-SUBSCRIPT.
004200 
004300     IF GDCV-DAYS-LEFT-TO-ADD < GDCV-SUBSCRIPT
004400        ADD GDCV-DAYS-LEFT-TO-ADD TO GDCV-DATE-A-DD
004500        MOVE ZERO TO GDCV-DAYS-LEFT-TO-ADD
004600     ELSE
004700        SUBTRACT GDCV-SUBSCRIPT FROM GDCV-DAYS-LEFT-TO-ADD
004800        MOVE GDCV-DAYS-THIS-MONTH TO GDCV-DATE-A-DD
004900        PERFORM GYMDT-BUMP-TO-FIRST-OF-NEXT-MONTH.
005000 
005100 GYMDT-ADD-ONE-MONTH-CHUNK-EXIT.
005200     EXIT.
005300 
005400*----------------------------------------------------------
005500 GYMDT-BUMP-TO-FIRST-OF-NEXT-MONTH.
005600 
005700     IF GDCV-DATE-A-MM = 12
005800        MOVE 1 TO GDCV-DATE-A-MM
005900        ADD 1 TO GDCV-DATE-A-CCYY
006000     ELSE
006100        ADD 1 TO GDCV-DATE-A-MM.
006200 
006300     MOVE ZERO TO GDCV-DATE-A-DD.
006400 
006500 GYMDT-BUMP-TO-FIRST-OF-NEXT-MONTH-EXIT.
006600     EXIT.
006700 
006800*----------------------------------------------------------
006900 GYMDT-DAYS-IN-CURRENT-MONTH.
007000 
007100     MOVE GDCV-DATE-A-MM              TO GDCV-SUBSCRIPT.
007200     MOVE GDCV-DAYS-IN-MONTH (GDCV-SUBSCRIPT)
007300                                       TO GDCV-DAYS-THIS-MONTH.
007400 
007500     IF GDCV-DATE-A-MM = 2
007600        PERFORM GYMDT-TEST-LEAP-YEAR-A
007700        IF GDCV-LEAP-YEAR-REMAINDER = ZERO
007800           MOVE 29 TO GDCV-DAYS-THIS-MONTH.
007900 
008000 GYMDT-DAYS-IN-CURRENT-MONTH-EXIT.
008100     EXIT.
008200 
008300*----------------------------------------------------------
008400*    DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY 400.
008500*----------------------------------------------------------
008600 GYMDT-TEST-LEAP-YEAR-A.
008700 
008800     DIVIDE GDCV-DATE-A-CCYY BY 400
008900        GIVING GDCV-LEAP-YEAR-QUOTIENT
009000       REMAINDER GDCV-LEAP-YEAR-REMAINDER.
009100     IF GDCV-LEAP-YEAR-REMAINDER = ZERO
009200        MOVE ZERO TO GDCV-LEAP-YEAR-REMAINDER
009300        GO TO GYMDT-TEST-LEAP-YEAR-A-EXIT.
009400 
009500     DIVIDE GDCV-DATE-A-CCYY BY 100
009600        GIVING GDCV-LEAP-YEAR-QUOTIENT
009700       REMAINDER GDCV-LEAP-YEAR-REMAINDER.
009800     IF GDCV-LEAP-YEAR-REMAINDER = ZERO
009900        MOVE 1 TO GDCV-LEAP-YEAR-REMAINDER
010000        GO TO GYMDT-TEST-LEAP-YEAR-A-EXIT.
010100 
010200     DIVIDE GDCV-DATE-A-CCYY BY 4
010300        GIVING GDCV-LEAP-YEAR-QUOTIENT
010400       REMAINDER GDCV-LEAP-YEAR-REMAINDER.
010500 
010600 GYMDT-TEST-LEAP-YEAR-A-EXIT.
010700     EXIT.
010800 
010900*----------------------------------------------------------
011000*    GYMDT-COMPARE-DATES -- PIC 9(8) YYYYMMDD COMPARES
011100*    CORRECTLY AS A PLAIN NUMBER, SO NO CONVERSION IS DONE
011200*    HERE -- THE PARAGRAPH ONLY EXISTS SO EVERY CALLER SETS
011300*    GDCV-COMPARE-RESULT THE SAME WAY INSTEAD OF CODING ITS
011400*    OWN IF/ELSE LADDER.
011500*----------------------------------------------------------
011600 GYMDT-COMPARE-DATES.
011700 
011800     IF GDCV-DATE-A < GDCV-DATE-B
011900        MOVE -1   TO GDCV-COMPARE-RESULT
012000     ELSE
012100        IF GDCV-DATE-A > GDCV-DATE-B
012200           MOVE 1 TO GDCV-COMPARE-RESULT
012300        ELSE
012400           MOVE ZERO TO GDCV-COMPARE-RESULT.
012500 
012600 GYMDT-COMPARE-DATES-EXIT.
012700     EXIT.
