000100*----------------------------------------------------------
000200*    FDPYREQ.CBL -- PAYMENT-REQUESTS TRANSACTION RECORD,
000300*    80 BYTES FIXED.  ONE CARD PER PAYMENT ACTION FOR THE
000400*    RUN -- EITHER REGISTER A NEW PAYMENT (REQ-TYPE "N")
000500*    OR VOID AN EXISTING ONE (REQ-TYPE "V").  THE COMMON
000600*    HEADER IS FOLLOWED BY WHICHEVER OF THE TWO DETAIL
000700*    AREAS THE REQUEST TYPE CALLS FOR -- THEY REDEFINE THE
000800*    SAME BYTES, SAME AS THE OLD COMBINATION CARD IT REPLACES.
000900*----------------------------------------------------------
001000*    2005-06-24  C.MENA      ORIGINAL BOOK, TICKET GYM-003,
001100*                            "NEW PAYMENT" CARDS ONLY.
001200*    2006-09-14  R.TORRES    ADDED REQ-TYPE AND THE VOID
001300*                            DETAIL REDEFINITION (TICKET
001400*                            GYM-014 -- PAYMENT VOIDS NOW
001500*                            RUN THROUGH THE SAME CARD
001600*                            DECK INSTEAD OF A SIDE FILE).
001700*    2007-01-15  C.MENA      ADDED NEW-DURATION-DAYS (SHORT
001800*                            PASSES NEED SOMETHING OTHER THAN
001900*                            THE 30-DAY DEFAULT) AND VOID-
002000*                            VOIDED-BY (AUDIT WAS PUTTING
002100*                            ZERO IN VOIDED-BY BECAUSE THE
002200*                            CARD NEVER CARRIED IT) -- TICKET
002300*                            GYM-021.  BOTH DETAIL AREAS
002400*                            STILL REDEFINE THE SAME 36 BYTES.
002500*----------------------------------------------------------
002600 
002700 FD  PAYMENT-REQUESTS
002800     LABEL RECORDS ARE STANDARD
002900     RECORD CONTAINS 80 CHARACTERS.
003000 01  PAYMENT-REQUEST-RECORD.
003100     05 PRQ-REQUEST-TYPE           PIC X(1).
003200        88 PRQ-IS-NEW-PAYMENT      VALUE "N".
003300        88 PRQ-IS-VOID-PAYMENT     VALUE "V".
003400     05 PRQ-CLIENT-ID              PIC 9(6).
003500     05 PRQ-DETAIL-AREA.
003600        10 PRQ-NEW-DETAIL.
003700           15 PRQ-NEW-PAYMENT-DATE    PIC 9(8).
003800           15 PRQ-NEW-AMOUNT          PIC S9(7)V99.
003900           15 PRQ-NEW-METHOD          PIC X(8).
004000           15 PRQ-NEW-PERIOD-MONTH    PIC 9(2).
004100           15 PRQ-NEW-PERIOD-YEAR     PIC 9(4).
004200           15 PRQ-NEW-DURATION-DAYS   PIC 9(3).
004300           15 FILLER                  PIC X(2).
004400*          THE VOID DETAIL REDEFINES THE SAME 36 BYTES --
004500*          THE PAYMENT BEING VOIDED, WHO VOIDED IT AND WHY.
004600        10 PRQ-VOID-DETAIL REDEFINES PRQ-NEW-DETAIL.
004700           15 PRQ-VOID-PAYMENT-ID     PIC 9(6).
004800           15 PRQ-VOID-VOIDED-BY      PIC 9(6).
004900           15 PRQ-VOID-REASON         PIC X(24).
005000     05 FILLER                     PIC X(37).
