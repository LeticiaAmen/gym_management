000100*----------------------------------------------------------
000200*    SLPYMNT.CBL -- FILE-CONTROL ENTRY FOR PAYMENT-FILE.
000300*    OPENED I-O BY THE EXPIRATION SWEEP (REWRITE IN PLACE)
000400*    AND OPENED AS AN IN/OUT PAIR BY PAYMENT-REGISTRATION
000500*    (CLASSIC SEQUENTIAL-UPDATE, SAME AS SLCLIEN.CBL).
000600*----------------------------------------------------------
000700*    1996-04-02  R.ALFONSO   ORIGINAL BOOK.
000800*    2005-06-20  C.MENA      REWRITTEN FOR THE GYM PROJECT,
000900*                            TICKET GYM-002.
001000*----------------------------------------------------------
001100 
001200     SELECT PAYMENT-FILE
001300            ASSIGN TO PAYMNTF
001400            ORGANIZATION IS SEQUENTIAL
001500            FILE STATUS IS WS-STAT-PAYMENT.
001600 
001700     SELECT PAYMENT-FILE-IN
001800            ASSIGN TO PAYMNTFI
001900            ORGANIZATION IS SEQUENTIAL
002000            FILE STATUS IS WS-STAT-PAYMENT-IN.
002100 
002200     SELECT PAYMENT-FILE-OUT
002300            ASSIGN TO PAYMNTFO
002400            ORGANIZATION IS SEQUENTIAL
002500            FILE STATUS IS WS-STAT-PAYMENT-OUT.
