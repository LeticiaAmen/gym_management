000100*----------------------------------------------------------
000200*    SLCNTRL.CBL -- FILE-CONTROL ENTRY FOR THE GYM CONTROL
000300*    FILE.  ONE FIXED RECORD CARRYING TODAY'S RUN PARAMETERS
000400*    AND THE NEXT-ID COUNTERS -- SAME ROLE THE OLD CONTROL-
000500*    FILE COPYBOOK PLAYED FOR THE SHOP'S EARLIER BATCH WORK
000600*    (WHICH CARRIED ONLY A SINGLE LAST-NUMBER-ISSUED FIELD).
000700*----------------------------------------------------------
000800*    2005-06-15  C.MENA      ORIGINAL BOOK, TICKET GYM-001.
000900*----------------------------------------------------------
001000 
001100     SELECT GYM-CONTROL-FILE
001200            ASSIGN TO GYMCNTL
001300            ORGANIZATION IS SEQUENTIAL
001400            FILE STATUS IS WS-STAT-CONTROL.
