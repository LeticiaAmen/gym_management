000100*----------------------------------------------------------
000200*    SLNOTIF.CBL -- FILE-CONTROL ENTRY FOR NOTIFICATION-LOG.
000300*    READ FIRST (INPUT) FOR DUPLICATE-REMINDER SUPPRESSION,
000400*    THEN CLOSED AND RE-OPENED EXTEND TO APPEND THE DAY'S
000500*    NEW ENTRIES -- ONE SELECT SERVES BOTH OPENS.
000600*----------------------------------------------------------
000700*    2005-07-05  C.MENA      ORIGINAL BOOK, TICKET GYM-011.
000800*----------------------------------------------------------
000900 
001000     SELECT NOTIFICATION-LOG
001100            ASSIGN TO NOTIFLOG
001200            ORGANIZATION IS SEQUENTIAL
001300            FILE STATUS IS WS-STAT-NOTIF.
