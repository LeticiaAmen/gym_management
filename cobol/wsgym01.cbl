000100*----------------------------------------------------------
000200*    wsgym01.cbl
000300*----------------------------------------------------------
000400*    COMMON WORKING-STORAGE SWITCHES AND EDIT FIELDS SHARED BY
000500*    EVERY PROGRAM OF THE MEMBERSHIP BATCH SUITE.  COPY THIS
000600*    BOOK INSTEAD OF RE-DECLARING THE SAME 88-LEVELS IN EACH
000700*    PROGRAM (SAME IDEA THE SHOP HAS USED ON OTHER SUITES).
000800*----------------------------------------------------------
000900*    1994-02-08  R.ALFONSO   ORIGINAL BOOK.
001000*    1997-11-19  R.ALFONSO   ADDED W-VOIDED-FLAG-OK, USED BY
001100*                            THE VOID-PAYMENT PATH.
001200*    1999-01-06  C.MENA      Y2K -- GYM-CENTURY-WINDOW ADDED SO
001300*                            2-DIGIT YEAR ENTRY (WHERE STILL
001400*                            ACCEPTED) WINDOWS TO 19/20.
001500*    2005-06-22  C.MENA      ADDED THE W-AUDIT- GROUP, SET BY
001600*                            THE CALLER AND CONSUMED BY
001700*                            WRITE-AUDIT-RECORD IN PLAUDIT.CBL
001800*                            (TICKET GYM-002).
001900*----------------------------------------------------------
002000 
002100 01  W-END-OF-FILE                    PIC X.
002200     88 END-OF-FILE                   VALUE "Y".
002300     88 NOT-END-OF-FILE               VALUE "N".
002400 
002500 01  W-FOUND-CLIENT-RECORD            PIC X.
002600     88 FOUND-CLIENT-RECORD           VALUE "Y".
002700 
002800 01  W-FOUND-PAYMENT-RECORD           PIC X.
002900     88 FOUND-PAYMENT-RECORD          VALUE "Y".
003000 
003100 01  W-ERROR-READING                  PIC X.
003200     88 ERROR-READING                 VALUE "Y".
003300 
003400 01  W-ERROR-WRITING                  PIC X.
003500     88 ERROR-WRITING                 VALUE "Y".
003600 
003700 01  W-VALID-ANSWER                   PIC X.
003800     88 VALID-ANSWER                  VALUE "Y", "N".
003900 
004000 01  W-VOIDED-FLAG-OK                 PIC X.
004100     88 VOIDED-FLAG-OK                VALUE "Y", "N".
004200 
004300 01  GYM-CENTURY-WINDOW               PIC 99 VALUE 24.
004400 
004500*----------------------------------------------------------
004600*    SET BY THE CALLER BEFORE PERFORM WRITE-AUDIT-RECORD
004700*    (COPYBOOK PLAUDIT.CBL).
004800*----------------------------------------------------------
004900 01  W-AUDIT-ACTION                   PIC X(20).
005000 01  W-AUDIT-ENTITY                   PIC X(10).
005100 01  W-AUDIT-ENTITY-ID                PIC 9(6).
005200 01  W-AUDIT-OLD-VALUE                PIC X(50).
005300 01  W-AUDIT-NEW-VALUE                PIC X(50).
005400 01  W-AUDIT-STAMP.
005500     05 W-AUDIT-STAMP-CCYYMMDD        PIC 9(8).
005600     05 W-AUDIT-STAMP-HHMMSS          PIC 9(6).
005650     05 FILLER                        PIC X(02).
005700 
005800 77  DUMMY                            PIC X.
005900 77  MSG-CONFIRMATION                 PIC X(60).
006000 77  MSG-OPTION                       PIC X(20).
