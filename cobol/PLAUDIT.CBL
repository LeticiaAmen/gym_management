000100*----------------------------------------------------------
000200*    PLAUDIT.CBL -- WRITE-AUDIT-RECORD.  COPYED INTO THE
000300*    END OF THE PROCEDURE DIVISION OF EVERY PROGRAM THAT
000400*    TOUCHES THE CLIENT OR PAYMENT MASTER.  CALLER SETS
000500*    W-AUDIT-ACTION / W-AUDIT-ENTITY / W-AUDIT-ENTITY-ID /
000600*    W-AUDIT-OLD-VALUE / W-AUDIT-NEW-VALUE, THEN PERFORMS
000700*    WRITE-AUDIT-RECORD.
000800*----------------------------------------------------------
000900*    2005-06-22  C.MENA      ORIGINAL BOOK, TICKET GYM-002.
001000*    2011-03-09  R.TORRES    STAMP NOW COMES FROM THE
001100*                            CONTROL RECORD'S PROCESS-DATE
001200*                            (TIME-OF-DAY PORTION ZERO) SO
001300*                            RERUNS OF THE SAME BATCH DAY
001400*                            AUDIT WITH THE SAME DATE
001500*                            (TICKET GYM-033).
001600*----------------------------------------------------------
001700 
001800 WRITE-AUDIT-RECORD.
001900 
002000     ADD 1 TO GYMCTL-NEXT-AUDIT-ID.
002100     MOVE GYMCTL-NEXT-AUDIT-ID   TO AUDIT-ID.
002200     MOVE W-AUDIT-ACTION         TO AUDIT-ACTION.
002300     MOVE W-AUDIT-ENTITY         TO AUDIT-ENTITY.
002400     MOVE W-AUDIT-ENTITY-ID      TO AUDIT-ENTITY-ID.
002500     MOVE W-AUDIT-OLD-VALUE      TO AUDIT-OLD-VALUE.
002600     MOVE W-AUDIT-NEW-VALUE      TO AUDIT-NEW-VALUE.
002700     MOVE GYMCTL-PROCESS-DATE    TO W-AUDIT-STAMP-CCYYMMDD.
002800     MOVE ZEROS                  TO W-AUDIT-STAMP-HHMMSS.
002900     MOVE W-AUDIT-STAMP          TO AUDIT-STAMP.
003000 
003100     WRITE AUDIT-LOG-RECORD.
003200 
003300     IF WS-STAT-AUDIT NOT = "00"
003400         DISPLAY "PLAUDIT: WRITE ERROR ON AUDIT-LOG, "
003500                 "STATUS = " WS-STAT-AUDIT
003600         MOVE "Y" TO W-ERROR-WRITING.
003800 
003900 WRITE-AUDIT-RECORD-EXIT.
004000     EXIT.
