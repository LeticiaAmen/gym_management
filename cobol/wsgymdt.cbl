000100*----------------------------------------------------------
000200*    wsgymdt.cbl
000300*----------------------------------------------------------
000400*    WORKING-STORAGE FOR PLGYMDT.CBL -- DATE ARITHMETIC USED
000500*    TO COMPUTE EXPIRATION-DATE AND TO COMPARE DATES AGAINST
000600*    PROCESS-DATE.  MODELLED AFTER THE SHOP'S GENERAL DATE
000700*    COPYBOOK (GDTV- PREFIX) BUT CARRYING THE MONTH-LENGTH
000800*    TABLE THAT ONE NEVER SHIPPED WITH.
000900*
001000*    DATES IN THIS SHOP ARE ALWAYS PIC 9(8) YYYYMMDD, SO A
001100*    STRAIGHT NUMERIC COMPARE OF TWO SUCH FIELDS IS ALREADY
001200*    CHRONOLOGICAL ORDER -- GYMDT-COMPARE-DATES USES THAT
001300*    DIRECTLY.  THE MONTH-LENGTH TABLE IS ONLY NEEDED TO WALK
001400*    A DATE FORWARD BY N DAYS (GYMDT-ADD-DAYS-TO-A).
001500*----------------------------------------------------------
001600*    2005-06-14  C.MENA      ORIGINAL BOOK -- WRITTEN FOR THE
001700*                            GYM PROJECT, TICKET GYM-014.
001800*    2009-03-30  C.MENA      DROPPED THE ABSOLUTE-DAY-NUMBER
001900*                            APPROACH -- 9(8) YYYYMMDD COMPARES
002000*                            FINE AS A PLAIN NUMBER, NO NEED TO
002100*                            CONVERT FOR GYMDT-COMPARE-DATES.
002200*----------------------------------------------------------
002300 
002400 01  GDCV-DATE-A                      PIC 9(8).
002500 01  FILLER REDEFINES GDCV-DATE-A.
002600     05 GDCV-DATE-A-CCYY              PIC 9(4).
002700     05 GDCV-DATE-A-MM                PIC 99.
002800     05 GDCV-DATE-A-DD                PIC 99.
002900 
003000 01  GDCV-DATE-B                      PIC 9(8).
003100 01  FILLER REDEFINES GDCV-DATE-B.
003200     05 GDCV-DATE-B-CCYY              PIC 9(4).
003300     05 GDCV-DATE-B-MM                PIC 99.
003400     05 GDCV-DATE-B-DD                PIC 99.
003500 
003600 01  GDCV-DAYS-TO-ADD                 PIC S9(5) COMP.
003700 01  GDCV-RESULT-DATE                 PIC 9(8).
003800 01  GDCV-COMPARE-RESULT              PIC S9(1) COMP.
003900     88 GDCV-DATE-A-IS-LESS           VALUE -1.
004000     88 GDCV-DATE-A-IS-EQUAL          VALUE  0.
004100     88 GDCV-DATE-A-IS-GREATER        VALUE  1.
004200 
004300 01  GDCV-DAYS-IN-MONTH-TABLE.
004400     05 FILLER                        PIC 9(2) VALUE 31.
004500     05 FILLER                        PIC 9(2) VALUE 28.
004600     05 FILLER                        PIC 9(2) VALUE 31.
004700     05 FILLER                        PIC 9(2) VALUE 30.
004800     05 FILLER                        PIC 9(2) VALUE 31.
004900     05 FILLER                        PIC 9(2) VALUE 30.
005000     05 FILLER                        PIC 9(2) VALUE 31.
005100     05 FILLER                        PIC 9(2) VALUE 31.
005200     05 FILLER                        PIC 9(2) VALUE 30.
005300     05 FILLER                        PIC 9(2) VALUE 31.
005400     05 FILLER                        PIC 9(2) VALUE 30.
005500     05 FILLER                        PIC 9(2) VALUE 31.
005600 01  FILLER REDEFINES GDCV-DAYS-IN-MONTH-TABLE.
005700     05 GDCV-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).
005800 
005900 77  GDCV-SUBSCRIPT                   PIC 9(2) COMP.
006000 77  GDCV-DAYS-THIS-MONTH             PIC 9(2) COMP.
006100 77  GDCV-DAYS-LEFT-TO-ADD            PIC S9(5) COMP.
006200 77  GDCV-LEAP-YEAR-QUOTIENT          PIC 9(4) COMP.
006300 77  GDCV-LEAP-YEAR-REMAINDER         PIC 999  COMP.
