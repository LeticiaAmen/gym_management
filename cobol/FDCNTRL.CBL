000100*----------------------------------------------------------
000200*    FDCNTRL.CBL -- GYM-CONTROL-FILE RECORD, 70 BYTES
000300*    FIXED.  ONE RECORD, READ AT THE TOP OF EVERY RUN AND
000400*    REWRITTEN AT THE END WITH THE UPDATED NEXT-ID
000500*    COUNTERS -- SAME JOB THE SHOP'S EARLIER CONTROL RECORD
000600*    DID WITH A SINGLE LAST-NUMBER-ISSUED FIELD, JUST CARRYING
000700*    AND TODAY'S RUN PARAMETERS TOO.
000800*----------------------------------------------------------
000900*    2005-06-15  C.MENA      ORIGINAL BOOK, TICKET GYM-001,
001000*                            PROCESS-DATE AND THE TWO
001100*                            NEXT-ID COUNTERS ONLY.
001200*    2005-07-06  C.MENA      ADDED REMINDER-DAYS-BEFORE,
001300*                            CASHFLOW-FROM/TO AND
001400*                            ACTIVITY-LIMIT (TICKET
001500*                            GYM-012 -- REPORTS NOW READ
001600*                            THEIR WINDOW FROM THE CONTROL
001700*                            RECORD INSTEAD OF JCL PARMS).
001800*    2005-07-06  C.MENA      ADDED NEXT-NOTIF-ID AND
001900*                            NEXT-AUDIT-ID (TICKET GYM-012).
002000*    02/11/2013  R.TORRES    ADDED SEARCH-STATE-FILTER --
002100*                            CLIENT-MAINTENANCE'S SEARCH UNIT
002200*                            NOW TAKES ITS STATE FILTER OFF
002300*                            THIS CARD INSTEAD OF ALWAYS
002400*                            RUNNING UNFILTERED (TICKET
002500*                            GYM-044).
002600*----------------------------------------------------------
002700 
002800 FD  GYM-CONTROL-FILE
002900     LABEL RECORDS ARE STANDARD
003000     RECORD CONTAINS 70 CHARACTERS.
003100 01  GYM-CONTROL-RECORD.
003200     05 GYMCTL-PROCESS-DATE         PIC 9(8).
003300*                                   ALTERNATE VIEW OF
003400*                                   PROCESS-DATE, BROKEN
003500*                                   OUT FOR REPORT
003600*                                   HEADINGS.
003700     05 GYMCTL-PROCESS-DATE-R REDEFINES GYMCTL-PROCESS-DATE.
003800        10 GYMCTL-PROC-CCYY         PIC 9(4).
003900        10 GYMCTL-PROC-MM           PIC 99.
004000        10 GYMCTL-PROC-DD           PIC 99.
004100     05 GYMCTL-REMINDER-DAYS-BEFORE PIC 9(2).
004200     05 GYMCTL-CASHFLOW-FROM        PIC 9(8).
004300     05 GYMCTL-CASHFLOW-TO          PIC 9(8).
004400     05 GYMCTL-ACTIVITY-LIMIT       PIC 9(2).
004500*                                   CLIENT-SEARCH STATE
004600*                                   FILTER -- OPERATOR TEXT OR
004700*                                   BLANK, RESOLVED TO THE
004800*                                   MASTER'S OWN STANDING TEXT
004900*                                   BY CONTROL-RECORD-LOAD
005000*                                   (TICKET GYM-044).
005100     05 GYMCTL-SEARCH-STATE-FILTER  PIC X(10).
005200     05 GYMCTL-NEXT-CLIENT-ID       PIC 9(6).
005300     05 GYMCTL-NEXT-PAYMENT-ID      PIC 9(6).
005400     05 GYMCTL-NEXT-NOTIF-ID        PIC 9(6).
005500     05 GYMCTL-NEXT-AUDIT-ID        PIC 9(6).
005600     05 FILLER                      PIC X(8).
