000100*----------------------------------------------------------
000200*    IDENTIFICATION DIVISION.
000300*----------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PAYMENT-EXPIRATION-SWEEP.
000600 AUTHOR.        C. MENA.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  07/01/2005.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
001100*----------------------------------------------------------
001200*    CHANGE LOG
001300*----------------------------------------------------------
001400*    07/01/2005  C.MENA      ORIGINAL BOOK, TICKET GYM-004.
001500*                            REPLACES THE OLD FRONT-DESK
001600*                            "CLEAR THE EXPIRED CARDS" ROUTINE --
001700*                            WALKS PAYMENT-FILE IN PLACE AND
001800*                            FLIPS ANY UP-TO-DATE ENTRY WHOSE
001900*                            EXPIRATION-DATE HAS PASSED OVER
002000*                            TO EXPIRED.  SAME READ-NEXT/
002100*                            REWRITE-IN-PLACE SHAPE AS THE OLD
002200*                            ROUTINE'S CLEAR-ALL-EXPIRED PASS.
002300*    01/06/1999  C.MENA      Y2K REVIEW -- PAY-EXPIRATION-DATE
002400*                            AND GYMCTL-PROCESS-DATE ARE BOTH
002500*                            FULL 4-DIGIT-YEAR FIELDS, NOTHING
002600*                            TO CHANGE.
002700*    09/02/2006  R.TORRES    THE COMPARE WAS "NOT GREATER THAN"
002800*                            (I.E. <=), WHICH FLIPPED A
002900*                            PAYMENT TO EXPIRED ONE DAY EARLY
003000*                            -- A PASS EXPIRING TODAY IS STILL
003100*                            GOOD TODAY.  CHANGED TO STRICTLY
003200*                            LESS THAN (TICKET GYM-016).
003300*    03/11/2010  R.TORRES    RERAN THE JOB TWICE AGAINST THE
003400*                            SAME OUTPUT FILE TO CONFIRM THE
003500*                            SWEEP IS IDEMPOTENT -- SECOND PASS
003600*                            SHOWED ZERO EXPIRED TRANSITIONS,
003700*                            AS EXPECTED (TICKET GYM-033).
003800*                            VOIDED ENTRIES ARE NEVER TESTED --
003900*                            A VOID IS PERMANENT, NOT A STATE
004000*                            THE SWEEP CAN OVERRIDE.
004100*----------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900 
005000     COPY "SLPYMNT.CBL".
005100     COPY "SLCNTRL.CBL".
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 
005600     COPY "FDPYMNT.CBL".
005700     COPY "FDCNTRL.CBL".
005800 
005900 WORKING-STORAGE SECTION.
006000 
006100     COPY "wsgym01.cbl".
006200 
006300 01  WS-STAT-PAYMENT              PIC XX.
006400 01  WS-STAT-CONTROL              PIC XX.
006500 
006600 01  W-FILE-STATUSES.
006700     05 W-FS-PAYMENT              PIC XX.
006800     05 W-FS-CONTROL               PIC XX.
006850     05 FILLER                    PIC X(02).
006900 01  W-FILE-STATUSES-R REDEFINES W-FILE-STATUSES.
007000     05 W-FS-COMBINED             PIC X(06).
007100 
007200 01  W-COUNTERS.
007300     05 W-READ-COUNT              PIC 9(5) COMP VALUE ZERO.
007400     05 W-EXPIRED-COUNT           PIC 9(5) COMP VALUE ZERO.
007450     05 FILLER                    PIC X(02).
007500 01  W-COUNTERS-R REDEFINES W-COUNTERS.
007600     05 W-COUNTERS-COMBINED       PIC X(10).
007700 
007800*    USED ONLY TO DISPLAY A PAYMENT-DATE-SHAPED FIELD BROKEN
007900*    OUT BY CCYY/MM/DD WHEN A TRANSITION IS TRACED.
008000 01  W-DISPLAY-DATE                PIC 9(8).
008100 01  W-DISPLAY-DATE-R REDEFINES W-DISPLAY-DATE.
008200     05 W-DISP-CCYY                PIC 9(4).
008300     05 W-DISP-MM                  PIC 99.
008400     05 W-DISP-DD                  PIC 99.
008500 
008600 PROCEDURE DIVISION.
008700 
008800 000-SWEEP-EXPIRED-PAYMENTS.
008900 
009000     DISPLAY "PAYMENT-EXPIRATION-SWEEP STARTING".
009100 
009200     OPEN I-O GYM-CONTROL-FILE.
009300     MOVE WS-STAT-CONTROL TO W-FS-CONTROL.
009400     READ GYM-CONTROL-FILE.
009500 
009600     OPEN I-O PAYMENT-FILE.
009700     MOVE WS-STAT-PAYMENT TO W-FS-PAYMENT.
009800 
009900     MOVE "N" TO W-END-OF-FILE.
010000     READ PAYMENT-FILE NEXT RECORD
010100         AT END MOVE "Y" TO W-END-OF-FILE.
010200 
010300     PERFORM SWEEP-ONE-PAYMENT-RECORD THRU
010400             SWEEP-ONE-PAYMENT-RECORD-EXIT
010500         UNTIL END-OF-FILE.
010600 
010700     CLOSE PAYMENT-FILE.
010800     CLOSE GYM-CONTROL-FILE.
010900 
011000     DISPLAY "PAYMENT-EXPIRATION-SWEEP: RECORDS READ    = "
011100             W-READ-COUNT.
011200     DISPLAY "PAYMENT-EXPIRATION-SWEEP: EXPIRED SET     = "
011300             W-EXPIRED-COUNT.
011400     DISPLAY "PAYMENT-EXPIRATION-SWEEP COMPLETE".
011500 
011600     EXIT PROGRAM.
011700     STOP RUN.
011800 
011900 000-SWEEP-EXPIRED-PAYMENTS-EXIT.
012000     EXIT.
012100 
012200*----------------------------------------------------------
012300*    SWEEP-ONE-PAYMENT-RECORD -- A PAYMENT IS OVERDUE WHEN
012400*    ITS EXPIRATION-DATE IS STRICTLY BEFORE THE RUN'S
012500*    PROCESS-DATE.  ONLY A NON-VOIDED, UP-TO-DATE PAYMENT
012600*    MAKES THE TRANSITION -- A VOIDED PAYMENT NEVER CHANGES
012700*    STATE, AND AN ALREADY-EXPIRED ONE IS LEFT ALONE (THE
012800*    TRANSITION IS ONE-WAY AND IDEMPOTENT).
012900*----------------------------------------------------------
013000 SWEEP-ONE-PAYMENT-RECORD.
013100 
013200     ADD 1 TO W-READ-COUNT.
013300 
013400     IF PAY-VOIDED-FLAG = "N"
013500        AND PAY-STATE = "UP-TO-DATE"
013600        AND PAY-EXPIRATION-DATE < GYMCTL-PROCESS-DATE
013700         MOVE "EXPIRED" TO PAY-STATE
013800         REWRITE PAYMENT-RECORD
013900         ADD 1 TO W-EXPIRED-COUNT
014000         MOVE PAY-EXPIRATION-DATE TO W-DISPLAY-DATE
014100         DISPLAY "PAYMENT-EXPIRATION-SWEEP: PAYMENT "
014200                 PAY-PAYMENT-ID " EXPIRED, WAS DUE "
014300                 W-DISP-CCYY "-" W-DISP-MM "-" W-DISP-DD.
014400 
014500     READ PAYMENT-FILE NEXT RECORD
014600         AT END MOVE "Y" TO W-END-OF-FILE.
014700 
014800 SWEEP-ONE-PAYMENT-RECORD-EXIT.
014900     EXIT.
