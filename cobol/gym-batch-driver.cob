000100*----------------------------------------------------------
000200*    IDENTIFICATION DIVISION.
000300*----------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    GYM-BATCH-DRIVER.
000600 AUTHOR.        C. MENA.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  06/15/2005.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
001100*----------------------------------------------------------
001200*    CHANGE LOG
001300*----------------------------------------------------------
001400*    06/15/2005  C.MENA      ORIGINAL BOOK, TICKET GYM-001.
001500*                            REPLACES THE OLD MENU-DRIVEN
001600*                            FRONT-COUNTER MENU PROGRAM
001700*                            WITH A STRAIGHT-THROUGH JOB
001800*                            DRIVER -- THIS SUITE RUNS ONCE A
001900*                            DAY OFF THE SCHEDULER, NOBODY
002000*                            SITS AT A TERMINAL FOR IT.
002100*    07/06/2005  C.MENA      ADDED STEPS 4 THROUGH 6 (TICKET
002200*                            GYM-012 -- MANAGEMENT REPORTS).
002300*    07/06/2005  C.MENA      ADDED STEP 7, RENEWAL REMINDERS
002400*                            (TICKET GYM-011).
002500*    02/11/2007  C.MENA      ADDED THE CLIENT-MAINTENANCE
002600*                            CALL AHEAD OF PAYMENT REGISTRATION
002700*                            (TICKET GYM-019 -- A CLIENT CARD
002800*                            MUST POST BEFORE THAT CLIENT'S
002900*                            PAYMENT CARDS IN THE SAME RUN).
003000*    01/06/1999  C.MENA      Y2K REVIEW -- NO 2-DIGIT YEARS IN
003100*                            THIS PROGRAM, NOTHING TO CHANGE.
003200*    11/04/2009  R.TORRES    ADDED RUN-STEP TIMING DISPLAYS SO
003300*                            OPERATIONS CAN SEE WHERE A LONG
003400*                            RUN IS STUCK (TICKET GYM-029).
003500*----------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 
004400 01  W-RUN-STEP-NUMBER            PIC 99 COMP.
004500 01  W-RUN-STEP-NAME              PIC X(32).
004600 01  W-RUN-STEP-NAME-R REDEFINES W-RUN-STEP-NAME.
004700     05 W-RUN-STEP-NAME-FIRST-16  PIC X(16).
004800     05 W-RUN-STEP-NAME-LAST-16   PIC X(16).
004900 
005000 01  W-RUN-COUNTERS.
005100     05 W-STEPS-PLANNED           PIC 9(2) COMP VALUE 6.
005200     05 W-STEPS-COMPLETED         PIC 9(2) COMP VALUE ZERO.
005250     05 FILLER                    PIC X(02).
005300 01  W-RUN-COUNTERS-R REDEFINES W-RUN-COUNTERS.
005400     05 W-RUN-COUNTERS-COMBINED   PIC X(06).
005500 
005600*    RESERVED FOR THE OPERATIONS START/ELAPSED TIMESTAMP
005700*    REQUESTED UNDER TICKET GYM-029 -- NOT WIRED UP YET,
005800*    THE SCHEDULER'S OWN LOG STAMPS EACH CALL FOR NOW.
005900 01  W-RUN-BANNER-DATE             PIC 9(8) VALUE ZERO.
006000 01  W-RUN-BANNER-DATE-R REDEFINES W-RUN-BANNER-DATE.
006100     05 W-RUN-BANNER-CCYY         PIC 9(4).
006200     05 W-RUN-BANNER-MM           PIC 99.
006300     05 W-RUN-BANNER-DD           PIC 99.
006400 
006500 PROCEDURE DIVISION.
006600 
006700 000-RUN-THE-BATCH.
006800 
006900     DISPLAY "GYM-BATCH-DRIVER STARTING".
007000 
007100     MOVE 1 TO W-RUN-STEP-NUMBER.
007200     MOVE "CONTROL-RECORD-LOAD" TO W-RUN-STEP-NAME.
007300     PERFORM 800-ANNOUNCE-STEP.
007400     CALL "control-record-load".
007500     ADD 1 TO W-STEPS-COMPLETED.
007600 
007700     MOVE 2 TO W-RUN-STEP-NUMBER.
007800     MOVE "CLIENT-MAINTENANCE" TO W-RUN-STEP-NAME.
007900     PERFORM 800-ANNOUNCE-STEP.
008000     CALL "client-maintenance".
008100 
008200     MOVE 3 TO W-RUN-STEP-NUMBER.
008300     MOVE "PAYMENT-REGISTRATION" TO W-RUN-STEP-NAME.
008400     PERFORM 800-ANNOUNCE-STEP.
008500     CALL "payment-registration".
008600 
008700     MOVE 4 TO W-RUN-STEP-NUMBER.
008800     MOVE "PAYMENT-EXPIRATION-SWEEP" TO W-RUN-STEP-NAME.
008900     PERFORM 800-ANNOUNCE-STEP.
009000     CALL "payment-expiration-sweep".
009100 
009200     MOVE 5 TO W-RUN-STEP-NUMBER.
009300     MOVE "MANAGEMENT-REPORTS" TO W-RUN-STEP-NAME.
009400     PERFORM 800-ANNOUNCE-STEP.
009500     CALL "management-reports".
009600 
009700     MOVE 6 TO W-RUN-STEP-NUMBER.
009800     MOVE "RENEWAL-REMINDER" TO W-RUN-STEP-NAME.
009900     PERFORM 800-ANNOUNCE-STEP.
010000     CALL "renewal-reminder".
010100 
010200     DISPLAY "GYM-BATCH-DRIVER COMPLETE".
010300 
010400     STOP RUN.
010500 
010600 000-RUN-THE-BATCH-EXIT.
010700     EXIT.
010800 
010900 800-ANNOUNCE-STEP.
011000 
011100     DISPLAY "STEP " W-RUN-STEP-NUMBER " -- " W-RUN-STEP-NAME.
011200 
011300 800-ANNOUNCE-STEP-EXIT.
011400     EXIT.
