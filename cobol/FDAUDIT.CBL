000100*----------------------------------------------------------
000200*    FDAUDIT.CBL -- AUDIT-LOG RECORD, 160 BYTES FIXED.
000300*    ONE ENTRY PER CLIENT OR PAYMENT ACTION -- APPEND ONLY,
000400*    NEVER READ BACK BY A BATCH PROGRAM, KEPT FOR THE
000500*    AUDITORS.  WRITTEN BY PLAUDIT.CBL, COPYED INTO EVERY
000600*    PROGRAM THAT TOUCHES THE CLIENT OR PAYMENT MASTER.
000700*----------------------------------------------------------
000800*    2005-06-22  C.MENA      ORIGINAL BOOK, TICKET GYM-002.
000900*----------------------------------------------------------
001000 
001100 FD  AUDIT-LOG
001200     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 160 CHARACTERS.
001400 01  AUDIT-LOG-RECORD.
001500     05 AUDIT-ID                   PIC 9(6).
001600     05 AUDIT-ACTION               PIC X(20).
001700        88 AUDIT-IS-CREATE-CLIENT     VALUE "CREATE-CLIENT".
001800        88 AUDIT-IS-UPDATE-CLIENT     VALUE "UPDATE-CLIENT".
001900        88 AUDIT-IS-DEACTIVATE-CLIENT VALUE "DEACTIVATE-CLIENT".
002000        88 AUDIT-IS-PAUSE-CLIENT      VALUE "PAUSE-CLIENT".
002100        88 AUDIT-IS-RESUME-CLIENT     VALUE "RESUME-CLIENT".
002200        88 AUDIT-IS-CREATE-PAYMENT    VALUE "CREATE-PAYMENT".
002300        88 AUDIT-IS-VOID-PAYMENT      VALUE "VOID-PAYMENT".
002400     05 AUDIT-ENTITY                PIC X(10).
002500        88 AUDIT-ENTITY-IS-CLIENT     VALUE "CLIENT".
002600        88 AUDIT-ENTITY-IS-PAYMENT    VALUE "PAYMENT".
002700     05 AUDIT-ENTITY-ID             PIC 9(6).
002800     05 AUDIT-OLD-VALUE             PIC X(50).
002900     05 AUDIT-NEW-VALUE             PIC X(50).
003000     05 AUDIT-STAMP                 PIC 9(14).
003100     05 FILLER                      PIC X(4).
