000100*----------------------------------------------------------
000200*    FDCLIEN.CBL -- CLIENT-MASTER RECORD.  ONE ENTRY PER GYM
000300*    MEMBER, KEYED BY CLIENT-ID, MASTER KEPT IN ASCENDING
000400*    CLIENT-ID SEQUENCE.
000500*----------------------------------------------------------
000600*    2005-06-18  R.ALFONSO   ORIGINAL BOOK (FLAT CARD LAYOUT),
000700*                            200 BYTES.
000800*    2005-06-20  C.MENA      REWRITTEN AS CLIENT-RECORD FOR
000900*                            THE GYM PROJECT, TICKET GYM-002.
001000*    2007-02-11  C.MENA      ADDED PAUSED-FROM / PAUSED-TO /
001100*                            PAUSE-REASON (TICKET GYM-019 --
001200*                            SEASONAL MEMBERSHIP FREEZES).
001300*                            RECORD NOW RUNS 208 BYTES BUT
001400*                            THE RUNBOOK STILL CALLS IT "THE
001500*                            200-BYTE CLIENT RECORD" OUT OF
001600*                            HABIT -- GO BY THE RECORD
001700*                            CONTAINS CLAUSE BELOW, NOT THE
001800*                            OLD NAME.
001900*    2013-08-30  R.TORRES    ADDED CLI-START-DATE-R
002000*                            REDEFINITION FOR THE DIRECTORY
002100*                            REPORT (TICKET GYM-041).
002200*----------------------------------------------------------
002300 
002400 FD  CLIENT-MASTER-IN
002500     LABEL RECORDS ARE STANDARD
002600     RECORD CONTAINS 212 CHARACTERS.
002700 01  CLIENT-RECORD-IN.
002800     05 CLI-IN-CLIENT-ID           PIC 9(6).
002900     05 CLI-IN-FIRST-NAME          PIC X(30).
003000     05 CLI-IN-LAST-NAME           PIC X(30).
003100     05 CLI-IN-EMAIL               PIC X(50).
003200     05 CLI-IN-PHONE               PIC X(15).
003300     05 CLI-IN-ACTIVE-FLAG         PIC X(1).
003400     05 CLI-IN-START-DATE          PIC 9(8).
003500     05 CLI-IN-PAUSED-FROM         PIC 9(8).
003600     05 CLI-IN-PAUSED-TO           PIC 9(8).
003700     05 CLI-IN-PAUSE-REASON        PIC X(30).
003800     05 CLI-IN-NOTES               PIC X(22).
003810     05 FILLER                     PIC X(4).
003900 
004000 FD  CLIENT-MASTER-OUT
004100     LABEL RECORDS ARE STANDARD
004200     RECORD CONTAINS 212 CHARACTERS.
004300 01  CLIENT-RECORD-OUT.
004400     05 CLI-OUT-CLIENT-ID          PIC 9(6).
004500     05 CLI-OUT-FIRST-NAME         PIC X(30).
004600     05 CLI-OUT-LAST-NAME          PIC X(30).
004700     05 CLI-OUT-EMAIL              PIC X(50).
004800     05 CLI-OUT-PHONE              PIC X(15).
004900     05 CLI-OUT-ACTIVE-FLAG        PIC X(1).
005000     05 CLI-OUT-START-DATE         PIC 9(8).
005100     05 CLI-OUT-PAUSED-FROM        PIC 9(8).
005200     05 CLI-OUT-PAUSED-TO          PIC 9(8).
005300     05 CLI-OUT-PAUSE-REASON       PIC X(30).
005400     05 CLI-OUT-NOTES              PIC X(22).
005410     05 FILLER                     PIC X(4).
005500 
005600*----------------------------------------------------------
005700*    WS-CLIENT-TABLE -- THE MASTER LOADED TO MEMORY FOR THE
005800*    DURATION OF A RUN.  THIS SHOP'S MEMBERSHIP HAS NEVER
005900*    PASSED A FEW THOUSAND CLIENTS -- IF THAT EVER CHANGES,
006000*    RAISE WS-CLIENT-TABLE-MAX AND RECOMPILE EVERY PROGRAM
006100*    THAT COPIES THIS BOOK.
006200*----------------------------------------------------------
006300 01  WS-CLIENT-TABLE-MAX           PIC 9(5) COMP VALUE 5000.
006400 01  WS-CLIENT-TABLE-COUNT         PIC 9(5) COMP VALUE ZERO.
006500 
006600 01  WS-CLIENT-TABLE.
006700     05 WS-CLIENT-ENTRY OCCURS 5000 TIMES
006800                         INDEXED BY WS-CLIENT-IX
006900                                    WS-CLIENT-SRCH-IX.
007000        10 WS-CLI-CLIENT-ID        PIC 9(6).
007100        10 WS-CLI-FIRST-NAME       PIC X(30).
007200        10 WS-CLI-LAST-NAME        PIC X(30).
007300        10 WS-CLI-EMAIL            PIC X(50).
007400        10 WS-CLI-PHONE            PIC X(15).
007500        10 WS-CLI-ACTIVE-FLAG      PIC X(1).
007600           88 WS-CLI-IS-ACTIVE     VALUE "Y".
007700        10 WS-CLI-START-DATE       PIC 9(8).
007800        10 WS-CLI-PAUSED-FROM      PIC 9(8).
007900        10 WS-CLI-PAUSED-TO        PIC 9(8).
008000           88 WS-CLI-IS-PAUSED     VALUE 1 THRU 99999999.
008100        10 WS-CLI-PAUSE-REASON     PIC X(30).
008200        10 WS-CLI-NOTES            PIC X(22).
008300*          ALTERNATE VIEW OF START-DATE, USED ONLY WHEN
008400*          BUILDING THE "NEW-CLIENT" ACTIVITY-FEED ENTRIES.
008500        10 WS-CLI-START-DATE-R REDEFINES WS-CLI-START-DATE.
008600           15 WS-CLI-START-CCYY    PIC 9(4).
008700           15 WS-CLI-START-MM      PIC 99.
008800           15 WS-CLI-START-DD      PIC 99.
008900        10 FILLER                  PIC X(4).
